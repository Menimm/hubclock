000100*****************************************************************
000150*                                                               *
000200*                HUBCLOCK CLOCK-EVENT POSTING                   *
000250*          READS CLOCKTRAN-FILE, POSTS IN/OUT/STATUS            *
000300*                                                               *
000350*****************************************************************
000400 IDENTIFICATION          DIVISION.
000450*=======================================
000500*
000550 PROGRAM-ID.             TC000.
000600 AUTHOR.                 J TURNBULL.
000650 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           13/10/1984.
000750 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1984-2026 APPLEWOOD COMPUTERS.
000850*
000900* REMARKS.               CLOCK TRANSACTION POSTING DRIVER FOR THE
000950*                        HUBCLOCK TIME AND ATTENDANCE SUITE.  READS
001000*                        EACH CLOCK TRANSACTION, VALIDATES THE
001050*                        EMPLOYEE AND POSTS AN OPEN OR CLOSE SHIFT
001100*                        ENTRY AGAINST THE TIME-ENTRY TABLE.
001150*
001200* CALLED MODULES.        NONE.
001250*
001300*****************************************************************
001350* CHANGE LOG
001400*****************************************************************
001450*DATE     BY  REQ     DESCRIPTION
001500*-------- --- ------- ------------------------------------------
001550*13/10/84 JT  TC-001  ORIGINAL WRITE-UP, CARD-IMAGE TRANSACTIONS.
001600*02/04/85 JT  TC-004  ADDED OUT-OF-SEQUENCE CHECK ON EMP CODE.
001650*19/11/86 RC  TC-011  DEVICE-ID FIELD ADDED TO TRANSACTION LAYOUT.
001700*07/02/88 JT  TC-017  STATUS EVENT TYPE ADDED, READ-ONLY.
001750*25/09/89 RC  TC-022  WRITE-LOCK CHECK ADDED AHEAD OF ANY POST.
001800*14/06/91 JT  TC-029  EMPLOYEE TABLE RESIZED 200 TO 500 ENTRIES.
001850*03/12/92 RC  TC-034  REJECT COUNT AND POSTED COUNT NOW DISPLAYED.
001900*21/08/94 JT  TC-038  CLK-STAMP MAY NOW CARRY AN EXPLICIT TIMESTAMP
001950*                     RATHER THAN ALWAYS MEANING "NOW".
002000*22/02/96 RC  TC-040  EF-HOURLY-RATE WAS STILL EDITED TEXT FROM THE
002050*                     OLD PAY RATE CARD LAYOUT - NOW PACKED S9(7)V99
002100*                     TO MATCH WSTCEMP AND EVERY OTHER PROGRAM THAT
002150*                     READS THIS FILE.
002200*09/03/96 RC  TC-041  Y2K REVIEW - WSA-DATE NOW CCYYMMDD THROUGHOUT,
002250*                     WAS YYMMDD, SEE ALSO WSTCCLK AND WSTCENT.
002300*17/07/98 JT  TC-045  Y2K - STAMP FIELDS CONFIRMED FOUR DIGIT YEAR
002350*                     END TO END, NO WINDOWING USED.
002400*11/01/99 RC  TC-047  Y2K SIGN-OFF, NO FURTHER DATE CHANGES FOUND.
002450*30/05/02 JT  TC-052  TIMEENTRY-OUT SPLIT FROM TIMEENTRY-FILE, A
002500*                     POSTING RUN MUST NOT REWRITE ITS OWN INPUT.
002550*14/03/18 RC  TC-061  ALREADY-IN NOW RETURNS THE STORED DEVICE ID
002600*                     FOR DEVICE-MATCH REPORTING.
002650*08/12/25 JT  TC-0001 REBUILT FROM THE OLD PY000 START-OF-DAY
002700*                     SHELL FOR THE HUBCLOCK SUITE.
002750*19/01/26 MH  TC-0052 TIMEENTRY-OUT RENUMBERING MOVED TO AA060.
002800*10/06/26 MH          CONDITION-NAMES ADDED ON THE WORKING-STORAGE
002850*                     SWITCHES BELOW, WERE TESTED AS "= Y"/"= N"
002900*                     THROUGHOUT.
002950*
003000 ENVIRONMENT             DIVISION.
003050*=======================================
003100 CONFIGURATION           SECTION.
003150 SOURCE-COMPUTER.        IBM-3090.
003200 OBJECT-COMPUTER.        IBM-3090.
003250 SPECIAL-NAMES.
003300     C01                 IS TOP-OF-FORM
003350     CLASS TC-ALPHA      IS "A" THRU "Z"
003400     UPSI-0              ON STATUS IS TC-VERBOSE-RUN.
003450*
003500 INPUT-OUTPUT             SECTION.
003550 FILE-CONTROL.
003600     SELECT CLOCKTRAN-FILE  ASSIGN TO CLOCKTRAN-FILE
003650                            ORGANIZATION IS LINE SEQUENTIAL
003700                            FILE STATUS  IS WS-CT-STATUS.
003750     SELECT EMPLOYEE-FILE   ASSIGN TO EMPLOYEE-FILE
003800                            ORGANIZATION IS LINE SEQUENTIAL
003850                            FILE STATUS  IS WS-EF-STATUS.
003900     SELECT TIMEENTRY-FILE  ASSIGN TO TIMEENTRY-FILE
003950                            ORGANIZATION IS LINE SEQUENTIAL
004000                            FILE STATUS  IS WS-TI-STATUS.
004050     SELECT TIMEENTRY-OUT   ASSIGN TO TIMEENTRY-OUT
004100                            ORGANIZATION IS LINE SEQUENTIAL
004150                            FILE STATUS  IS WS-TO-STATUS.
004200*
004250 DATA                    DIVISION.
004300*=======================================
004350 FILE SECTION.
004400*
004450 FD  CLOCKTRAN-FILE.
004500 01  CT-CLOCKTRAN-REC.
004550     03  CT-EMP-CODE         PIC X(08).
004600     03  CT-EVENT            PIC X(06).
004650     03  CT-DEVICE-ID        PIC X(16).
004700     03  CT-STAMP            PIC X(19).
004750     03  FILLER              PIC X(08).
004800*
004850 FD  EMPLOYEE-FILE.
004900 01  EF-EMPLOYEE-REC.
004950     03  EF-EMP-ID           PIC 9(9).
005000     03  EF-FULL-NAME        PIC X(40).
005050     03  EF-EMP-CODE         PIC X(08).
005100     03  EF-ID-NUMBER        PIC X(09).
005150     03  EF-HOURLY-RATE      PIC S9(7)V99.
005200     03  EF-ACTIVE-FLAG      PIC X.
005250     03  FILLER              PIC X(11).
005300*
005350 FD  TIMEENTRY-FILE.
005400 01  TI-TIME-ENTRY-REC.
005450     03  TI-ENT-ID           PIC 9(9).
005500     03  TI-EMP-ID           PIC 9(9).
005550     03  TI-CLOCK-IN         PIC X(19).
005600     03  TI-CLOCK-OUT        PIC X(19).
005650     03  TI-MANUAL-FLAG      PIC X.
005700     03  TI-IN-DEVICE        PIC X(16).
005750     03  TI-OUT-DEVICE       PIC X(16).
005800     03  FILLER              PIC X(02).
005850*
005900 FD  TIMEENTRY-OUT.
005950 01  TO-TIME-ENTRY-REC.
006000     03  TO-ENT-ID           PIC 9(9).
006050     03  TO-EMP-ID           PIC 9(9).
006100     03  TO-CLOCK-IN         PIC X(19).
006150     03  TO-CLOCK-OUT        PIC X(19).
006200     03  TO-MANUAL-FLAG      PIC X.
006250     03  TO-IN-DEVICE        PIC X(16).
006300     03  TO-OUT-DEVICE       PIC X(16).
006350     03  FILLER              PIC X(02).
006400*
006450 WORKING-STORAGE         SECTION.
006500*=======================================
006550 77  PROG-NAME               PIC X(15) VALUE "TC000 (1.0.01)".
006600 77  WS-CT-STATUS            PIC XX.
006650 77  WS-EF-STATUS            PIC XX.
006700 77  WS-TI-STATUS            PIC XX.
006750 77  WS-TO-STATUS            PIC XX.
006800 77  WS-CT-EOF-SW            PIC X     VALUE "N".
006850     88  CRIT-AT-EOF                  VALUE "Y".
006900     88  CRIT-NOT-AT-EOF               VALUE "N".
006950 77  TC-VERBOSE-RUN          PIC X     VALUE "N".
007000*
007050     COPY "WSTCEMP.COB".
007100     COPY "WSTCENT.COB".
007150     COPY "WSTCCLK.COB".
007200     COPY "WSTCCTL.COB".
007250*
007300 01  WS-EMPLOYEE-TABLE.
007350     03  WS-EMP-ENTRY OCCURS 500 TIMES INDEXED BY EMP-IX.
007400         05  WE-EMP-ID           PIC 9(9)      COMP.
007450         05  WE-FULL-NAME        PIC X(40).
007500         05  WE-EMP-CODE         PIC X(08).
007550         05  WE-ID-NUMBER        PIC X(09).
007600         05  WE-HOURLY-RATE      PIC S9(7)V99  COMP-3.
007650         05  WE-ACTIVE-FLAG      PIC X.
007700         05  FILLER              PIC X(02).
007750 77  WS-EMP-COUNT                PIC 9(5)      COMP.
007800*
007850 01  WS-ENTRY-TABLE.
007900     03  WS-ENT-ROW OCCURS 3000 TIMES INDEXED BY ENT-IX.
007950         05  WT-ENT-ID           PIC 9(9)      COMP.
008000         05  WT-EMP-ID           PIC 9(9)      COMP.
008050         05  WT-CLOCK-IN         PIC X(19).
008100         05  WT-CLOCK-OUT        PIC X(19).
008150         05  WT-MANUAL-FLAG      PIC X.
008200         05  WT-IN-DEVICE        PIC X(16).
008250         05  WT-OUT-DEVICE       PIC X(16).
008300         05  FILLER              PIC X(02).
008350 77  WS-ENT-COUNT                PIC 9(5)      COMP.
008400 77  WS-NEXT-ENT-ID              PIC 9(9)      COMP VALUE ZERO.
008450*
008500 01  WS-STAMP-FIELDS.
008550     03  WS-STAMP                PIC X(19).
008600 01  WS-STAMP-PARTS REDEFINES WS-STAMP-FIELDS.
008650     03  WS-ST-DATE              PIC X(10).
008700     03  FILLER                  PIC X.
008750     03  WS-ST-TIME              PIC X(08).
008800*
008850 01  WS-DATE-NUM-FIELDS.
008900     03  WS-ACCEPT-DATE          PIC 9(08).
008950 01  WS-DATE-NUM-PARTS REDEFINES WS-DATE-NUM-FIELDS.
009000     03  WS-AD-CCYY              PIC 9(04).
009050     03  WS-AD-MM                PIC 9(02).
009100     03  WS-AD-DD                PIC 9(02).
009150*
009200 01  WS-TIME-NUM-FIELDS.
009250     03  WS-ACCEPT-TIME          PIC 9(08).
009300 01  WS-TIME-NUM-PARTS REDEFINES WS-TIME-NUM-FIELDS.
009350     03  WS-AT-HH                PIC 9(02).
009400     03  WS-AT-MM                PIC 9(02).
009450     03  WS-AT-SS                PIC 9(02).
009500     03  WS-AT-HU                PIC 9(02).
009550*
009600 01  WS-NOW-STAMP                PIC X(19).
009650*
009700 01  WS-POSTING-COUNTERS.
009750     03  WS-POSTED-IN            PIC 9(5)      COMP.
009800     03  WS-POSTED-OUT           PIC 9(5)      COMP.
009850     03  WS-POSTED-STATUS        PIC 9(5)      COMP.
009900     03  WS-REJECTED             PIC 9(5)      COMP.
009950     03  FILLER                  PIC X(02).
010000*
010050 01  WS-SWITCHES.
010100     03  WS-EMP-FOUND-SW         PIC X         VALUE "N".
010150         88  CLOCK-EMP-WAS-FOUND       VALUE "Y".
010200         88  CLOCK-EMP-NOT-FOUND       VALUE "N".
010250     03  WS-OPEN-ENT-FOUND-SW    PIC X         VALUE "N".
010300         88  OPEN-SHIFT-WAS-FOUND      VALUE "Y".
010350         88  OPEN-SHIFT-NOT-FOUND      VALUE "N".
010400     03  WS-OPEN-ENT-IX          PIC 9(5)      COMP.
010450     03  WS-DEVICE-MATCH         PIC X(07).
010500     03  WS-REJECT-REASON        PIC X(40).
010550     03  WS-EVENT-STATUS         PIC X(14).
010600     03  FILLER                  PIC X(02).
010650*
010700 PROCEDURE              DIVISION.
010750*=======================================
010800*
010850 AA000-MAIN-LINE.
010900     PERFORM AA010-OPEN-TC-FILES        THRU AA010-EXIT.
010950     PERFORM AA020-LOAD-EMPLOYEE-TABLE   THRU AA020-EXIT.
011000     PERFORM AA025-LOAD-TIME-ENTRY-TABLE THRU AA025-EXIT.
011050     PERFORM AA030-GET-NOW-STAMP         THRU AA030-EXIT.
011100     PERFORM AA040-PROCESS-TRANSACTIONS  THRU AA040-EXIT
011150             UNTIL CRIT-AT-EOF.
011200     PERFORM AA060-WRITE-TIMEENTRY-OUT   THRU AA060-EXIT.
011250     PERFORM AA070-DISPLAY-COUNTS        THRU AA070-EXIT.
011300     PERFORM AA080-CLOSE-TC-FILES        THRU AA080-EXIT.
011350     STOP RUN.
011400*
011450* OPENS THE FOUR FILES THIS RUN TOUCHES AND ZEROES THE RUN
011500* COUNTERS - POSTED-IN/OUT/STATUS AND REJECTED ARE DISPLAYED
011550* BACK TO THE OPERATOR IN AA070 BELOW.
011600*
011650 AA010-OPEN-TC-FILES.
011700     OPEN INPUT  CLOCKTRAN-FILE.
011750     OPEN INPUT  EMPLOYEE-FILE.
011800     OPEN INPUT  TIMEENTRY-FILE.
011850     OPEN OUTPUT TIMEENTRY-OUT.
011900     MOVE ZERO TO WS-EMP-COUNT WS-ENT-COUNT.
011950     MOVE ZERO TO WS-POSTED-IN WS-POSTED-OUT
012000                  WS-POSTED-STATUS WS-REJECTED.
012050 AA010-EXIT.
012100     EXIT.
012150*
012200* TABLE-LOADS THE WHOLE EMPLOYEE MASTER - THE POSTING PASS BELOW
012250* NEEDS RANDOM LOOKUP BY CODE FOR EVERY CLOCK TRANSACTION AND A
012300* SEQUENTIAL RE-READ OF THE MASTER WOULD BE FAR TOO SLOW.
012350*
012400 AA020-LOAD-EMPLOYEE-TABLE.
012450     READ EMPLOYEE-FILE
012500         AT END MOVE "Y" TO WS-CT-EOF-SW
012550     END-READ.
012600     PERFORM AA021-LOAD-ONE-EMPLOYEE THRU AA021-EXIT
012650             UNTIL CRIT-AT-EOF.
012700     MOVE "N" TO WS-CT-EOF-SW.
012750 AA020-EXIT.
012800     EXIT.
012850*
012900* ONE TABLE ROW PER EMPLOYEE-FILE RECORD, THEN THE NEXT READ TO
012950* DRIVE THE LOOP IN AA020.  NO KEY CHECK HERE - THE MASTER IS
013000* KEPT IN EMP-ID ORDER BY WHATEVER WROTE IT LAST.
013050*
013100 AA021-LOAD-ONE-EMPLOYEE.
013150     ADD 1 TO WS-EMP-COUNT.
013200     SET EMP-IX TO WS-EMP-COUNT.
013250     MOVE EF-EMP-ID      TO WE-EMP-ID (EMP-IX).
013300     MOVE EF-FULL-NAME   TO WE-FULL-NAME (EMP-IX).
013350     MOVE EF-EMP-CODE    TO WE-EMP-CODE (EMP-IX).
013400     MOVE EF-ID-NUMBER   TO WE-ID-NUMBER (EMP-IX).
013450     MOVE EF-HOURLY-RATE TO WE-HOURLY-RATE (EMP-IX).
013500     MOVE EF-ACTIVE-FLAG TO WE-ACTIVE-FLAG (EMP-IX).
013550     READ EMPLOYEE-FILE
013600         AT END MOVE "Y" TO WS-CT-EOF-SW
013650     END-READ.
013700 AA021-EXIT.
013750     EXIT.
013800*
013850* SAME TREATMENT FOR THE TIME-ENTRY MASTER - BB020 BELOW SCANS
013900* THIS TABLE LOOKING FOR AN OPEN SHIFT FOR THE EMPLOYEE ON THE
013950* CURRENT CLOCK TRANSACTION.
014000*
014050 AA025-LOAD-TIME-ENTRY-TABLE.
014100     READ TIMEENTRY-FILE
014150         AT END MOVE "Y" TO WS-CT-EOF-SW
014200     END-READ.
014250     PERFORM AA026-LOAD-ONE-ENTRY THRU AA026-EXIT
014300             UNTIL CRIT-AT-EOF.
014350     MOVE "N" TO WS-CT-EOF-SW.
014400 AA025-EXIT.
014450     EXIT.
014500*
014550* LOADS ONE ROW AND TRACKS THE HIGHEST ENT-ID SEEN SO FAR IN
014600* WS-NEXT-ENT-ID - THE FIRST NEW ENTRY POSTED THIS RUN TAKES THE
014650* NEXT NUMBER UP FROM THIS, SEE BB030/BB040 BELOW.
014700*
014750 AA026-LOAD-ONE-ENTRY.
014800     ADD 1 TO WS-ENT-COUNT.
014850     SET ENT-IX TO WS-ENT-COUNT.
014900     MOVE TI-ENT-ID     TO WT-ENT-ID (ENT-IX).
014950     MOVE TI-EMP-ID     TO WT-EMP-ID (ENT-IX).
015000     MOVE TI-CLOCK-IN   TO WT-CLOCK-IN (ENT-IX).
015050     MOVE TI-CLOCK-OUT  TO WT-CLOCK-OUT (ENT-IX).
015100     MOVE TI-MANUAL-FLAG TO WT-MANUAL-FLAG (ENT-IX).
015150     MOVE TI-IN-DEVICE  TO WT-IN-DEVICE (ENT-IX).
015200     MOVE TI-OUT-DEVICE TO WT-OUT-DEVICE (ENT-IX).
015250     IF WT-ENT-ID (ENT-IX) > WS-NEXT-ENT-ID
015300         MOVE WT-ENT-ID (ENT-IX) TO WS-NEXT-ENT-ID.
015350     READ TIMEENTRY-FILE
015400         AT END MOVE "Y" TO WS-CT-EOF-SW
015450     END-READ.
015500 AA026-EXIT.
015550     EXIT.
015600*
015650* CAPTURES ONE TIMESTAMP FOR THE WHOLE RUN - EVERY CLOCK-IN/OUT
015700* POSTED TODAY CARRIES THE SAME WALL-CLOCK MOMENT UNLESS THE
015750* TRANSACTION ITSELF SUPPLIES AN EXPLICIT CT-STAMP, SEE TC-038.
015800*
015850 AA030-GET-NOW-STAMP.
015900     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
015950     ACCEPT WS-ACCEPT-TIME FROM TIME.
016000     MOVE SPACES             TO WS-NOW-STAMP.
016050     STRING WS-AD-CCYY  "-" WS-AD-MM   "-" WS-AD-DD  " "
016100            WS-AT-HH    ":" WS-AT-MM   ":" WS-AT-SS
016150            DELIMITED BY SIZE INTO WS-NOW-STAMP.
016200 AA030-EXIT.
016250     EXIT.
016300*
016350* ONE CLOCK TRANSACTION PER CALL - UNKNOWN EMPLOYEE AND ANY EVENT
016400* OTHER THAN STATUS WHILE WRITE-LOCK IS UP ARE REJECTED OUTRIGHT,
016450* EVERYTHING ELSE IS ROUTED BY EVENT TYPE TO BB030/BB040/BB050.
016500*
016550 AA040-PROCESS-TRANSACTIONS.
016600     READ CLOCKTRAN-FILE
016650         AT END MOVE "Y" TO WS-CT-EOF-SW
016700     END-READ.
016750     IF CRIT-NOT-AT-EOF
016800         PERFORM BB010-FIND-EMPLOYEE THRU BB010-EXIT
016850         IF CLOCK-EMP-NOT-FOUND
016900             PERFORM BB090-REJECT-TRANS THRU BB090-EXIT
016950         ELSE
017000             IF CTL-WRITE-LOCKED AND CT-EVENT NOT = "STATUS"
017050                 MOVE "CHANGES BLOCKED - SYNC/MAINT" TO WS-REJECT-REASON
017100                 PERFORM BB090-REJECT-TRANS THRU BB090-EXIT
017150             ELSE
017200                 PERFORM BB020-FIND-OPEN-ENTRY THRU BB020-EXIT
017250                 EVALUATE CT-EVENT
017300                     WHEN "IN"
017350                         PERFORM BB030-PROCESS-IN-EVENT THRU BB030-EXIT
017400                     WHEN "OUT"
017450                         PERFORM BB040-PROCESS-OUT-EVENT THRU BB040-EXIT
017500                     WHEN "STATUS"
017550                         PERFORM BB050-PROCESS-STATUS-EVENT THRU BB050-EXIT
017600                     WHEN OTHER
017650                         MOVE "UNKNOWN EVENT TYPE" TO WS-REJECT-REASON
017700                         PERFORM BB090-REJECT-TRANS THRU BB090-EXIT
017750                 END-EVALUATE
017800             END-IF
017850         END-IF
017900     END-IF.
017950 AA040-EXIT.
018000     EXIT.
018050*
018100* LINEAR SEARCH ON EMP-CODE - THE TABLE IS NOT KEPT IN CODE ORDER
018150* SO SEARCH ALL/SET-BY-KEY IS NOT AVAILABLE HERE, SEE TC-004.
018200*
018250 BB010-FIND-EMPLOYEE.
018300     MOVE "N" TO WS-EMP-FOUND-SW.
018350     SET EMP-IX TO 1.
018400     SEARCH WS-EMP-ENTRY
018450         AT END MOVE "N" TO WS-EMP-FOUND-SW
018500         WHEN WE-EMP-CODE (EMP-IX) = CT-EMP-CODE
018550             IF WE-ACTIVE-FLAG (EMP-IX) = "Y"
018600                 MOVE "Y" TO WS-EMP-FOUND-SW
018650             ELSE
018700                 MOVE "N" TO WS-EMP-FOUND-SW
018750                 MOVE "EMPLOYEE NOT FOUND OR INACTIVE" TO WS-REJECT-REASON
018800             END-IF
018850     END-SEARCH.
018900     IF CLOCK-EMP-NOT-FOUND AND WS-REJECT-REASON = SPACES
018950         MOVE "EMPLOYEE NOT FOUND OR INACTIVE" TO WS-REJECT-REASON.
019000 BB010-EXIT.
019050     EXIT.
019100*
019150* SCANS THE TIME-ENTRY TABLE FOR THIS EMPLOYEE'S OPEN SHIFT, IF
019200* ANY - AN "IN" EVENT MUST FIND NONE, AN "OUT" MUST FIND ONE.
019250*
019300 BB020-FIND-OPEN-ENTRY.
019350     MOVE "N" TO WS-OPEN-ENT-FOUND-SW.
019400     MOVE ZERO TO WS-OPEN-ENT-IX.
019450     SET ENT-IX TO 1.
019500     PERFORM BB021-TEST-ONE-ENTRY THRU BB021-EXIT
019550             VARYING ENT-IX FROM 1 BY 1
019600             UNTIL ENT-IX > WS-ENT-COUNT.
019650 BB020-EXIT.
019700     EXIT.
019750*
019800* ONE ROW'S WORTH OF THE BB020 SCAN - A BLANK CLOCK-OUT IS WHAT
019850* "OPEN" MEANS ANYWHERE IN THIS SUITE, SEE WSTCENT.
019900*
019950 BB021-TEST-ONE-ENTRY.
020000     IF WT-EMP-ID (ENT-IX) = WE-EMP-ID (EMP-IX)
020050             AND WT-CLOCK-OUT (ENT-IX) = SPACES
020100         MOVE "Y" TO WS-OPEN-ENT-FOUND-SW
020150         SET WS-OPEN-ENT-IX TO ENT-IX.
020200 BB021-EXIT.
020250     EXIT.
020300*
020350* POSTS A NEW OPEN SHIFT.  AN "IN" AGAINST AN EMPLOYEE WHO IS
020400* ALREADY CLOCKED IN IS A REJECT, NOT A DOUBLE-POST - SEE TC-004.
020450*
020500 BB030-PROCESS-IN-EVENT.
020550     IF OPEN-SHIFT-WAS-FOUND
020600         SET ENT-IX TO WS-OPEN-ENT-IX
020650         MOVE "ALREADY_IN"            TO WS-EVENT-STATUS
020700         PERFORM ZZ010-CHECK-DEVICE-MATCH THRU ZZ010-EXIT
020750     ELSE
020800         ADD 1 TO WS-NEXT-ENT-ID WS-ENT-COUNT
020850         SET ENT-IX TO WS-ENT-COUNT
020900         MOVE WS-NEXT-ENT-ID     TO WT-ENT-ID (ENT-IX)
020950         MOVE WE-EMP-ID (EMP-IX) TO WT-EMP-ID (ENT-IX)
021000         MOVE WS-NOW-STAMP       TO WT-CLOCK-IN (ENT-IX)
021050         MOVE SPACES             TO WT-CLOCK-OUT (ENT-IX)
021100         MOVE "N"                TO WT-MANUAL-FLAG (ENT-IX)
021150         MOVE CT-DEVICE-ID       TO WT-IN-DEVICE (ENT-IX)
021200         MOVE SPACES             TO WT-OUT-DEVICE (ENT-IX)
021250         MOVE "TRUE"             TO WS-DEVICE-MATCH
021300         MOVE "CLOCKED_IN"       TO WS-EVENT-STATUS
021350         ADD 1 TO WS-POSTED-IN
021400     END-IF.
021450 BB030-EXIT.
021500     EXIT.
021550*
021600* THE MIRROR OF BB030 ABOVE - AN "OUT" AGAINST AN EMPLOYEE WITH NO
021650* OPEN SHIFT IS REJECTED AS NOT_IN RATHER THAN POSTED, ZZ010 BELOW
021700* THEN FLAGS WHETHER THE OUT DEVICE MATCHES THE IN DEVICE.
021750*
021800 BB040-PROCESS-OUT-EVENT.
021850     IF OPEN-SHIFT-NOT-FOUND
021900         MOVE "NOT_IN" TO WS-EVENT-STATUS
021950     ELSE
022000         SET ENT-IX TO WS-OPEN-ENT-IX
022050         MOVE WS-NOW-STAMP  TO WT-CLOCK-OUT (ENT-IX)
022100         MOVE CT-DEVICE-ID  TO WT-OUT-DEVICE (ENT-IX)
022150         MOVE "CLOCKED_OUT" TO WS-EVENT-STATUS
022200         PERFORM ZZ010-CHECK-DEVICE-MATCH THRU ZZ010-EXIT
022250         ADD 1 TO WS-POSTED-OUT
022300     END-IF.
022350 BB040-EXIT.
022400     EXIT.
022450*
022500* A STATUS ENQUIRY NEVER POSTS ANYTHING - IT ONLY TELLS A CLOCK
022550* DEVICE WHETHER THE EMPLOYEE IS CURRENTLY OPEN OR CLOSED, SO THE
022600* DEVICE CAN DECIDE FOR ITSELF WHICH BUTTON TO OFFER NEXT.
022650*
022700 BB050-PROCESS-STATUS-EVENT.
022750     IF OPEN-SHIFT-WAS-FOUND
022800         MOVE "OPEN"  TO WS-EVENT-STATUS
022850     ELSE
022900         MOVE "CLOSED" TO WS-EVENT-STATUS
022950     END-IF.
023000     ADD 1 TO WS-POSTED-STATUS.
023050 BB050-EXIT.
023100     EXIT.
023150*
023200* COMMON DUMP FOR ANYTHING BB010 OR AA040 DECIDED NOT TO POST -
023250* COUNTED SEPARATELY FROM THE POSTED TOTALS SO AA070'S OPERATOR
023300* DISPLAY SHOWS A CLEAN SUCCESS/REJECT SPLIT FOR THE RUN.
023350*
023400 BB090-REJECT-TRANS.
023450     ADD 1 TO WS-REJECTED.
023500     DISPLAY "TC000 REJECT " CT-EMP-CODE " " WS-REJECT-REASON.
023550     MOVE SPACES TO WS-REJECT-REASON.
023600 BB090-EXIT.
023650     EXIT.
023700*
023750* COMPARES THE CLOCK-OUT DEVICE AGAINST THE DEVICE THAT ORIGINALLY
023800* CLOCKED THE SHIFT IN.  A SPACES DEVICE ON EITHER SIDE MEANS THE
023850* TRANSACTION PREDATES DEVICE CAPTURE - REPORTED AS UNKNOWN, NOT
023900* TRUE OR FALSE, SO TCDAILY DOESN'T MISREAD IT AS A MISMATCH.
023950 ZZ010-CHECK-DEVICE-MATCH.
024000     IF CT-DEVICE-ID = SPACES OR WT-IN-DEVICE (ENT-IX) = SPACES
024050         MOVE "UNKNOWN" TO WS-DEVICE-MATCH
024100     ELSE
024150         IF CT-DEVICE-ID = WT-IN-DEVICE (ENT-IX)
024200             MOVE "TRUE"  TO WS-DEVICE-MATCH
024250         ELSE
024300             MOVE "FALSE" TO WS-DEVICE-MATCH
024350         END-IF
024400     END-IF.
024450 ZZ010-EXIT.
024500     EXIT.
024550*
024600* THE TIME-ENTRY TABLE IS THE SYSTEM OF RECORD UNTIL THIS POINT -
024650* THIS PASS SPILLS THE WHOLE THING BACK TO TIMEENTRY-OUT SO
024700* TCMAINT/TCDAILY/TCSUMMRY ALWAYS SEE TODAY'S POSTINGS ON DISK.
024750*
024800 AA060-WRITE-TIMEENTRY-OUT.
024850     SET ENT-IX TO 1.
024900     PERFORM AA061-WRITE-ONE-ENTRY THRU AA061-EXIT
024950             VARYING ENT-IX FROM 1 BY 1
025000             UNTIL ENT-IX > WS-ENT-COUNT.
025050 AA060-EXIT.
025100     EXIT.
025150*
025200* ONE TABLE ROW PER OUTPUT RECORD, IN THE SAME ORDER THE TABLE WAS
025250* BUILT IN AA026 - NO RE-SORT IS DONE HERE, SEE TC-0001 REMARKS.
025300*
025350 AA061-WRITE-ONE-ENTRY.
025400     MOVE WT-ENT-ID (ENT-IX)      TO TO-ENT-ID.
025450     MOVE WT-EMP-ID (ENT-IX)      TO TO-EMP-ID.
025500     MOVE WT-CLOCK-IN (ENT-IX)    TO TO-CLOCK-IN.
025550     MOVE WT-CLOCK-OUT (ENT-IX)   TO TO-CLOCK-OUT.
025600     MOVE WT-MANUAL-FLAG (ENT-IX) TO TO-MANUAL-FLAG.
025650     MOVE WT-IN-DEVICE (ENT-IX)   TO TO-IN-DEVICE.
025700     MOVE WT-OUT-DEVICE (ENT-IX)  TO TO-OUT-DEVICE.
025750     WRITE TO-TIME-ENTRY-REC.
025800 AA061-EXIT.
025850     EXIT.
025900*
025950* END-OF-RUN OPERATOR DISPLAY - ALSO FEEDS THE POSTED/REJECTED
026000* COUNTS BACK INTO THE CONTROL HEADER RECORD FOR WHATEVER RUN-LOG
026050* REPORTING READS CLK-HDR-TRANS-COUNT DOWNSTREAM.
026100*
026150 AA070-DISPLAY-COUNTS.
026200     MOVE WS-POSTED-IN      TO CLK-HDR-TRANS-COUNT.
026250     MOVE WS-REJECTED       TO CLK-HDR-REJECTED-COUNT.
026300     DISPLAY "TC000 POSTED IN.....: " WS-POSTED-IN.
026350     DISPLAY "TC000 POSTED OUT....: " WS-POSTED-OUT.
026400     DISPLAY "TC000 STATUS ENQS...: " WS-POSTED-STATUS.
026450     DISPLAY "TC000 REJECTED......: " WS-REJECTED.
026500 AA070-EXIT.
026550     EXIT.
026600*
026650* RELEASES ALL FOUR FILES BEFORE MAIN-LINE HANDS BACK TO THE JCL -
026700* TIMEENTRY-OUT IS WHAT THE NEXT STEP IN THE NIGHTLY STREAM PICKS
026750* UP AS ITS OWN TIMEENTRY-FILE INPUT.
026800*
026850 AA080-CLOSE-TC-FILES.
026900     CLOSE CLOCKTRAN-FILE EMPLOYEE-FILE TIMEENTRY-FILE TIMEENTRY-OUT.
026950 AA080-EXIT.
027000     EXIT.
