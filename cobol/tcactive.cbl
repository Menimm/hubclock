000100*****************************************************************
000150*                                                               *
000200*                HUBCLOCK ACTIVE SHIFTS LISTING                 *
000250*           ONE LINE PER EMPLOYEE STILL CLOCKED IN               *
000300*                                                               *
000350*****************************************************************
000400 IDENTIFICATION          DIVISION.
000450*=======================================
000500*
000550 PROGRAM-ID.             TCACTIVE.
000600 AUTHOR.                 J TURNBULL.
000650 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           12/11/1984.
000750 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1984-2026 APPLEWOOD COMPUTERS.
000850*
000900* REMARKS.               LISTS EVERY TIME-ENTRY STILL OPEN (BLANK
000950*                        CLOCK-OUT) ALONGSIDE ITS EMPLOYEE, IN
001000*                        CLOCK-IN ASCENDING ORDER.  ELAPSED TIME IS
001050*                        MEASURED FROM CLOCK-IN TO THE MOMENT THE
001100*                        REPORT IS RUN, FLOORED AT ZERO - THERE IS
001150*                        NO RANGE OR EMPLOYEE GROUPING HERE, UNLIKE
001200*                        TCSUMMRY/TCDAILY.  ORDER IS BY THE SAME
001250*                        "LOWEST UNPRINTED CLOCK-IN" SCAN AS
001300*                        TCDAILY'S BB015/BB020, APPLIED ACROSS THE
001350*                        WHOLE OPEN-SHIFT TABLE RATHER THAN WITHIN
001400*                        ONE EMPLOYEE AT A TIME.
001450*
001500* CALLED MODULES.        TCTIME (HH:MM).
001550*
001600*****************************************************************
001650* CHANGE LOG
001700*****************************************************************
001750*DATE     BY  REQ     DESCRIPTION
001800*-------- --- ------- ------------------------------------------
001850*12/11/84 JT  TC-006  ORIGINAL WRITE-UP, EMPLOYEE NUMBER ORDER.
001900*30/08/89 RC  TC-022  RE-SEQUENCED TO CLOCK-IN ASCENDING PER THE
001950*                     SHIFT SUPERVISOR'S REQUEST - THE OLDEST
002000*                     OPEN SHIFT NOW PRINTS FIRST.
002050*14/06/93 JT  TC-033  DEVICE COLUMN BLANKING ADDED WHEN SHOW-
002100*                     DEVICE-IDS = N.
002150*10/02/96 RC  TC-043A Y2K REVIEW - SAME DAY-COUNT ROUTINE AS
002200*                     TCSUMMRY/TCDAILY, CARRIES FULL 4-DIGIT CCYY.
002250*20/01/99 RC  TC-049A Y2K SIGN-OFF.
002300*11/09/09 JT  TC-057  ELAPSED MINUTES CLAMPED AT ZERO, A CLOCK
002350*                     SKEWED FORWARD GAVE A NEGATIVE FIGURE.
002400*08/12/25 JT  TC-0006 ORIGINAL WRITE-UP FOR THE HUBCLOCK SUITE - NO
002450*                     PRIOR APPLEWOOD PROGRAM OF THIS SHAPE TO BASE
002500*                     IT ON, SEE REMARKS ABOVE.
002550*
002600 ENVIRONMENT             DIVISION.
002650*=======================================
002700 CONFIGURATION           SECTION.
002750 SOURCE-COMPUTER.        IBM-3090.
002800 OBJECT-COMPUTER.        IBM-3090.
002850 SPECIAL-NAMES.
002900     C01                 IS TOP-OF-FORM
002950     CLASS TC-ALPHA      IS "A" THRU "Z"
003000     UPSI-0 ON STATUS    IS TC-VERBOSE-RUN.
003050*
003100 INPUT-OUTPUT             SECTION.
003150 FILE-CONTROL.
003200     SELECT EMPLOYEE-FILE
003250         ASSIGN TO EMPLOYEE-FILE
003300         ORGANIZATION IS LINE SEQUENTIAL
003350         FILE STATUS IS WS-EMP-FILE-STATUS.
003400     SELECT TIMEENTRY-FILE
003450         ASSIGN TO TIMEENTRY-FILE
003500         ORGANIZATION IS LINE SEQUENTIAL
003550         FILE STATUS IS WS-ENT-FILE-STATUS.
003600     SELECT SETTINGS-FILE
003650         ASSIGN TO SETTINGS-FILE
003700         ORGANIZATION IS LINE SEQUENTIAL
003750         FILE STATUS IS WS-CTL-FILE-STATUS.
003800     SELECT ACTIVE-RPT
003850         ASSIGN TO ACTIVE-RPT
003900         ORGANIZATION IS LINE SEQUENTIAL
003950         FILE STATUS IS WS-RPT-FILE-STATUS.
004000*
004050 DATA                    DIVISION.
004100*=======================================
004150 FILE                    SECTION.
004200*
004250 FD  EMPLOYEE-FILE.
004300 01  EF-EMPLOYEE-REC.
004350     03  EF-EMP-ID               PIC 9(9).
004400     03  EF-FULL-NAME            PIC X(40).
004450     03  EF-EMP-CODE             PIC X(08).
004500     03  EF-ID-NUMBER            PIC X(09).
004550     03  EF-HOURLY-RATE          PIC S9(7)V99.
004600     03  EF-ACTIVE-FLAG          PIC X.
004650     03  FILLER                  PIC X(11).
004700*
004750 FD  TIMEENTRY-FILE.
004800 01  TI-TIME-ENTRY-REC.
004850     03  TI-ENT-ID               PIC 9(9).
004900     03  TI-EMP-ID               PIC 9(9).
004950     03  TI-CLOCK-IN             PIC X(19).
005000     03  TI-CLOCK-OUT            PIC X(19).
005050     03  TI-MANUAL-FLAG          PIC X.
005100     03  TI-IN-DEVICE            PIC X(16).
005150     03  TI-OUT-DEVICE           PIC X(16).
005200     03  FILLER                  PIC X(02).
005250*
005300 FD  SETTINGS-FILE.
005350 01  SF-CONTROL-REC.
005400     03  SF-CURRENCY             PIC X(03).
005450     03  SF-SHOW-DEVICE-IDS      PIC X.
005500     03  SF-WRITE-LOCK           PIC X.
005550     03  FILLER                  PIC X(59).
005600*
005650 FD  ACTIVE-RPT.
005700 01  AR-ACTIVE-LINE              PIC X(100).
005750*
005800 WORKING-STORAGE         SECTION.
005850*=======================================
005900 77  PROG-NAME               PIC X(16) VALUE "TCACTIVE (1.00)".
005950*
006000 01  WS-EMP-FILE-STATUS          PIC XX.
006050 01  WS-ENT-FILE-STATUS          PIC XX.
006100 01  WS-CTL-FILE-STATUS          PIC XX.
006150 01  WS-RPT-FILE-STATUS          PIC XX.
006200*
006250     COPY "WSTCACT.COB".
006300*
006350 01  WS-SHOW-DEVICE-SW           PIC X         VALUE "Y".
006400     88  SHOW-DEVICE-IDS             VALUE "Y".
006450     88  HIDE-DEVICE-IDS             VALUE "N".
006500*
006550 01  WS-EMPLOYEE-TABLE.
006600     03  WS-EMP-ENTRY            OCCURS 500 TIMES
006650                                 INDEXED BY WS-EMP-IDX.
006700         05  TBE-EMP-ID          PIC 9(9)      COMP.
006750         05  TBE-EMP-CODE        PIC X(08).
006800         05  TBE-FULL-NAME       PIC X(40).
006850         05  FILLER              PIC X(05).
006900 01  WS-EMP-COUNT                PIC 9(5)      COMP.
006950*
007000 01  WS-ENTRY-TABLE.
007050     03  WS-ENT-ENTRY            OCCURS 3000 TIMES
007100                                 INDEXED BY WS-ENT-IDX.
007150         05  TBT-ENT-ID          PIC 9(9)      COMP.
007200         05  TBT-EMP-ID          PIC 9(9)      COMP.
007250         05  TBT-CLOCK-IN        PIC X(19).
007300         05  TBT-CLOCK-OUT       PIC X(19).
007350         05  TBT-IN-DEVICE       PIC X(16).
007400         05  TBT-PRINTED-SW      PIC X.
007450         05  FILLER              PIC X(02).
007500 01  WS-ENT-COUNT                PIC 9(5)      COMP.
007550*
007600 01  WS-FOUND-SW                 PIC X         VALUE "N".
007650     88  OPEN-SHIFT-WAS-FOUND        VALUE "Y".
007700     88  OPEN-SHIFT-NOT-FOUND        VALUE "N".
007750 01  WS-FOUND-IDX                PIC 9(5)      COMP.
007800 01  WS-FOUND-EMP-IDX            PIC 9(5)      COMP.
007850*
007900 01  WS-STAMP-IN                 PIC X(19).
007950 01  WS-STAMP-BREAKDOWN REDEFINES WS-STAMP-IN.
008000     03  WSB-CCYY                PIC 9(4).
008050     03  FILLER                  PIC X.
008100     03  WSB-MM                  PIC 9(2).
008150     03  FILLER                  PIC X.
008200     03  WSB-DD                  PIC 9(2).
008250     03  FILLER                  PIC X.
008300     03  WSB-HH                  PIC 9(2).
008350     03  FILLER                  PIC X.
008400     03  WSB-MI                  PIC 9(2).
008450     03  FILLER                  PIC X.
008500     03  WSB-SS                  PIC 9(2).
008550*
008600 01  WS-MONTH-DAYS-TABLE.
008650     03  WS-MD-ENTRY PIC 9(02)  OCCURS 12 TIMES
008700                     VALUES 31 28 31 30 31 30 31 31 30 31 30 31.
008750     03  FILLER                 PIC X(02).
008800*
008850 01  WS-DAYS-ACCUM               PIC 9(7)      COMP.
008900 01  WS-TOTAL-SECS               PIC S9(11)    COMP.
008950 01  WS-TOTAL-SECS-NOW           PIC S9(11)    COMP.
009000 01  WS-ELAPSED-SECONDS          PIC S9(9)     COMP.
009050 01  WS-YEAR-LOOP                PIC 9(4)      COMP.
009100 01  WS-MONTH-LOOP                PIC 9(2)      COMP.
009150 01  WS-LEAP-TEST-REM             PIC 9(2)      COMP.
009200 01  WS-LEAP-YEAR-SW              PIC X         VALUE "N".
009250     88  IS-LEAP-YEAR                VALUE "Y".
009300     88  NOT-LEAP-YEAR               VALUE "N".
009350*
009400 01  WS-DATE-NUM-FIELDS.
009450     03  WS-ACCEPT-DATE          PIC 9(08).
009500 01  WS-DATE-NUM-PARTS REDEFINES WS-DATE-NUM-FIELDS.
009550     03  WS-AD-CCYY              PIC 9(04).
009600     03  WS-AD-MM                PIC 9(02).
009650     03  WS-AD-DD                PIC 9(02).
009700*
009750 01  WS-TIME-NUM-FIELDS.
009800     03  WS-ACCEPT-TIME          PIC 9(08).
009850 01  WS-TIME-NUM-PARTS REDEFINES WS-TIME-NUM-FIELDS.
009900     03  WS-AT-HH                PIC 9(02).
009950     03  WS-AT-MM                PIC 9(02).
010000     03  WS-AT-SS                PIC 9(02).
010050     03  WS-AT-HU                PIC 9(02).
010100*
010150 01  WS-NOW-STAMP                PIC X(19).
010200*
010250*CALLING-DATA FOR TCTIME, SAME LAYOUT AS ITS OWN LINKAGE SECTION.
010300*
010350 01  TCTM-LINKAGE.
010400     03  TCTM-FUNCTION           PIC X.
010450     03  TCTM-INPUT-MINUTES      PIC 9(07)     COMP.
010500     03  TCTM-INPUT-SECONDS      PIC 9(09)     COMP.
010550     03  TCTM-OUTPUT-HHMM        PIC X(06).
010600     03  FILLER                  PIC X(04).
010650*
010700 01  WS-HEADING-LINE-1.
010750     03  FILLER                  PIC X(35) VALUE SPACES.
010800     03  FILLER                  PIC X(30) VALUE
010850         "HUBCLOCK ACTIVE SHIFTS LISTING".
010900     03  FILLER                  PIC X(35) VALUE SPACES.
010950 01  WS-HEADING-LINE-2.
011000     03  FILLER                  PIC X(09) VALUE "EMP ID   ".
011050     03  FILLER                  PIC X(32) VALUE "EMPLOYEE NAME".
011100     03  FILLER                  PIC X(20) VALUE "CLOCK-IN            ".
011150     03  FILLER                  PIC X(09) VALUE "ELAPSED  ".
011200     03  FILLER                  PIC X(09) VALUE "IN DEV   ".
011250     03  FILLER                  PIC X(21) VALUE SPACES.
011300*
011350 01  WS-DETAIL-LINE.
011400     03  DL-EMP-ID               PIC ZZZZZZZZ9.
011450     03  DL-FULL-NAME            PIC X(32).
011500     03  DL-CLOCK-IN             PIC X(20).
011550     03  DL-ELAPSED-HHMM         PIC X(09).
011600     03  DL-IN-DEVICE            PIC X(09).
011650     03  FILLER                  PIC X(21).
011700 01  WS-DETAIL-LINE-AS-TEXT REDEFINES WS-DETAIL-LINE PIC X(100).
011750*
011800 PROCEDURE               DIVISION.
011850*=======================================
011900*
011950*DRIVER PARAGRAPH - LOADS BOTH MASTERS AND THE CONTROL RECORD INTO
012000*WORKING STORAGE, THEN WALKS THE OPEN-SHIFT TABLE ONCE TO PRODUCE
012050*THE REPORT.  NO SORT STEP, SEE BB015 BELOW.
012100*
012150 AA000-MAIN-LINE.
012200     PERFORM AA010-OPEN-TC-FILES    THRU AA010-EXIT.
012250     PERFORM AA020-LOAD-EMPLOYEES   THRU AA020-EXIT.
012300     PERFORM AA025-LOAD-ENTRIES     THRU AA025-EXIT.
012350     PERFORM AA027-LOAD-SETTINGS    THRU AA027-EXIT.
012400     PERFORM AA030-GET-NOW-STAMP    THRU AA030-EXIT.
012450     PERFORM AA050-PRODUCE-REPORT   THRU AA050-EXIT.
012500     PERFORM AA080-CLOSE-TC-FILES   THRU AA080-EXIT.
012550     STOP RUN.
012600*
012650*OPENS BOTH MASTERS READ-ONLY, THE CONTROL FILE READ-ONLY AND THE
012700*REPORT FOR OUTPUT - THIS PROGRAM NEVER WRITES BACK TO EITHER
012750*MASTER, IT ONLY READS WHAT TC000/TCMAINT LAST LEFT ON DISK.
012800*
012850 AA010-OPEN-TC-FILES.
012900     OPEN INPUT EMPLOYEE-FILE.
012950     OPEN INPUT TIMEENTRY-FILE.
013000     OPEN INPUT SETTINGS-FILE.
013050     OPEN OUTPUT ACTIVE-RPT.
013100     MOVE ZERO TO WS-EMP-COUNT WS-ENT-COUNT.
013150 AA010-EXIT.
013200     EXIT.
013250*
013300*TABLE-LOADS THE WHOLE EMPLOYEE MASTER SO BB010 BELOW CAN RESOLVE
013350*AN OPEN SHIFT'S EMP-ID TO A NAME AND CODE WITHOUT RE-READING THE
013400*MASTER FILE FOR EVERY LINE PRINTED.
013450*
013500 AA020-LOAD-EMPLOYEES.
013550     MOVE ZERO TO WS-EMP-IDX.
013600     READ EMPLOYEE-FILE
013650         AT END MOVE "10" TO WS-EMP-FILE-STATUS.
013700     PERFORM AA021-LOAD-ONE-EMPLOYEE THRU AA021-EXIT
013750         UNTIL WS-EMP-FILE-STATUS = "10".
013800 AA020-EXIT.
013850     EXIT.
013900*
013950*ONE TABLE ROW PER EMPLOYEE RECORD - ONLY THE THREE FIELDS THE
014000*REPORT ACTUALLY PRINTS ARE CARRIED, THE RATE AND ACTIVE-FLAG ARE
014050*OF NO INTEREST TO THIS PROGRAM.
014100*
014150 AA021-LOAD-ONE-EMPLOYEE.
014200     ADD 1 TO WS-EMP-COUNT.
014250     SET WS-EMP-IDX TO WS-EMP-COUNT.
014300     MOVE EF-EMP-ID       TO TBE-EMP-ID (WS-EMP-IDX).
014350     MOVE EF-EMP-CODE     TO TBE-EMP-CODE (WS-EMP-IDX).
014400     MOVE EF-FULL-NAME    TO TBE-FULL-NAME (WS-EMP-IDX).
014450     READ EMPLOYEE-FILE
014500         AT END MOVE "10" TO WS-EMP-FILE-STATUS.
014550 AA021-EXIT.
014600     EXIT.
014650*
014700*TABLE-LOADS TIMEENTRY-FILE - AA026 BELOW DISCARDS EVERYTHING BUT
014750*OPEN SHIFTS, SO THIS TABLE ONLY EVER HOLDS WHAT THE REPORT CARES
014800*ABOUT, NOT THE WHOLE FILE.
014850*
014900 AA025-LOAD-ENTRIES.
014950     MOVE ZERO TO WS-ENT-IDX.
015000     READ TIMEENTRY-FILE
015050         AT END MOVE "10" TO WS-ENT-FILE-STATUS.
015100     PERFORM AA026-LOAD-ONE-ENTRY THRU AA026-EXIT
015150         UNTIL WS-ENT-FILE-STATUS = "10".
015200 AA025-EXIT.
015250     EXIT.
015300*
015350*AN OPEN SHIFT IS ANY ENTRY WITH A NON-ZERO ENT-ID AND A BLANK
015400*CLOCK-OUT, SAME TEST TC000 USES TO DECIDE A SHIFT IS STILL
015450*RUNNING - CLOSED SHIFTS NEVER MAKE IT INTO THE TABLE AT ALL.
015500*
015550 AA026-LOAD-ONE-ENTRY.
015600     IF TI-ENT-ID NOT = ZERO AND TI-CLOCK-OUT = SPACES
015650         ADD 1 TO WS-ENT-COUNT
015700         SET WS-ENT-IDX TO WS-ENT-COUNT
015750         MOVE TI-ENT-ID     TO TBT-ENT-ID (WS-ENT-IDX)
015800         MOVE TI-EMP-ID     TO TBT-EMP-ID (WS-ENT-IDX)
015850         MOVE TI-CLOCK-IN   TO TBT-CLOCK-IN (WS-ENT-IDX)
015900         MOVE TI-CLOCK-OUT  TO TBT-CLOCK-OUT (WS-ENT-IDX)
015950         MOVE TI-IN-DEVICE  TO TBT-IN-DEVICE (WS-ENT-IDX)
016000         MOVE "N"           TO TBT-PRINTED-SW (WS-ENT-IDX).
016050     READ TIMEENTRY-FILE
016100         AT END MOVE "10" TO WS-ENT-FILE-STATUS.
016150 AA026-EXIT.
016200     EXIT.
016250*
016300*DEFAULTS TO SHOWING DEVICE IDS SHOULD THE CONTROL FILE BE MISSING
016350*OR EMPTY - BB030 BELOW BLANKS THE IN-DEVICE COLUMN WHEN THE FLAG
016400*COMES BACK N, SEE TC-033.
016450*
016500 AA027-LOAD-SETTINGS.
016550     MOVE "Y" TO WS-SHOW-DEVICE-SW.
016600     IF WS-CTL-FILE-STATUS = "00"
016650         READ SETTINGS-FILE
016700             AT END MOVE "10" TO WS-CTL-FILE-STATUS
016750         END-READ
016800         IF WS-CTL-FILE-STATUS = "00"
016850             MOVE SF-SHOW-DEVICE-IDS TO WS-SHOW-DEVICE-SW
016900         END-IF.
016950 AA027-EXIT.
017000     EXIT.
017050*
017100 AA030-GET-NOW-STAMP.
017150     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
017200     ACCEPT WS-ACCEPT-TIME FROM TIME.
017250     MOVE SPACES             TO WS-NOW-STAMP.
017300     STRING WS-AD-CCYY  "-" WS-AD-MM   "-" WS-AD-DD  " "
017350            WS-AT-HH    ":" WS-AT-MM   ":" WS-AT-SS
017400            DELIMITED BY SIZE INTO WS-NOW-STAMP.
017450 AA030-EXIT.
017500     EXIT.
017550*
017600*PRINTS THE TWO HEADING LINES ONCE, THEN DRIVES BB015 UNTIL THE
017650*WHOLE OPEN-SHIFT TABLE IS EXHAUSTED - ONE REPORT, NO PAGE BREAKS
017700*OR CONTROL TOTALS, UNLIKE TCSUMMRY/TCDAILY.
017750*
017800 AA050-PRODUCE-REPORT.
017850     MOVE WS-HEADING-LINE-1 TO AR-ACTIVE-LINE.
017900     WRITE AR-ACTIVE-LINE.
017950     MOVE WS-HEADING-LINE-2 TO AR-ACTIVE-LINE.
018000     WRITE AR-ACTIVE-LINE.
018050     PERFORM BB015-NEXT-SHIFT THRU BB015-EXIT
018100         UNTIL OPEN-SHIFT-NOT-FOUND.
018150     MOVE SPACES TO AR-ACTIVE-LINE.
018200     WRITE AR-ACTIVE-LINE.
018250 AA050-EXIT.
018300     EXIT.
018350*
018400*FINDS THE LOWEST-CLOCK-IN UNPRINTED OPEN SHIFT ACROSS THE WHOLE
018450*TABLE AND PRINTS IT - REPEATED BY AA050 UNTIL NONE ARE LEFT, WHICH
018500*GIVES THE CLOCK-IN-ASCENDING ORDER WITHOUT A SEPARATE SORT STEP,
018550*SAME IDIOM AS TCDAILY'S BB015/BB020 BUT WITH NO EMPLOYEE LIMIT.
018600*
018650 BB015-NEXT-SHIFT.
018700     MOVE "N" TO WS-FOUND-SW.
018750     PERFORM BB020-SCAN-ENTRY THRU BB020-EXIT
018800         VARYING WS-ENT-IDX FROM 1 BY 1
018850         UNTIL WS-ENT-IDX > WS-ENT-COUNT.
018900     IF OPEN-SHIFT-WAS-FOUND
018950         SET WS-ENT-IDX TO WS-FOUND-IDX
019000         MOVE "Y" TO TBT-PRINTED-SW (WS-ENT-IDX)
019050         PERFORM BB010-FIND-EMPLOYEE THRU BB010-EXIT
019100         PERFORM BB030-WRITE-DETAIL-LINE THRU BB030-EXIT.
019150 BB015-EXIT.
019200     EXIT.
019250*
019300 BB020-SCAN-ENTRY.
019350     IF TBT-PRINTED-SW (WS-ENT-IDX) = "Y"
019400         GO TO BB020-EXIT.
019450     IF OPEN-SHIFT-NOT-FOUND
019500             OR TBT-CLOCK-IN (WS-ENT-IDX) < TBT-CLOCK-IN (WS-FOUND-IDX)
019550         MOVE "Y" TO WS-FOUND-SW
019600         SET WS-FOUND-IDX TO WS-ENT-IDX.
019650 BB020-EXIT.
019700     EXIT.
019750*
019800*LINEAR SEARCH ON EMP-ID FOR THE SHIFT BB015 JUST PICKED - THE
019850*EMPLOYEE TABLE IS LOADED IN FILE ORDER, NOT EMP-ID ORDER, SO
019900*SEARCH ALL IS NOT AVAILABLE, SAME LIMITATION AS TC000'S BB010.
019950*
020000 BB010-FIND-EMPLOYEE.
020050     MOVE 1 TO WS-FOUND-EMP-IDX.
020100     SET WS-EMP-IDX TO 1.
020150     SEARCH WS-EMP-ENTRY
020200         AT END CONTINUE
020250         WHEN TBE-EMP-ID (WS-EMP-IDX) = TBT-EMP-ID (WS-FOUND-IDX)
020300             SET WS-FOUND-EMP-IDX TO WS-EMP-IDX
020350     END-SEARCH.
020400 BB010-EXIT.
020450     EXIT.
020500*
020550*ELAPSED TIME IS CLOCK-IN SUBTRACTED FROM THE ONE NOW-STAMP TAKEN
020600*AT AA030, NOT RECOMPUTED PER LINE - A SKEWED SYSTEM CLOCK WOULD
020650*OTHERWISE DRIFT DURING A LONG REPORT, SEE TC-057 FOR THE CLAMP.
020700*
020750 BB030-WRITE-DETAIL-LINE.
020800     MOVE TBE-EMP-ID (WS-FOUND-EMP-IDX)    TO DL-EMP-ID.
020850     MOVE TBE-FULL-NAME (WS-FOUND-EMP-IDX) TO DL-FULL-NAME.
020900     MOVE TBT-CLOCK-IN (WS-FOUND-IDX)      TO DL-CLOCK-IN.
020950     IF SHOW-DEVICE-IDS
021000         MOVE TBT-IN-DEVICE (WS-FOUND-IDX) TO DL-IN-DEVICE
021050     ELSE
021100         MOVE SPACES TO DL-IN-DEVICE.
021150     MOVE WS-NOW-STAMP             TO WS-STAMP-IN.
021200     PERFORM ZZ090-STAMP-TO-SECONDS THRU ZZ090-EXIT.
021250     MOVE WS-TOTAL-SECS            TO WS-TOTAL-SECS-NOW.
021300     MOVE TBT-CLOCK-IN (WS-FOUND-IDX) TO WS-STAMP-IN.
021350     PERFORM ZZ090-STAMP-TO-SECONDS THRU ZZ090-EXIT.
021400     SUBTRACT WS-TOTAL-SECS FROM WS-TOTAL-SECS-NOW
021450         GIVING WS-ELAPSED-SECONDS.
021500     IF WS-ELAPSED-SECONDS < ZERO
021550         MOVE ZERO TO WS-ELAPSED-SECONDS.
021600     DIVIDE WS-ELAPSED-SECONDS BY 60
021650         GIVING ACT-ELAPSED-MINUTES.
021700     MOVE "M"                     TO TCTM-FUNCTION.
021750     MOVE ACT-ELAPSED-MINUTES     TO TCTM-INPUT-MINUTES.
021800     CALL "TCTIME" USING TCTM-LINKAGE.
021850     MOVE TCTM-OUTPUT-HHMM        TO DL-ELAPSED-HHMM.
021900     MOVE WS-DETAIL-LINE TO AR-ACTIVE-LINE.
021950     WRITE AR-ACTIVE-LINE.
022000 BB030-EXIT.
022050     EXIT.
022100*
022150*CONVERTS A CCYY-MM-DD HH:MM:SS STAMP TO A SECONDS-SINCE-1970
022200*COUNT BY ACCUMULATING WHOLE YEARS, THEN WHOLE MONTHS, THEN THE
022250*REMAINING DAYS/HOURS/MINUTES/SECONDS - NO INTRINSIC FUNCTIONS.
022300*
022350 ZZ090-STAMP-TO-SECONDS.
022400     MOVE WS-STAMP-IN TO WS-STAMP-BREAKDOWN.
022450     MOVE ZERO TO WS-DAYS-ACCUM.
022500     MOVE 1970 TO WS-YEAR-LOOP.
022550     PERFORM ZZ092-ACCUM-YEAR THRU ZZ092-EXIT
022600         UNTIL WS-YEAR-LOOP >= WSB-CCYY.
022650     MOVE WSB-CCYY TO WS-YEAR-LOOP.
022700     PERFORM ZZ091-TEST-LEAP-YEAR THRU ZZ091-EXIT.
022750     MOVE 1 TO WS-MONTH-LOOP.
022800     PERFORM ZZ093-ACCUM-MONTH THRU ZZ093-EXIT
022850         UNTIL WS-MONTH-LOOP >= WSB-MM.
022900     ADD WSB-DD TO WS-DAYS-ACCUM.
022950     SUBTRACT 1 FROM WS-DAYS-ACCUM.
023000     COMPUTE WS-TOTAL-SECS =
023050         (WS-DAYS-ACCUM * 86400) + (WSB-HH * 3600)
023100             + (WSB-MI * 60) + WSB-SS.
023150 ZZ090-EXIT.
023200     EXIT.
023250*
023300*ADDS ONE FULL CALENDAR YEAR'S WORTH OF DAYS TO THE RUNNING TOTAL,
023350*366 OR 365 DEPENDING ON THE LEAP TEST BELOW.
023400*
023450 ZZ092-ACCUM-YEAR.
023500     PERFORM ZZ091-TEST-LEAP-YEAR THRU ZZ091-EXIT.
023550     IF IS-LEAP-YEAR
023600         ADD 366 TO WS-DAYS-ACCUM
023650     ELSE
023700         ADD 365 TO WS-DAYS-ACCUM.
023750     ADD 1 TO WS-YEAR-LOOP.
023800 ZZ092-EXIT.
023850     EXIT.
023900*
023950*ADDS ONE FULL MONTH'S DAY COUNT FROM THE FIXED TABLE ABOVE,
024000*TOPPING UP FEBRUARY BY ONE WHEN THE TARGET YEAR IS A LEAP YEAR.
024050*
024100 ZZ093-ACCUM-MONTH.
024150     ADD WS-MD-ENTRY (WS-MONTH-LOOP) TO WS-DAYS-ACCUM.
024200     IF WS-MONTH-LOOP = 2 AND IS-LEAP-YEAR
024250         ADD 1 TO WS-DAYS-ACCUM.
024300     ADD 1 TO WS-MONTH-LOOP.
024350 ZZ093-EXIT.
024400     EXIT.
024450*
024500*STANDARD GREGORIAN LEAP TEST - DIVISIBLE BY 4 UNLESS ALSO BY 100,
024550*UNLESS ALSO BY 400 - WRITTEN OUT LONGHAND SINCE THIS SHOP HAS NO
024600*MOD INTRINSIC TO CALL ON THIS COMPILER.
024650*
024700 ZZ091-TEST-LEAP-YEAR.
024750     MOVE "N" TO WS-LEAP-YEAR-SW.
024800     DIVIDE WS-YEAR-LOOP BY 4   GIVING WS-MONTH-LOOP
024850         REMAINDER WS-LEAP-TEST-REM.
024900     IF WS-LEAP-TEST-REM = ZERO
024950         MOVE "Y" TO WS-LEAP-YEAR-SW.
025000     DIVIDE WS-YEAR-LOOP BY 100 GIVING WS-MONTH-LOOP
025050         REMAINDER WS-LEAP-TEST-REM.
025100     IF WS-LEAP-TEST-REM = ZERO
025150         MOVE "N" TO WS-LEAP-YEAR-SW
025200         DIVIDE WS-YEAR-LOOP BY 400 GIVING WS-MONTH-LOOP
025250             REMAINDER WS-LEAP-TEST-REM
025300         IF WS-LEAP-TEST-REM = ZERO
025350             MOVE "Y" TO WS-LEAP-YEAR-SW
025400         END-IF
025450     END-IF.
025500 ZZ091-EXIT.
025550     EXIT.
025600*
025650*CLOSES ALL FOUR FILES BEFORE MAIN-LINE RETURNS - THIS PROGRAM
025700*OWNS NO OUTPUT MASTER, ONLY THE PRINTED REPORT.
025750*
025800 AA080-CLOSE-TC-FILES.
025850     CLOSE EMPLOYEE-FILE TIMEENTRY-FILE SETTINGS-FILE ACTIVE-RPT.
025900 AA080-EXIT.
025950     EXIT.
