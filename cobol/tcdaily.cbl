000100*****************************************************************
000150*                                                               *
000200*                HUBCLOCK DAILY DETAIL REPORT                   *
000250*          ONE LINE PER COMPLETED SHIFT, BY EMPLOYEE             *
000300*                                                               *
000350*****************************************************************
000400 IDENTIFICATION          DIVISION.
000450*=======================================
000500*
000550 PROGRAM-ID.             TCDAILY.
000600 AUTHOR.                 J TURNBULL.
000650 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           09/11/1984.
000750 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1984-2026 APPLEWOOD COMPUTERS.
000850*
000900* REMARKS.               PRINTS ONE LINE PER COMPLETED SHIFT IN
000950*                        THE RESOLVED DATE RANGE, GROUPED BY
001000*                        EMPLOYEE (SORTED BY NAME) THEN BY
001050*                        CLOCK-IN ASCENDING WITHIN THE EMPLOYEE.
001100*                        UNLIKE TCSUMMRY THE SHIFT SPAN IS NOT
001150*                        CLIPPED TO THE RANGE AND MINUTES ARE
001200*                        FLOORED, NOT ROUNDED - SEE BB010.  THE
001250*                        SORT IS DONE BY A PLAIN TABLE SHUFFLE,
001300*                        NOT THE SORT VERB, AS THE SHOP HAS NEVER
001350*                        USED SORT IN THIS SUITE.
001400*
001450* CALLED MODULES.        TCDRANGE (DATE RANGE), TCTIME (HH:MM).
001500*
001550*****************************************************************
001600* CHANGE LOG
001650*****************************************************************
001700*DATE     BY  REQ     DESCRIPTION
001750*-------- --- ------- ------------------------------------------
001800*09/11/84 JT  TC-005  ORIGINAL WRITE-UP, EMPLOYEE NUMBER ORDER.
001850*04/03/88 RC  TC-016  RE-SEQUENCED TO EMPLOYEE NAME ORDER PER
001900*                     PAYROLL OFFICE REQUEST.
001950*21/05/93 JT  TC-031  DEVICE COLUMN BLANKING ADDED WHEN SHOW-
002000*                     DEVICE-IDS = N.
002050*12/02/96 RC  TC-043  Y2K REVIEW - SAME DAY-COUNT ROUTINE AS
002100*                     TCSUMMRY, CARRIES FULL 4-DIGIT CCYY.
002150*19/01/99 RC  TC-049  Y2K SIGN-OFF.
002200*09/04/19 JT  TC-063  DURATION-MINUTES FLOOR CONFIRMED NOT TO
002250*                     CLIP AT THE RANGE BOUNDARY - COMPARE WITH
002300*                     TCSUMMRY WHICH DOES CLIP.
002350*08/12/25 JT  TC-0005 REBUILT FROM THE OLD VACPRINT VACATION
002400*                     REPORT FOR THE HUBCLOCK SUITE - REPORT
002450*                     WRITER REPLACED BY PLAIN WRITE.
002500*19/01/26 MH  TC-0031 DEVICE COLUMNS NOW READ TC-CTL-SHOW-DEVICE-
002550*                     IDS RATHER THAN A HARD-CODED Y.
002600*
002650 ENVIRONMENT             DIVISION.
002700*=======================================
002750 CONFIGURATION           SECTION.
002800 SOURCE-COMPUTER.        IBM-3090.
002850 OBJECT-COMPUTER.        IBM-3090.
002900 SPECIAL-NAMES.
002950     C01                 IS TOP-OF-FORM
003000     CLASS TC-ALPHA      IS "A" THRU "Z"
003050     UPSI-0 ON STATUS    IS TC-VERBOSE-RUN.
003100*
003150 INPUT-OUTPUT             SECTION.
003200 FILE-CONTROL.
003250     SELECT EMPLOYEE-FILE
003300         ASSIGN TO EMPLOYEE-FILE
003350         ORGANIZATION IS LINE SEQUENTIAL
003400         FILE STATUS IS WS-EMP-FILE-STATUS.
003450     SELECT TIMEENTRY-FILE
003500         ASSIGN TO TIMEENTRY-FILE
003550         ORGANIZATION IS LINE SEQUENTIAL
003600         FILE STATUS IS WS-ENT-FILE-STATUS.
003650     SELECT SETTINGS-FILE
003700         ASSIGN TO SETTINGS-FILE
003750         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-CTL-FILE-STATUS.
003850     SELECT CRITERIA-FILE
003900         ASSIGN TO TCDAYCRT
003950         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-CRIT-FILE-STATUS.
004050     SELECT DAILY-RPT
004100         ASSIGN TO DAILY-RPT
004150         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-RPT-FILE-STATUS.
004250*
004300 DATA                    DIVISION.
004350*=======================================
004400 FILE                    SECTION.
004450*
004500 FD  EMPLOYEE-FILE.
004550 01  EF-EMPLOYEE-REC.
004600     03  EF-EMP-ID               PIC 9(9).
004650     03  EF-FULL-NAME            PIC X(40).
004700     03  EF-EMP-CODE             PIC X(08).
004750     03  EF-ID-NUMBER            PIC X(09).
004800     03  EF-HOURLY-RATE          PIC S9(7)V99.
004850     03  EF-ACTIVE-FLAG          PIC X.
004900     03  FILLER                  PIC X(11).
004950*
005000 FD  TIMEENTRY-FILE.
005050 01  TI-TIME-ENTRY-REC.
005100     03  TI-ENT-ID               PIC 9(9).
005150     03  TI-EMP-ID               PIC 9(9).
005200     03  TI-CLOCK-IN             PIC X(19).
005250     03  TI-CLOCK-OUT            PIC X(19).
005300     03  TI-MANUAL-FLAG          PIC X.
005350     03  TI-IN-DEVICE            PIC X(16).
005400     03  TI-OUT-DEVICE           PIC X(16).
005450     03  FILLER                  PIC X(02).
005500*
005550 FD  SETTINGS-FILE.
005600 01  SF-CONTROL-REC.
005650     03  SF-CURRENCY             PIC X(03).
005700     03  SF-SHOW-DEVICE-IDS      PIC X.
005750     03  SF-WRITE-LOCK           PIC X.
005800     03  FILLER                  PIC X(59).
005850*
005900 FD  CRITERIA-FILE.
005950 01  CR-CRITERIA-REC.
006000     03  CR-MONTH                PIC X(07).
006050     03  CR-START-DATE           PIC X(10).
006100     03  CR-END-DATE             PIC X(10).
006150     03  CR-EMP-FILTER           PIC X(08).
006200     03  FILLER                  PIC X(47).
006250*
006300 FD  DAILY-RPT.
006350 01  DR-DAILY-LINE               PIC X(120).
006400*
006450 WORKING-STORAGE         SECTION.
006500*=======================================
006550 77  PROG-NAME               PIC X(15) VALUE "TCDAILY (1.00)".
006600*
006650 01  WS-EMP-FILE-STATUS          PIC XX.
006700 01  WS-ENT-FILE-STATUS          PIC XX.
006750 01  WS-CTL-FILE-STATUS          PIC XX.
006800 01  WS-CRIT-FILE-STATUS         PIC XX.
006850 01  WS-RPT-FILE-STATUS          PIC XX.
006900*
006950     COPY "WSTCDAY.COB".
007000*
007050 01  WS-SHOW-DEVICE-SW           PIC X         VALUE "Y".
007100     88  SHOW-DEVICE-IDS             VALUE "Y".
007150     88  HIDE-DEVICE-IDS             VALUE "N".
007200*
007250 01  WS-EMPLOYEE-TABLE.
007300     03  WS-EMP-ENTRY            OCCURS 500 TIMES
007350                                 INDEXED BY WS-EMP-IDX.
007400         05  TBE-EMP-ID          PIC 9(9)      COMP.
007450         05  TBE-EMP-CODE        PIC X(08).
007500         05  TBE-ID-NUMBER       PIC X(09).
007550         05  TBE-FULL-NAME       PIC X(40).
007600         05  TBE-HOURLY-RATE     PIC S9(7)V99  COMP-3.
007650         05  TBE-ACTIVE-FLAG     PIC X.
007700         05  FILLER              PIC X(01).
007750 01  WS-EMP-COUNT                PIC 9(5)      COMP.
007800*
007850 01  WS-ENTRY-TABLE.
007900     03  WS-ENT-ENTRY            OCCURS 3000 TIMES
007950                                 INDEXED BY WS-ENT-IDX.
008000         05  TBT-ENT-ID          PIC 9(9)      COMP.
008050         05  TBT-EMP-ID          PIC 9(9)      COMP.
008100         05  TBT-CLOCK-IN        PIC X(19).
008150         05  TBT-CLOCK-OUT       PIC X(19).
008200         05  TBT-IN-DEVICE       PIC X(16).
008250         05  TBT-OUT-DEVICE      PIC X(16).
008300         05  TBT-PRINTED-SW      PIC X.
008350         05  FILLER              PIC X(03).
008400 01  WS-ENT-COUNT                PIC 9(5)      COMP.
008450*
008500*WORK AREAS FOR THE BUBBLE-SORT OF WS-EMPLOYEE-TABLE INTO NAME
008550*ORDER - SWAPS ONE WHOLE TABLE ENTRY AT A TIME, SEE BB005.
008600*
008650 01  WS-SORT-TEMP.
008700     03  WS-SORT-TEMP-ENTRY      PIC X(64).
008750     03  FILLER                  PIC X(04).
008800 01  WS-SORT-IDX-1               PIC 9(5)      COMP.
008850 01  WS-SORT-IDX-2               PIC 9(5)      COMP.
008900 01  WS-SORT-SWAPPED-SW          PIC X         VALUE "N".
008950     88  A-SWAP-WAS-MADE             VALUE "Y".
009000     88  NO-SWAP-WAS-MADE            VALUE "N".
009050*
009100 01  WS-STAMP-IN                 PIC X(19).
009150 01  WS-STAMP-BREAKDOWN REDEFINES WS-STAMP-IN.
009200     03  WSB-CCYY                PIC 9(4).
009250     03  FILLER                  PIC X.
009300     03  WSB-MM                  PIC 9(2).
009350     03  FILLER                  PIC X.
009400     03  WSB-DD                  PIC 9(2).
009450     03  FILLER                  PIC X.
009500     03  WSB-HH                  PIC 9(2).
009550     03  FILLER                  PIC X.
009600     03  WSB-MI                  PIC 9(2).
009650     03  FILLER                  PIC X.
009700     03  WSB-SS                  PIC 9(2).
009750*
009800 01  WS-MONTH-DAYS-TABLE.
009850     03  WS-MD-ENTRY PIC 9(02)  OCCURS 12 TIMES
009900                     VALUES 31 28 31 30 31 30 31 31 30 31 30 31.
009950     03  FILLER                  PIC X(02).
010000*
010050 01  WS-DAYS-ACCUM               PIC 9(7)      COMP.
010100 01  WS-TOTAL-SECS               PIC S9(11)    COMP.
010150 01  WS-TOTAL-SECS-END           PIC S9(11)    COMP.
010200 01  WS-SHIFT-SECONDS            PIC S9(9)     COMP.
010250 01  WS-YEAR-LOOP                PIC 9(4)      COMP.
010300 01  WS-MONTH-LOOP                PIC 9(2)      COMP.
010350 01  WS-LEAP-TEST-REM             PIC 9(2)      COMP.
010400 01  WS-LEAP-YEAR-SW              PIC X         VALUE "N".
010450     88  IS-LEAP-YEAR                VALUE "Y".
010500     88  NOT-LEAP-YEAR               VALUE "N".
010550*
010600 01  WS-RANGE-START-STAMP        PIC X(19).
010650 01  WS-RANGE-END-STAMP          PIC X(19).
010700*
010750 01  WS-EMP-FILTER-CODE          PIC X(08)     VALUE SPACES.
010800 01  WS-FOUND-SW                 PIC X         VALUE "N".
010850     88  DETAIL-SHIFT-WAS-FOUND      VALUE "Y".
010900     88  DETAIL-SHIFT-NOT-FOUND      VALUE "N".
010950 01  WS-FOUND-IDX                PIC 9(5)      COMP.
011000 01  WS-EMP-SHIFT-COUNT          PIC 9(5)      COMP.
011050 01  WS-EMP-SUB-MINUTES          PIC 9(7)      COMP.
011100 01  WS-EMP-SUB-PAY              PIC S9(9)V99  COMP-3.
011150 01  WS-GRAND-MINUTES            PIC 9(9)      COMP.
011200 01  WS-GRAND-PAY                PIC S9(9)V99  COMP-3.
011250*
011300*CALLING-DATA FOR TCDRANGE, SAME LAYOUT AS ITS OWN LINKAGE SECTION.
011350*
011400 01  TCDR-LINKAGE.
011450     03  TCDR-MONTH              PIC X(07).
011500     03  TCDR-START-IN           PIC X(10).
011550     03  TCDR-END-IN             PIC X(10).
011600     03  TCDR-START-OUT          PIC X(10).
011650     03  TCDR-END-OUT            PIC X(10).
011700     03  TCDR-ERROR-CODE         PIC 99.
011750     03  TCDR-ERROR-MSG          PIC X(40).
011800     03  FILLER                  PIC X(02).
011850*
011900*CALLING-DATA FOR TCTIME, SAME LAYOUT AS ITS OWN LINKAGE SECTION.
011950*
012000 01  TCTM-LINKAGE.
012050     03  TCTM-FUNCTION           PIC X.
012100     03  TCTM-INPUT-MINUTES      PIC 9(07)     COMP.
012150     03  TCTM-INPUT-SECONDS      PIC 9(09)     COMP.
012200     03  TCTM-OUTPUT-HHMM        PIC X(06).
012250     03  FILLER                  PIC X(04).
012300*
012350 01  WS-HEADING-LINE-1.
012400     03  FILLER                  PIC X(40) VALUE SPACES.
012450     03  FILLER                  PIC X(40) VALUE
012500         "HUBCLOCK DAILY DETAIL REPORT".
012550     03  FILLER                  PIC X(40) VALUE SPACES.
012600 01  WS-HEADING-LINE-2.
012650     03  FILLER                  PIC X(09) VALUE "ID NUMBER".
012700     03  FILLER                  PIC X(32) VALUE "EMPLOYEE NAME".
012750     03  FILLER                  PIC X(11) VALUE "START DATE ".
012800     03  FILLER                  PIC X(06) VALUE "START ".
012850     03  FILLER                  PIC X(09) VALUE "END DATE ".
012900     03  FILLER                  PIC X(06) VALUE "END   ".
012950     03  FILLER                  PIC X(07) VALUE "HOURS  ".
013000     03  FILLER                  PIC X(17) VALUE "IN DEV  OUT DEV  ".
013050     03  FILLER                  PIC X(13) VALUE "EST PAY".
013100*
013150 01  WS-DETAIL-LINE.
013200     03  DL-ID-NUMBER            PIC X(09).
013250     03  DL-FULL-NAME            PIC X(32).
013300     03  DL-START-DATE           PIC X(11).
013350     03  DL-START-TIME           PIC X(06).
013400     03  DL-END-DATE             PIC X(09).
013450     03  DL-END-TIME             PIC X(06).
013500     03  DL-HOURS-HHMM           PIC X(07).
013550     03  DL-IN-DEVICE            PIC X(08).
013600     03  DL-OUT-DEVICE           PIC X(09).
013650     03  DL-EST-PAY              PIC ZZZ,ZZ9.99.
013700     03  FILLER                  PIC X(10).
013750 01  WS-DETAIL-LINE-AS-TEXT REDEFINES WS-DETAIL-LINE PIC X(120).
013800*
013850 01  WS-SUBTOTAL-LINE.
013900     03  FILLER                  PIC X(09)    VALUE SPACES.
013950     03  SL-FULL-NAME            PIC X(32).
014000     03  FILLER                  PIC X(28)    VALUE
014050         "EMPLOYEE TOTAL            ".
014100     03  SL-HOURS-HHMM           PIC X(07).
014150     03  FILLER                  PIC X(17)    VALUE SPACES.
014200     03  SL-EST-PAY              PIC ZZZ,ZZ9.99.
014250     03  FILLER                  PIC X(10)    VALUE SPACES.
014300 01  WS-SUBTOTAL-LINE-AS-TEXT REDEFINES WS-SUBTOTAL-LINE PIC X(120).
014350*
014400 01  WS-TOTAL-LINE.
014450     03  FILLER                  PIC X(09)    VALUE SPACES.
014500     03  FILLER                  PIC X(32)    VALUE "** GRAND TOTAL **".
014550     03  FILLER                  PIC X(28)    VALUE SPACES.
014600     03  TL-HOURS-HHMM           PIC X(07).
014650     03  FILLER                  PIC X(17)    VALUE SPACES.
014700     03  TL-EST-PAY              PIC ZZZ,ZZ9.99.
014750     03  FILLER                  PIC X(10)    VALUE SPACES.
014800*
014850 PROCEDURE               DIVISION.
014900*=======================================
014950*
015000*DRIVER PARAGRAPH - LOADS BOTH MASTERS, NAME-SORTS THE EMPLOYEE
015050*TABLE, RESOLVES WHATEVER DATE RANGE WAS REQUESTED AND THEN
015100*PRODUCES THE REPORT ONLY IF THE RANGE CAME BACK CLEAN.
015150*
015200 AA000-MAIN-LINE.
015250     PERFORM AA010-OPEN-TC-FILES    THRU AA010-EXIT.
015300     PERFORM AA020-LOAD-EMPLOYEES   THRU AA020-EXIT.
015350     PERFORM BB005-SORT-EMPLOYEES   THRU BB005-EXIT.
015400     PERFORM AA025-LOAD-ENTRIES     THRU AA025-EXIT.
015450     PERFORM AA027-LOAD-SETTINGS    THRU AA027-EXIT.
015500     PERFORM AA030-GET-CRITERIA     THRU AA030-EXIT.
015550     PERFORM AA035-RESOLVE-RANGE    THRU AA035-EXIT.
015600     IF TCDR-ERROR-CODE = ZERO
015650         PERFORM AA040-BUILD-STAMPS     THRU AA040-EXIT
015700         PERFORM AA050-PRODUCE-REPORT   THRU AA050-EXIT.
015750     PERFORM AA080-CLOSE-TC-FILES   THRU AA080-EXIT.
015800     STOP RUN.
015850*
015900*OPENS BOTH MASTERS AND THE CONTROL FILE READ-ONLY AND THE REPORT
015950*FOR OUTPUT, THEN ZEROES THE RUN'S GRAND TOTALS.
016000*
016050 AA010-OPEN-TC-FILES.
016100     OPEN INPUT EMPLOYEE-FILE.
016150     OPEN INPUT TIMEENTRY-FILE.
016200     OPEN INPUT SETTINGS-FILE.
016250     OPEN OUTPUT DAILY-RPT.
016300     MOVE ZERO TO WS-EMP-COUNT WS-ENT-COUNT.
016350     MOVE ZERO TO WS-GRAND-MINUTES WS-GRAND-PAY.
016400 AA010-EXIT.
016450     EXIT.
016500*
016550*TABLE-LOADS THE EMPLOYEE MASTER - BB005 BELOW RE-ORDERS IT BY
016600*NAME ONCE THE WHOLE TABLE IS IN, THE REPORT GROUPS BY EMPLOYEE
016650*IN THAT ORDER.
016700*
016750 AA020-LOAD-EMPLOYEES.
016800     MOVE ZERO TO WS-EMP-IDX.
016850     READ EMPLOYEE-FILE
016900         AT END MOVE "10" TO WS-EMP-FILE-STATUS.
016950     PERFORM AA021-LOAD-ONE-EMPLOYEE THRU AA021-EXIT
017000         UNTIL WS-EMP-FILE-STATUS = "10".
017050 AA020-EXIT.
017100     EXIT.
017150*
017200 AA021-LOAD-ONE-EMPLOYEE.
017250     ADD 1 TO WS-EMP-COUNT.
017300     SET WS-EMP-IDX TO WS-EMP-COUNT.
017350     MOVE EF-EMP-ID       TO TBE-EMP-ID (WS-EMP-IDX).
017400     MOVE EF-EMP-CODE     TO TBE-EMP-CODE (WS-EMP-IDX).
017450     MOVE EF-ID-NUMBER    TO TBE-ID-NUMBER (WS-EMP-IDX).
017500     MOVE EF-FULL-NAME    TO TBE-FULL-NAME (WS-EMP-IDX).
017550     MOVE EF-HOURLY-RATE  TO TBE-HOURLY-RATE (WS-EMP-IDX).
017600     MOVE EF-ACTIVE-FLAG  TO TBE-ACTIVE-FLAG (WS-EMP-IDX).
017650     READ EMPLOYEE-FILE
017700         AT END MOVE "10" TO WS-EMP-FILE-STATUS.
017750 AA021-EXIT.
017800     EXIT.
017850*
017900*ONE TABLE ROW PER EMPLOYEE RECORD, CARRYING THE RATE AND ACTIVE
017950*FLAG AS WELL AS NAME/CODE - THE DAILY REPORT SHOWS ESTIMATED PAY
018000*PER SHIFT, UNLIKE TCACTIVE WHICH NEVER TOUCHES THE RATE.
018050*
018100*BUBBLE-SORT OF THE TABLE INTO ASCENDING EMPLOYEE-NAME ORDER - THE
018150*TABLE IS AT MOST 500 ENTRIES SO A SIMPLE SHOP-STYLE SHUFFLE IS
018200*QUICK ENOUGH, NO SORT VERB NEEDED.
018250*
018300 BB005-SORT-EMPLOYEES.
018350     IF WS-EMP-COUNT < 2
018400         GO TO BB005-EXIT.
018450     MOVE "Y" TO WS-SORT-SWAPPED-SW.
018500     PERFORM BB006-SORT-PASS THRU BB006-EXIT
018550         UNTIL NO-SWAP-WAS-MADE.
018600 BB005-EXIT.
018650     EXIT.
018700*
018750 BB006-SORT-PASS.
018800     MOVE "N" TO WS-SORT-SWAPPED-SW.
018850     PERFORM BB007-SORT-COMPARE THRU BB007-EXIT
018900         VARYING WS-SORT-IDX-1 FROM 1 BY 1
018950         UNTIL WS-SORT-IDX-1 > WS-EMP-COUNT - 1.
019000 BB006-EXIT.
019050     EXIT.
019100*
019150*ONE ADJACENT PAIR PER CALL - SWAPS VIA WS-SORT-TEMP WHEN OUT OF
019200*ORDER AND FLAGS THE PASS AS HAVING MOVED SOMETHING, SO BB005
019250*KNOWS WHETHER ANOTHER PASS IS NEEDED.
019300*
019350 BB007-SORT-COMPARE.
019400     SET WS-SORT-IDX-2 TO WS-SORT-IDX-1.
019450     ADD 1 TO WS-SORT-IDX-2.
019500     IF TBE-FULL-NAME (WS-SORT-IDX-1) > TBE-FULL-NAME (WS-SORT-IDX-2)
019550         SET WS-EMP-IDX TO WS-SORT-IDX-1
019600         MOVE WS-EMP-ENTRY (WS-SORT-IDX-1) TO WS-SORT-TEMP
019650         SET WS-EMP-IDX TO WS-SORT-IDX-2
019700         MOVE WS-EMP-ENTRY (WS-SORT-IDX-2) TO WS-EMP-ENTRY (WS-SORT-IDX-1)
019750         MOVE WS-SORT-TEMP TO WS-EMP-ENTRY (WS-SORT-IDX-2)
019800         MOVE "Y" TO WS-SORT-SWAPPED-SW.
019850 BB007-EXIT.
019900     EXIT.
019950*
020000*TABLE-LOADS TIMEENTRY-FILE WHOLE - UNLIKE TCACTIVE THIS PROGRAM
020050*WANTS COMPLETED SHIFTS, SO AA026 DOES NOT DISCARD ANY ROW HERE,
020100*THE RANGE/OPEN-SHIFT FILTERING HAPPENS LATER IN BB020.
020150*
020200 AA025-LOAD-ENTRIES.
020250     MOVE ZERO TO WS-ENT-IDX.
020300     READ TIMEENTRY-FILE
020350         AT END MOVE "10" TO WS-ENT-FILE-STATUS.
020400     PERFORM AA026-LOAD-ONE-ENTRY THRU AA026-EXIT
020450         UNTIL WS-ENT-FILE-STATUS = "10".
020500 AA025-EXIT.
020550     EXIT.
020600*
020650*EVERY NON-BLANK ENT-ID GOES INTO THE TABLE, OPEN OR CLOSED - AN
020700*OPEN SHIFT IS SIMPLY NEVER SELECTED BY BB020 BECAUSE ITS
020750*CLOCK-OUT IS SPACES, SEE THE REJECT TEST THERE.
020800*
020850 AA026-LOAD-ONE-ENTRY.
020900     IF TI-ENT-ID NOT = ZERO
020950         ADD 1 TO WS-ENT-COUNT
021000         SET WS-ENT-IDX TO WS-ENT-COUNT
021050         MOVE TI-ENT-ID     TO TBT-ENT-ID (WS-ENT-IDX)
021100         MOVE TI-EMP-ID     TO TBT-EMP-ID (WS-ENT-IDX)
021150         MOVE TI-CLOCK-IN   TO TBT-CLOCK-IN (WS-ENT-IDX)
021200         MOVE TI-CLOCK-OUT  TO TBT-CLOCK-OUT (WS-ENT-IDX)
021250         MOVE TI-IN-DEVICE  TO TBT-IN-DEVICE (WS-ENT-IDX)
021300         MOVE TI-OUT-DEVICE TO TBT-OUT-DEVICE (WS-ENT-IDX)
021350         MOVE "N"           TO TBT-PRINTED-SW (WS-ENT-IDX).
021400     READ TIMEENTRY-FILE
021450         AT END MOVE "10" TO WS-ENT-FILE-STATUS.
021500 AA026-EXIT.
021550     EXIT.
021600*
021650*SAME DEFAULT-TO-SHOWN CONVENTION AS TCACTIVE'S AA027 - THE TWO
021700*REPORTS DELIBERATELY HONOUR THE SAME CONTROL RECORD, SEE TC-033.
021750*
021800 AA027-LOAD-SETTINGS.
021850     MOVE "Y" TO WS-SHOW-DEVICE-SW.
021900     IF WS-CTL-FILE-STATUS = "00"
021950         READ SETTINGS-FILE
022000             AT END MOVE "10" TO WS-CTL-FILE-STATUS
022050         END-READ
022100         IF WS-CTL-FILE-STATUS = "00"
022150             MOVE SF-SHOW-DEVICE-IDS TO WS-SHOW-DEVICE-SW
022200         END-IF.
022250 AA027-EXIT.
022300     EXIT.
022350*
022400*READS THE ONE-RECORD CRITERIA FILE THE OPERATOR SUBMITTED WITH
022450*THE RUN - MONTH, EXPLICIT START/END DATES, AND AN OPTIONAL
022500*SINGLE-EMPLOYEE FILTER CODE.  A MISSING FILE LEAVES ALL SPACES,
022550*LETTING AA035/TCDRANGE DEFAULT THE RANGE.
022600 AA030-GET-CRITERIA.
022650     MOVE SPACES TO TCDR-MONTH TCDR-START-IN TCDR-END-IN.
022700     OPEN INPUT CRITERIA-FILE.
022750     IF WS-CRIT-FILE-STATUS = "00"
022800         READ CRITERIA-FILE
022850             AT END MOVE "10" TO WS-CRIT-FILE-STATUS
022900         END-READ
022950         IF WS-CRIT-FILE-STATUS = "00"
023000             MOVE CR-MONTH      TO TCDR-MONTH
023050             MOVE CR-START-DATE TO TCDR-START-IN
023100             MOVE CR-END-DATE   TO TCDR-END-IN
023150             MOVE CR-EMP-FILTER TO WS-EMP-FILTER-CODE
023200         END-IF
023250         CLOSE CRITERIA-FILE.
023300 AA030-EXIT.
023350     EXIT.
023400*
023450*HANDS THE RAW CRITERIA OFF TO TCDRANGE - ALL THE MONTH-VS-EXPLICIT-
023500*DATES DECISION LOGIC AND LEAP-YEAR MONTH-END MATH LIVES THERE, NOT
023550*HERE, SO TCSUMMRY CAN SHARE THE SAME SUBPROGRAM.
023600*
023650 AA035-RESOLVE-RANGE.
023700     CALL "TCDRANGE" USING TCDR-LINKAGE.
023750 AA035-EXIT.
023800     EXIT.
023850*
023900*TURNS THE RESOLVED CCYYMMDD START/END DATES INTO FULL STAMPS AT
023950*MIDNIGHT AND ONE-SECOND-BEFORE-MIDNIGHT SO BB020 CAN COMPARE
024000*THEM DIRECTLY AGAINST THE CLOCK-IN/CLOCK-OUT STAMP FORMAT.
024050*
024100 AA040-BUILD-STAMPS.
024150     STRING TCDR-START-OUT DELIMITED BY SIZE
024200            " 00:00:00"   DELIMITED BY SIZE
024250            INTO WS-RANGE-START-STAMP.
024300     STRING TCDR-END-OUT   DELIMITED BY SIZE
024350            " 23:59:59"   DELIMITED BY SIZE
024400            INTO WS-RANGE-END-STAMP.
024450 AA040-EXIT.
024500     EXIT.
024550*
024600*DRIVES BB010 ONCE PER EMPLOYEE IN THE NAME-SORTED TABLE, THEN
024650*PRINTS ONE GRAND-TOTAL LINE FOR THE WHOLE RUN - THE ONLY CONTROL
024700*BREAK IN THIS PROGRAM IS EMPLOYEE, UNLIKE TCSUMMRY'S MONTH BREAK.
024750*
024800 AA050-PRODUCE-REPORT.
024850     MOVE WS-HEADING-LINE-1 TO DR-DAILY-LINE.
024900     WRITE DR-DAILY-LINE.
024950     MOVE WS-HEADING-LINE-2 TO DR-DAILY-LINE.
025000     WRITE DR-DAILY-LINE.
025050     PERFORM BB010-SELECT-SHIFT THRU BB010-EXIT
025100         VARYING WS-EMP-IDX FROM 1 BY 1
025150         UNTIL WS-EMP-IDX > WS-EMP-COUNT.
025200     MOVE SPACES TO DR-DAILY-LINE.
025250     WRITE DR-DAILY-LINE.
025300     COMPUTE TL-EST-PAY ROUNDED = WS-GRAND-PAY.
025350     MOVE "M"              TO TCTM-FUNCTION.
025400     MOVE WS-GRAND-MINUTES TO TCTM-INPUT-MINUTES.
025450     CALL "TCTIME" USING TCTM-LINKAGE.
025500     MOVE TCTM-OUTPUT-HHMM TO TL-HOURS-HHMM.
025550     MOVE WS-TOTAL-LINE    TO DR-DAILY-LINE.
025600     WRITE DR-DAILY-LINE.
025650 AA050-EXIT.
025700     EXIT.
025750*
025800*SKIPS THE EMPLOYEE OUTRIGHT WHEN A SINGLE-EMPLOYEE FILTER WAS
025850*REQUESTED AND THIS ISN'T THE ONE - OTHERWISE ZEROES THE PER-
025900*EMPLOYEE SUBTOTALS AND DRIVES BB015 UNTIL ITS SHIFTS ARE EXHAUSTED.
025950*
026000 BB010-SELECT-SHIFT.
026050     IF WS-EMP-FILTER-CODE NOT = SPACES
026100             AND WS-EMP-FILTER-CODE NOT = TBE-EMP-CODE (WS-EMP-IDX)
026150         GO TO BB010-EXIT.
026200     MOVE ZERO TO WS-EMP-SHIFT-COUNT WS-EMP-SUB-MINUTES.
026250     MOVE ZERO TO WS-EMP-SUB-PAY.
026300     PERFORM BB015-NEXT-SHIFT THRU BB015-EXIT
026350         UNTIL DETAIL-SHIFT-NOT-FOUND.
026400     IF WS-EMP-SHIFT-COUNT > ZERO
026450         PERFORM BB040-WRITE-SUBTOTAL THRU BB040-EXIT.
026500 BB010-EXIT.
026550     EXIT.
026600*
026650*FINDS THE LOWEST-CLOCK-IN UNPRINTED SHIFT STILL BELONGING TO THE
026700*CURRENT EMPLOYEE AND PRINTS IT - REPEATED BY BB010 UNTIL NONE
026750*ARE LEFT, WHICH GIVES THE CLOCK-IN-ASCENDING ORDER WITHOUT A
026800*SEPARATE SORT STEP.
026850*
026900 BB015-NEXT-SHIFT.
026950     MOVE "N" TO WS-FOUND-SW.
027000     PERFORM BB020-SCAN-ENTRY THRU BB020-EXIT
027050         VARYING WS-ENT-IDX FROM 1 BY 1
027100         UNTIL WS-ENT-IDX > WS-ENT-COUNT.
027150     IF DETAIL-SHIFT-WAS-FOUND
027200         SET WS-ENT-IDX TO WS-FOUND-IDX
027250         MOVE "Y" TO TBT-PRINTED-SW (WS-ENT-IDX)
027300         PERFORM BB030-WRITE-DETAIL-LINE THRU BB030-EXIT.
027350 BB015-EXIT.
027400     EXIT.
027450*
027500*REJECTS ANY ROW NOT BELONGING TO THE CURRENT EMPLOYEE, ALREADY
027550*PRINTED, STILL OPEN, OR OUTSIDE THE RESOLVED DATE RANGE - WHAT
027600*SURVIVES IS COMPARED AGAINST THE BEST CANDIDATE FOUND SO FAR.
027650*
027700 BB020-SCAN-ENTRY.
027750     IF TBT-EMP-ID (WS-ENT-IDX) NOT = TBE-EMP-ID (WS-EMP-IDX)
027800         GO TO BB020-EXIT.
027850     IF TBT-PRINTED-SW (WS-ENT-IDX) = "Y"
027900         GO TO BB020-EXIT.
027950     IF TBT-CLOCK-OUT (WS-ENT-IDX) = SPACES
028000         GO TO BB020-EXIT.
028050     IF TBT-CLOCK-IN (WS-ENT-IDX) > WS-RANGE-END-STAMP
028100         GO TO BB020-EXIT.
028150     IF TBT-CLOCK-OUT (WS-ENT-IDX) < WS-RANGE-START-STAMP
028200         GO TO BB020-EXIT.
028250     IF DETAIL-SHIFT-NOT-FOUND
028300             OR TBT-CLOCK-IN (WS-ENT-IDX) < TBT-CLOCK-IN (WS-FOUND-IDX)
028350         MOVE "Y" TO WS-FOUND-SW
028400         SET WS-FOUND-IDX TO WS-ENT-IDX.
028450 BB020-EXIT.
028500     EXIT.
028550*
028600*PRINTS ONE COMPLETED SHIFT, COMPUTES ITS DURATION THE SAME
028650*SECONDS-SINCE-1970 WAY AS TCACTIVE'S ZZ090, THEN ESTIMATES PAY AT
028700*THE EMPLOYEE'S HOURLY RATE AND ROLLS BOTH INTO THE RUNNING
028750*EMPLOYEE AND GRAND SUBTOTALS.
028800 BB030-WRITE-DETAIL-LINE.
028850     ADD 1 TO WS-EMP-SHIFT-COUNT.
028900     MOVE TBE-ID-NUMBER (WS-EMP-IDX) TO DL-ID-NUMBER.
028950     MOVE TBE-FULL-NAME (WS-EMP-IDX) TO DL-FULL-NAME.
029000     MOVE TBT-CLOCK-IN (WS-FOUND-IDX) (1:10)  TO DL-START-DATE.
029050     MOVE TBT-CLOCK-IN (WS-FOUND-IDX) (12:5)  TO DL-START-TIME.
029100     MOVE TBT-CLOCK-OUT (WS-FOUND-IDX) (1:10) TO DL-END-DATE.
029150     MOVE TBT-CLOCK-OUT (WS-FOUND-IDX) (12:5) TO DL-END-TIME.
029200     IF SHOW-DEVICE-IDS
029250         MOVE TBT-IN-DEVICE (WS-FOUND-IDX)  TO DL-IN-DEVICE
029300         MOVE TBT-OUT-DEVICE (WS-FOUND-IDX) TO DL-OUT-DEVICE
029350     ELSE
029400         MOVE SPACES TO DL-IN-DEVICE DL-OUT-DEVICE.
029450     MOVE TBT-CLOCK-OUT (WS-FOUND-IDX) TO WS-STAMP-IN.
029500     PERFORM ZZ090-STAMP-TO-SECONDS THRU ZZ090-EXIT.
029550     MOVE WS-TOTAL-SECS TO WS-TOTAL-SECS-END.
029600     MOVE TBT-CLOCK-IN (WS-FOUND-IDX) TO WS-STAMP-IN.
029650     PERFORM ZZ090-STAMP-TO-SECONDS THRU ZZ090-EXIT.
029700     SUBTRACT WS-TOTAL-SECS FROM WS-TOTAL-SECS-END
029750         GIVING WS-SHIFT-SECONDS.
029800     IF WS-SHIFT-SECONDS < ZERO
029850         MOVE ZERO TO WS-SHIFT-SECONDS.
029900     DIVIDE WS-SHIFT-SECONDS BY 60
029950         GIVING DAY-DURATION-MINUTES.
030000     MOVE "M"                  TO TCTM-FUNCTION.
030050     MOVE DAY-DURATION-MINUTES TO TCTM-INPUT-MINUTES.
030100     CALL "TCTIME" USING TCTM-LINKAGE.
030150     MOVE TCTM-OUTPUT-HHMM     TO DL-HOURS-HHMM.
030200     COMPUTE DAY-ESTIMATED-PAY ROUNDED =
030250         TBE-HOURLY-RATE (WS-EMP-IDX) * DAY-DURATION-MINUTES / 60.
030300     MOVE DAY-ESTIMATED-PAY TO DL-EST-PAY.
030350     ADD DAY-DURATION-MINUTES TO WS-EMP-SUB-MINUTES WS-GRAND-MINUTES.
030400     ADD DAY-ESTIMATED-PAY   TO WS-EMP-SUB-PAY WS-GRAND-PAY.
030450     MOVE WS-DETAIL-LINE TO DR-DAILY-LINE.
030500     WRITE DR-DAILY-LINE.
030550 BB030-EXIT.
030600     EXIT.
030650*
030700*ONE LINE PER EMPLOYEE, PRINTED ONLY WHEN BB010 FOUND AT LEAST ONE
030750*SHIFT FOR THEM - AN EMPLOYEE WITH NO SHIFTS IN RANGE NEVER
030800*APPEARS ON THE REPORT AT ALL.
030850*
030900 BB040-WRITE-SUBTOTAL.
030950     MOVE TBE-FULL-NAME (WS-EMP-IDX) TO SL-FULL-NAME.
031000     MOVE "M"                TO TCTM-FUNCTION.
031050     MOVE WS-EMP-SUB-MINUTES TO TCTM-INPUT-MINUTES.
031100     CALL "TCTIME" USING TCTM-LINKAGE.
031150     MOVE TCTM-OUTPUT-HHMM   TO SL-HOURS-HHMM.
031200     MOVE WS-EMP-SUB-PAY     TO SL-EST-PAY.
031250     MOVE WS-SUBTOTAL-LINE   TO DR-DAILY-LINE.
031300     WRITE DR-DAILY-LINE.
031350 BB040-EXIT.
031400     EXIT.
031450*
031500*SAME SECONDS-SINCE-1970 CONVERSION AS TCACTIVE'S ZZ090 - KEPT AS
031550*ITS OWN COPY RATHER THAN A CALLED SUBPROGRAM, THIS SHOP HAS NEVER
031600*FACTORED THE DATE MATH OUT OF THE REPORT PROGRAMS THAT USE IT.
031650*
031700 ZZ090-STAMP-TO-SECONDS.
031750     MOVE WS-STAMP-IN TO WS-STAMP-BREAKDOWN.
031800     MOVE ZERO TO WS-DAYS-ACCUM.
031850     MOVE 1970 TO WS-YEAR-LOOP.
031900     PERFORM ZZ092-ACCUM-YEAR THRU ZZ092-EXIT
031950         UNTIL WS-YEAR-LOOP >= WSB-CCYY.
032000     MOVE WSB-CCYY TO WS-YEAR-LOOP.
032050     PERFORM ZZ091-TEST-LEAP-YEAR THRU ZZ091-EXIT.
032100     MOVE 1 TO WS-MONTH-LOOP.
032150     PERFORM ZZ093-ACCUM-MONTH THRU ZZ093-EXIT
032200         UNTIL WS-MONTH-LOOP >= WSB-MM.
032250     ADD WSB-DD TO WS-DAYS-ACCUM.
032300     SUBTRACT 1 FROM WS-DAYS-ACCUM.
032350     COMPUTE WS-TOTAL-SECS =
032400         (WS-DAYS-ACCUM * 86400) + (WSB-HH * 3600)
032450             + (WSB-MI * 60) + WSB-SS.
032500 ZZ090-EXIT.
032550     EXIT.
032600*
032650*ADDS ONE FULL CALENDAR YEAR'S DAYS TO THE RUNNING TOTAL.
032700*
032750 ZZ092-ACCUM-YEAR.
032800     PERFORM ZZ091-TEST-LEAP-YEAR THRU ZZ091-EXIT.
032850     IF IS-LEAP-YEAR
032900         ADD 366 TO WS-DAYS-ACCUM
032950     ELSE
033000         ADD 365 TO WS-DAYS-ACCUM.
033050     ADD 1 TO WS-YEAR-LOOP.
033100 ZZ092-EXIT.
033150     EXIT.
033200*
033250*ADDS ONE FULL MONTH'S DAYS FROM THE FIXED TABLE, TOPPING UP
033300*FEBRUARY BY ONE IN A LEAP YEAR.
033350*
033400 ZZ093-ACCUM-MONTH.
033450     ADD WS-MD-ENTRY (WS-MONTH-LOOP) TO WS-DAYS-ACCUM.
033500     IF WS-MONTH-LOOP = 2 AND IS-LEAP-YEAR
033550         ADD 1 TO WS-DAYS-ACCUM.
033600     ADD 1 TO WS-MONTH-LOOP.
033650 ZZ093-EXIT.
033700     EXIT.
033750*
033800*STANDARD GREGORIAN LEAP TEST, WRITTEN OUT LONGHAND - SAME ROUTINE
033850*AS TCACTIVE'S ZZ091, NO MOD INTRINSIC TO CALL ON HERE.
033900*
033950 ZZ091-TEST-LEAP-YEAR.
034000     MOVE "N" TO WS-LEAP-YEAR-SW.
034050     DIVIDE WS-YEAR-LOOP BY 4   GIVING WS-MONTH-LOOP
034100         REMAINDER WS-LEAP-TEST-REM.
034150     IF WS-LEAP-TEST-REM = ZERO
034200         MOVE "Y" TO WS-LEAP-YEAR-SW.
034250     DIVIDE WS-YEAR-LOOP BY 100 GIVING WS-MONTH-LOOP
034300         REMAINDER WS-LEAP-TEST-REM.
034350     IF WS-LEAP-TEST-REM = ZERO
034400         MOVE "N" TO WS-LEAP-YEAR-SW
034450         DIVIDE WS-YEAR-LOOP BY 400 GIVING WS-MONTH-LOOP
034500             REMAINDER WS-LEAP-TEST-REM
034550         IF WS-LEAP-TEST-REM = ZERO
034600             MOVE "Y" TO WS-LEAP-YEAR-SW
034650         END-IF
034700     END-IF.
034750 ZZ091-EXIT.
034800     EXIT.
034850*
034900*CLOSES ALL FOUR FILES BEFORE MAIN-LINE RETURNS TO THE JCL.
034950*
035000 AA080-CLOSE-TC-FILES.
035050     CLOSE EMPLOYEE-FILE TIMEENTRY-FILE SETTINGS-FILE DAILY-RPT.
035100 AA080-EXIT.
035150     EXIT.
