000100*****************************************************************
000150*                                                               *
000200*                HUBCLOCK DATE-RANGE RESOLUTION                 *
000250*               CALLED BY TCSUMMRY AND TCDAILY                  *
000300*                                                               *
000350*****************************************************************
000400 IDENTIFICATION          DIVISION.
000450*=======================================
000500*
000550 PROGRAM-ID.             TCDRANGE.
000600 AUTHOR.                 J TURNBULL.
000650 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           31/10/1984.
000750 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1984-2026 APPLEWOOD COMPUTERS.
000850*
000900* REMARKS.               RESOLVES A REPORTING DATE RANGE FROM EITHER
000950*                        A CALENDAR MONTH OR AN EXPLICIT START/END
001000*                        PAIR.  NO INTRINSIC FUNCTIONS ARE USED - THE
001050*                        LEAP-YEAR AND LAST-DAY TESTS ARE DONE BY
001100*                        TABLE AND ARITHMETIC AS IN THE OLD MAPS04
001150*                        DATE ROUTINE, BEFORE IT WAS RE-WRITTEN WITH
001200*                        GNU COBOL INTRINSICS.
001250*
001300* CALLED MODULES.        NONE.
001350*
001400*****************************************************************
001450* CHANGE LOG
001500*****************************************************************
001550*DATE     BY  REQ     DESCRIPTION
001600*-------- --- ------- ------------------------------------------
001650*31/10/84 JT  TC-002  ORIGINAL WRITE-UP, MONTH RANGES ONLY.
001700*14/05/86 RC  TC-007  CUSTOM START/END RANGE SUPPORT ADDED.
001750*22/01/90 JT  TC-024  LAST-DAY-OF-MONTH TABLE DRIVEN, WAS A
001800*                     STRING OF NESTED IFS, SEE ZZ070 BELOW.
001850*09/03/96 RC  TC-041  Y2K REVIEW - CENTURY NOW CARRIED IN WS-YY
001900*                     THROUGHOUT, WAS A WINDOWED 2-DIGIT YEAR.
001950*11/01/99 RC  TC-047  Y2K SIGN-OFF, LEAP TEST RE-PROVED FOR 2000.
002000*14/03/18 RC  TC-062  END-BEFORE-START CHECK ADDED, WAS SILENTLY
002050*                     ACCEPTED AND PRODUCED AN EMPTY REPORT.
002100*08/12/25 JT  TC-0002 REBUILT FROM THE OLD MAPS04 DATE ROUTINE FOR
002150*                     THE HUBCLOCK SUITE - INTRINSIC FUNCTIONS
002200*                     REMOVED, SEE REMARKS ABOVE.
002250*10/06/26 MH          CONDITION-NAME ADDED ON WS-LEAP-YEAR-SW, WAS
002300*                     TESTED AS "= Y"/"= N" BELOW.
002350*
002400 ENVIRONMENT             DIVISION.
002450*=======================================
002500 CONFIGURATION           SECTION.
002550 SOURCE-COMPUTER.        IBM-3090.
002600 OBJECT-COMPUTER.        IBM-3090.
002650 SPECIAL-NAMES.
002700     C01                 IS TOP-OF-FORM
002750     CLASS TC-NUMERIC    IS "0" THRU "9".
002800*
002850 INPUT-OUTPUT             SECTION.
002900*
002950 DATA                    DIVISION.
003000*=======================================
003050 WORKING-STORAGE         SECTION.
003100*=======================================
003150 77  PROG-NAME               PIC X(15) VALUE "TCDRANGE (1.00)".
003200*
003250 01  WS-TODAY-FIELDS.
003300     03  WS-TODAY-NUM            PIC 9(08).
003350 01  WS-TODAY-PARTS REDEFINES WS-TODAY-FIELDS.
003400     03  WS-TD-CCYY              PIC 9(04).
003450     03  WS-TD-MM                PIC 9(02).
003500     03  WS-TD-DD                PIC 9(02).
003550*
003600 01  WS-MONTH-DAYS-TABLE.
003650     03  WS-MD-ENTRY PIC 9(02)  OCCURS 12 TIMES
003700                     VALUES 31 28 31 30 31 30 31 31 30 31 30 31.
003750*
003800 01  WS-WORK-YEAR                PIC 9(04)     COMP.
003850 01  WS-WORK-MONTH                PIC 9(02)     COMP.
003900 01  WS-WORK-LAST-DAY             PIC 9(02)     COMP.
003950 01  WS-LEAP-YEAR-SW              PIC X         VALUE "N".
004000     88  IS-LEAP-YEAR                 VALUE "Y".
004050     88  NOT-LEAP-YEAR                VALUE "N".
004100*
004150 01  WS-MONTH-TEXT-PARTS.
004200     03  WS-MT-CCYY              PIC 9(04).
004250     03  WS-MT-SEP               PIC X.
004300     03  WS-MT-MM                PIC 9(02).
004350 01  WS-MONTH-TEXT-LINE REDEFINES WS-MONTH-TEXT-PARTS PIC X(07).
004400*
004450 01  WS-RANGE-PARTS.
004500     03  WS-RS-CCYY              PIC 9(04).
004550     03  FILLER                  PIC X         VALUE "-".
004600     03  WS-RS-MM                PIC 9(02).
004650     03  FILLER                  PIC X         VALUE "-".
004700     03  WS-RS-DD                PIC 9(02).
004750 01  WS-RANGE-PARTS-LINE REDEFINES WS-RANGE-PARTS PIC X(10).
004800*
004850 LINKAGE                 SECTION.
004900*=======================================
004950*
005000 01  TCDR-LINKAGE.
005050     03  TCDR-MONTH              PIC X(07).
005100     03  TCDR-START-IN           PIC X(10).
005150     03  TCDR-END-IN             PIC X(10).
005200     03  TCDR-START-OUT          PIC X(10).
005250     03  TCDR-END-OUT            PIC X(10).
005300     03  TCDR-ERROR-CODE         PIC 99.
005350     03  TCDR-ERROR-MSG          PIC X(40).
005400     03  FILLER                  PIC X(02).
005450*
005500 PROCEDURE              DIVISION USING TCDR-LINKAGE.
005550*=======================================
005600*
005650*A MONTH AND AN EXPLICIT RANGE ARE MUTUALLY EXCLUSIVE - IF NEITHER
005700*WAS SUPPLIED THE CALLER GETS THE CURRENT MONTH-TO-DATE, SEE
005750*CC020 BELOW.  ANY RESOLVED RANGE IS THEN RUN THROUGH CC030.
005800*
005850 MAIN-LINE.
005900     MOVE ZERO   TO TCDR-ERROR-CODE.
005950     MOVE SPACES TO TCDR-ERROR-MSG TCDR-START-OUT TCDR-END-OUT.
006000     IF TCDR-MONTH NOT = SPACES
006050             AND (TCDR-START-IN NOT = SPACES OR TCDR-END-IN NOT = SPACES)
006100         MOVE 10 TO TCDR-ERROR-CODE
006150         MOVE "CHOOSE MONTH OR CUSTOM RANGE, NOT BOTH" TO TCDR-ERROR-MSG
006200         GO TO MAIN-EXIT.
006250     IF TCDR-MONTH NOT = SPACES
006300         PERFORM CC010-MONTH-RANGE THRU CC010-EXIT
006350         GO TO MAIN-VALIDATE.
006400     IF TCDR-START-IN = SPACES AND TCDR-END-IN = SPACES
006450         PERFORM CC020-DEFAULT-RANGE THRU CC020-EXIT
006500         GO TO MAIN-VALIDATE.
006550     MOVE TCDR-START-IN TO TCDR-START-OUT.
006600     MOVE TCDR-END-IN   TO TCDR-END-OUT.
006650 MAIN-VALIDATE.
006700     IF TCDR-ERROR-CODE = ZERO
006750         PERFORM CC030-VALIDATE-RANGE THRU CC030-EXIT.
006800 MAIN-EXIT.
006850     EXIT PROGRAM.
006900*
006950*TURNS A CCYY-MM MONTH TEXT INTO A FULL FIRST-OF-MONTH/LAST-OF-
007000*MONTH RANGE - ZZ070 SUPPLIES THE LAST DAY, WHICH DEPENDS ON
007050*WHETHER FEBRUARY FALLS IN A LEAP YEAR.
007100*
007150 CC010-MONTH-RANGE.
007200     MOVE TCDR-MONTH TO WS-MONTH-TEXT-PARTS.
007250     IF WS-MT-CCYY NOT NUMERIC OR WS-MT-MM NOT NUMERIC
007300             OR WS-MT-MM < 01 OR WS-MT-MM > 12
007350         MOVE 11 TO TCDR-ERROR-CODE
007400         MOVE "MALFORMED MONTH TEXT"      TO TCDR-ERROR-MSG
007450         GO TO CC010-EXIT.
007500     MOVE WS-MT-CCYY TO WS-RS-CCYY WS-WORK-YEAR.
007550     MOVE WS-MT-MM   TO WS-RS-MM   WS-WORK-MONTH.
007600     MOVE 01         TO WS-RS-DD.
007650     MOVE WS-RANGE-PARTS-LINE TO TCDR-START-OUT.
007700     PERFORM ZZ070-LAST-DAY-OF-MONTH THRU ZZ070-EXIT.
007750     MOVE WS-WORK-LAST-DAY TO WS-RS-DD.
007800     MOVE WS-RANGE-PARTS-LINE TO TCDR-END-OUT.
007850 CC010-EXIT.
007900     EXIT.
007950*
008000*NO MONTH AND NO EXPLICIT DATES MEANS MONTH-TO-DATE - FIRST OF THE
008050*CURRENT MONTH THROUGH TODAY, NOT THROUGH MONTH-END.
008100*
008150 CC020-DEFAULT-RANGE.
008200     ACCEPT WS-TODAY-NUM FROM DATE YYYYMMDD.
008250     MOVE WS-TD-CCYY TO WS-RS-CCYY.
008300     MOVE WS-TD-MM   TO WS-RS-MM.
008350     MOVE 01         TO WS-RS-DD.
008400     MOVE WS-RANGE-PARTS-LINE TO TCDR-START-OUT.
008450     MOVE WS-TD-CCYY TO WS-RS-CCYY.
008500     MOVE WS-TD-MM   TO WS-RS-MM.
008550     MOVE WS-TD-DD   TO WS-RS-DD.
008600     MOVE WS-RANGE-PARTS-LINE TO TCDR-END-OUT.
008650 CC020-EXIT.
008700     EXIT.
008750*
008800*CATCHES AN END DATE BEFORE THE START DATE - ADDED BY TC-062 AFTER
008850*A CUSTOM RANGE ENTERED BACKWARDS SILENTLY PRODUCED AN EMPTY
008900*REPORT RATHER THAN TELLING THE OPERATOR WHAT WAS WRONG.
008950*
009000 CC030-VALIDATE-RANGE.
009050     IF TCDR-END-OUT < TCDR-START-OUT
009100         MOVE 12 TO TCDR-ERROR-CODE
009150         MOVE "END DATE BEFORE START DATE" TO TCDR-ERROR-MSG.
009200 CC030-EXIT.
009250     EXIT.
009300*
009350*LOOKS UP THE MONTH'S DAY COUNT FROM THE FIXED TABLE, THEN BUMPS
009400*FEBRUARY TO 29 WHEN ZZ071 CONFIRMS THE YEAR IS A LEAP YEAR.
009450*
009500 ZZ070-LAST-DAY-OF-MONTH.
009550     MOVE WS-MD-ENTRY (WS-WORK-MONTH) TO WS-WORK-LAST-DAY.
009600     IF WS-WORK-MONTH = 02
009650         PERFORM ZZ071-TEST-LEAP-YEAR THRU ZZ071-EXIT
009700         IF IS-LEAP-YEAR
009750             MOVE 29 TO WS-WORK-LAST-DAY.
009800 ZZ070-EXIT.
009850     EXIT.
009900*
009950*STANDARD GREGORIAN LEAP TEST, WRITTEN OUT LONGHAND PER REMARKS
010000*ABOVE - NO MOD INTRINSIC ON THIS COMPILER.  RESTORES WS-WORK-
010050*MONTH AT THE END SINCE THE DIVIDES ABOVE BORROW IT AS SCRATCH.
010100*
010150 ZZ071-TEST-LEAP-YEAR.
010200     MOVE "N" TO WS-LEAP-YEAR-SW.
010250     DIVIDE WS-WORK-YEAR BY 4   GIVING WS-WORK-MONTH REMAINDER WS-WORK-MONTH.
010300     IF WS-WORK-MONTH = ZERO
010350         MOVE "Y" TO WS-LEAP-YEAR-SW.
010400     DIVIDE WS-WORK-YEAR BY 100 GIVING WS-WORK-MONTH REMAINDER WS-WORK-MONTH.
010450     IF WS-WORK-MONTH = ZERO
010500         MOVE "N" TO WS-LEAP-YEAR-SW
010550         DIVIDE WS-WORK-YEAR BY 400 GIVING WS-WORK-MONTH REMAINDER WS-WORK-MONTH
010600         IF WS-WORK-MONTH = ZERO
010650             MOVE "Y" TO WS-LEAP-YEAR-SW
010700         END-IF
010750     END-IF.
010800     MOVE WS-RS-MM TO WS-WORK-MONTH.
010850 ZZ071-EXIT.
010900     EXIT.
