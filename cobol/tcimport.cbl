000100*****************************************************************
000150*                                                               *
000200*           HUBCLOCK EMPLOYEE / TIME-ENTRY IMPORT-MERGE          *
000250*                                                               *
000300*****************************************************************
000350 IDENTIFICATION          DIVISION.
000400*=======================================
000450*
000500 PROGRAM-ID.             TCIMPORT.
000550 AUTHOR.                 J TURNBULL.
000600 INSTALLATION.           APPLEWOOD COMPUTERS.
000650 DATE-WRITTEN.           25/11/1984.
000700 DATE-COMPILED.
000750 SECURITY.               COPYRIGHT (C) 1984-2026 APPLEWOOD COMPUTERS.
000800*
000850* REMARKS.               MERGES A MIXED EMPLOYEE/TIME-ENTRY IMPORT
000900*                        FILE AGAINST THE CURRENT EMPLOYEE AND
000950*                        TIME-ENTRY MASTERS.  EMPLOYEES ARE MATCHED
001000*                        BY CODE THEN BY ID-NUMBER; UNMATCHED TIME
001050*                        ENTRIES ARE SKIPPED SILENTLY.  REPLACE-
001100*                        EXISTING CLEARS BOTH MASTERS FIRST.
001150*
001200* CALLED MODULES.        NONE.
001250*
001300*****************************************************************
001350* CHANGE LOG
001400*****************************************************************
001450*DATE     BY  REQ     DESCRIPTION
001500*-------- --- ------- ------------------------------------------
001550*25/11/84 JT  TC-008  ORIGINAL WRITE-UP, ADAPTED FROM THE OLD
001600*                     BUILD-CBASIC INCLUDE-FILE EXPANDER - SEE
001650*                     REMARKS.
001700*02/09/88 RC  TC-019  ID-NUMBER FALL-BACK MATCH ADDED, WAS CODE
001750*                     ONLY.
001800*17/04/93 JT  TC-034  REPLACE-EXISTING FLAG ADDED, EVERY RUN WAS
001850*                     A MERGE BEFORE THIS.
001900*14/02/96 RC  TC-045  Y2K REVIEW - CLOCK-IN/OUT CARRIED AS PLAIN
001950*                     TEXT, NO CHANGE REQUIRED.
002000*21/01/99 RC  TC-051  Y2K SIGN-OFF.
002050*09/11/21 MH  TC-059  UNKNOWN EMPLOYEE CODE ON A TIME ENTRY NOW
002100*                     SKIPPED SILENTLY, WAS AN ABEND.
002150*08/12/25 JT  TC-0008 REBUILT FROM THE OLD BUILD-CBASIC UTILITY
002200*                     FOR THE HUBCLOCK SUITE - INCLUDE-EXPANSION
002250*                     LOGIC REMOVED ENTIRELY, SEE REMARKS ABOVE.
002300*14/06/26 MH  TC-0010 EMPLOYEE VALIDATION ADDED - A BAD IMPORT
002350*                     LINE COULD OVERWRITE ONE EMPLOYEE WITH
002400*                     ANOTHER'S ID-NUMBER, OR CARRY A NON-
002450*                     NUMERIC ID-NUMBER OR A NEGATIVE RATE,
002500*                     RIGHT THROUGH TO THE MASTER WITH NO
002550*                     COMPLAINT.  REJECTS ARE NOW COUNTED AND
002600*                     DISPLAYED, NOT APPLIED.  SEE BB010/CC010.
002650*10/06/26 MH          CONDITION-NAMES ADDED ON THE WORKING-STORAGE
002700*                     SWITCHES BELOW, WERE TESTED AS "= Y"/"= N"
002750*                     THROUGHOUT.
002800*
002850 ENVIRONMENT             DIVISION.
002900*=======================================
002950 CONFIGURATION           SECTION.
003000 SOURCE-COMPUTER.        IBM-3090.
003050 OBJECT-COMPUTER.        IBM-3090.
003100 SPECIAL-NAMES.
003150     C01                 IS TOP-OF-FORM
003200     CLASS TC-ALPHA      IS "A" THRU "Z"
003250     UPSI-0 ON STATUS    IS TC-VERBOSE-RUN.
003300*
003350 INPUT-OUTPUT             SECTION.
003400 FILE-CONTROL.
003450     SELECT IMPORT-FILE
003500         ASSIGN TO IMPORT-FILE
003550         ORGANIZATION IS LINE SEQUENTIAL
003600         FILE STATUS IS WS-IM-FILE-STATUS.
003650     SELECT EMPLOYEE-FILE
003700         ASSIGN TO EMPLOYEE-FILE
003750         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-EMP-FILE-STATUS.
003850     SELECT TIMEENTRY-FILE
003900         ASSIGN TO TIMEENTRY-FILE
003950         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-ENT-FILE-STATUS.
004050     SELECT SETTINGS-FILE
004100         ASSIGN TO SETTINGS-FILE
004150         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-CTL-FILE-STATUS.
004250     SELECT EMPLOYEE-OUT
004300         ASSIGN TO EMPLOYEE-FILE
004350         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-EMO-FILE-STATUS.
004450     SELECT TIMEENTRY-OUT
004500         ASSIGN TO TIMEENTRY-OUT
004550         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-OUT-FILE-STATUS.
004650*
004700 DATA                    DIVISION.
004750*=======================================
004800 FILE                    SECTION.
004850*
004900 FD  IMPORT-FILE.
004950 01  IM-IMPORT-REC               PIC X(84).
005000*
005050 FD  EMPLOYEE-FILE.
005100 01  EF-EMPLOYEE-REC.
005150     03  EF-EMP-ID               PIC 9(9).
005200     03  EF-FULL-NAME            PIC X(40).
005250     03  EF-EMP-CODE             PIC X(08).
005300     03  EF-ID-NUMBER            PIC X(09).
005350     03  EF-HOURLY-RATE          PIC S9(7)V99.
005400     03  EF-ACTIVE-FLAG          PIC X.
005450     03  FILLER                  PIC X(11).
005500*
005550 FD  TIMEENTRY-FILE.
005600 01  TI-TIME-ENTRY-REC.
005650     03  TI-ENT-ID               PIC 9(9).
005700     03  TI-EMP-ID               PIC 9(9).
005750     03  TI-CLOCK-IN             PIC X(19).
005800     03  TI-CLOCK-OUT            PIC X(19).
005850     03  TI-MANUAL-FLAG          PIC X.
005900     03  TI-IN-DEVICE            PIC X(16).
005950     03  TI-OUT-DEVICE           PIC X(16).
006000     03  FILLER                  PIC X(02).
006050*
006100 FD  SETTINGS-FILE.
006150 01  SF-CONTROL-REC.
006200     03  SF-CURRENCY             PIC X(03).
006250     03  SF-SHOW-DEVICE-IDS      PIC X.
006300     03  SF-WRITE-LOCK           PIC X.
006350     03  FILLER                  PIC X(59).
006400*
006450 FD  EMPLOYEE-OUT.
006500 01  EO-EMPLOYEE-REC.
006550     03  EO-EMP-ID               PIC 9(9).
006600     03  EO-FULL-NAME            PIC X(40).
006650     03  EO-EMP-CODE             PIC X(08).
006700     03  EO-ID-NUMBER            PIC X(09).
006750     03  EO-HOURLY-RATE          PIC S9(7)V99.
006800     03  EO-ACTIVE-FLAG          PIC X.
006850     03  FILLER                  PIC X(11).
006900*
006950 FD  TIMEENTRY-OUT.
007000 01  TO-TIME-ENTRY-REC.
007050     03  TO-ENT-ID               PIC 9(9).
007100     03  TO-EMP-ID               PIC 9(9).
007150     03  TO-CLOCK-IN             PIC X(19).
007200     03  TO-CLOCK-OUT            PIC X(19).
007250     03  TO-MANUAL-FLAG          PIC X.
007300     03  TO-IN-DEVICE            PIC X(16).
007350     03  TO-OUT-DEVICE           PIC X(16).
007400     03  FILLER                  PIC X(02).
007450*
007500 WORKING-STORAGE         SECTION.
007550*=======================================
007600 77  PROG-NAME               PIC X(17) VALUE "TCIMPORT (1.00)".
007650*
007700 01  WS-IM-FILE-STATUS           PIC XX.
007750 01  WS-EMP-FILE-STATUS          PIC XX.
007800 01  WS-ENT-FILE-STATUS          PIC XX.
007850 01  WS-CTL-FILE-STATUS          PIC XX.
007900 01  WS-EMO-FILE-STATUS          PIC XX.
007950 01  WS-OUT-FILE-STATUS          PIC XX.
008000*
008050 01  WS-IM-EOF-SW                PIC X         VALUE "N".
008100     88  IM-AT-EOF                    VALUE "Y".
008150     88  IM-NOT-AT-EOF                 VALUE "N".
008200 01  WS-WRITE-LOCK-SW            PIC X         VALUE "N".
008250     88  IM-WRITE-LOCKED               VALUE "Y".
008300     88  IM-WRITE-UNLOCKED             VALUE "N".
008350*
008400     COPY "WSTCIMP.COB".
008450*
008500 01  WS-EMPLOYEE-TABLE.
008550     03  WS-EMP-ENTRY            OCCURS 500 TIMES
008600                                 INDEXED BY WS-EMP-IDX.
008650         05  TBE-EMP-ID          PIC 9(9)      COMP.
008700         05  TBE-FULL-NAME       PIC X(40).
008750         05  TBE-EMP-CODE        PIC X(08).
008800         05  TBE-ID-NUMBER       PIC X(09).
008850         05  TBE-HOURLY-RATE     PIC S9(7)V99  COMP-3.
008900         05  TBE-ACTIVE-FLAG     PIC X.
008950 01  WS-EMP-COUNT                PIC 9(5)      COMP.
009000 01  WS-NEXT-EMP-ID              PIC 9(9)      COMP VALUE ZERO.
009050*
009100 01  WS-ENTRY-TABLE.
009150     03  WS-ENT-ENTRY            OCCURS 3000 TIMES
009200                                 INDEXED BY WS-ENT-IDX.
009250         05  TBT-ENT-ID          PIC 9(9)      COMP.
009300         05  TBT-EMP-ID          PIC 9(9)      COMP.
009350         05  TBT-CLOCK-IN        PIC X(19).
009400         05  TBT-CLOCK-OUT       PIC X(19).
009450         05  TBT-MANUAL-FLAG     PIC X.
009500         05  TBT-IN-DEVICE       PIC X(16).
009550         05  TBT-OUT-DEVICE      PIC X(16).
009600 01  WS-ENT-COUNT                PIC 9(5)      COMP.
009650 01  WS-NEXT-ENT-ID              PIC 9(9)      COMP VALUE ZERO.
009700*
009750 01  WS-ENT-TABLE-LINE REDEFINES WS-ENTRY-TABLE PIC X(18000).
009800*
009850 01  WS-FOUND-EMP-SW             PIC X         VALUE "N".
009900     88  MATCHING-EMP-WAS-FOUND        VALUE "Y".
009950     88  MATCHING-EMP-NOT-FOUND        VALUE "N".
010000 01  WS-FOUND-EMP-IDX            PIC 9(5)      COMP.
010050 01  WS-VALID-EMP-SW             PIC X         VALUE "Y".
010100     88  EMPLOYEE-IS-VALID             VALUE "Y".
010150     88  EMPLOYEE-IS-INVALID           VALUE "N".
010200*
010250 01  WS-IMPORT-COUNTERS.
010300     03  WS-REPLACE-SW           PIC X         VALUE "N".
010350     03  WS-IMP-EMP-COUNT        PIC 9(5)      COMP.
010400     03  WS-IMP-ENT-COUNT        PIC 9(5)      COMP.
010450     03  WS-SKIPPED-COUNT        PIC 9(5)      COMP.
010500     03  WS-REJECT-COUNT         PIC 9(5)      COMP.
010550     03  FILLER                  PIC X(02).
010600 01  WS-IMPORT-COUNTERS-LINE REDEFINES WS-IMPORT-COUNTERS
010650                             PIC X(23).
010700*
010750 01  WS-REJECT-REASON            PIC X(40)     VALUE SPACES.
010800*
010850 77  TC-VERBOSE-RUN              PIC X         VALUE "N".
010900*
010950 PROCEDURE               DIVISION.
011000*=======================================
011050*
011100*DRIVER - NOTHING IS TOUCHED AT ALL WHEN THE SUITE IS WRITE-
011150*LOCKED, SEE TC-022 IN TCSYNC FOR WHY A SYNC OR MAINTENANCE RUN
011200*NEEDS THIS GUARD.  REPLACE-EXISTING CLEARS BOTH MASTERS BEFORE
011250*ANY IMPORT RECORD IS APPLIED.
011300 AA000-MAIN-LINE.
011350     PERFORM AA010-OPEN-TC-FILES          THRU AA010-EXIT.
011400     PERFORM AA027-LOAD-SETTINGS          THRU AA027-EXIT.
011450     IF IM-WRITE-LOCKED
011500         DISPLAY "TCIMPORT REJECTED - CHANGES BLOCKED DURING "
011550             "SYNC OR MAINTENANCE"
011600     ELSE
011650         PERFORM AA020-LOAD-EMPLOYEES     THRU AA020-EXIT
011700         PERFORM AA025-LOAD-ENTRIES       THRU AA025-EXIT
011750         PERFORM AA030-READ-HEADER        THRU AA030-EXIT
011800         IF WS-REPLACE-SW = "Y"
011850             PERFORM AA035-CLEAR-MASTERS  THRU AA035-EXIT
011900         END-IF
011950         PERFORM AA040-PROCESS-IMPORT     THRU AA040-EXIT
012000             UNTIL IM-AT-EOF
012050         PERFORM AA060-WRITE-EMPLOYEE-OUT THRU AA060-EXIT
012100         PERFORM AA065-WRITE-TIMEENTRY-OUT THRU AA065-EXIT
012150         PERFORM AA070-DISPLAY-COUNTS     THRU AA070-EXIT
012200     END-IF.
012250     PERFORM AA080-CLOSE-TC-FILES         THRU AA080-EXIT.
012300     STOP RUN.
012350*
012400*OPENS THE IMPORT FEED AND BOTH MASTERS READ-ONLY - THE OUTPUT
012450*COPIES ARE OPENED LATER BY AA060/AA065 ONLY ONCE THE WHOLE
012500*IMPORT HAS BEEN APPLIED IN WORKING STORAGE.
012550*
012600 AA010-OPEN-TC-FILES.
012650     OPEN INPUT  IMPORT-FILE.
012700     OPEN INPUT  EMPLOYEE-FILE.
012750     OPEN INPUT  TIMEENTRY-FILE.
012800     OPEN INPUT  SETTINGS-FILE.
012850     MOVE ZERO TO WS-EMP-COUNT WS-ENT-COUNT.
012900     MOVE ZERO TO WS-IMP-EMP-COUNT WS-IMP-ENT-COUNT
012950                  WS-SKIPPED-COUNT WS-REJECT-COUNT.
013000     MOVE "N"  TO WS-REPLACE-SW WS-WRITE-LOCK-SW WS-IM-EOF-SW.
013050 AA010-EXIT.
013100     EXIT.
013150*
013200*TABLE-LOADS THE EXISTING EMPLOYEE MASTER SO BB011/BB012 CAN
013250*MATCH INCOMING IMPORT LINES AGAINST IT BEFORE ANYTHING IS
013300*CHANGED OR APPENDED.
013350*
013400 AA020-LOAD-EMPLOYEES.
013450     READ EMPLOYEE-FILE
013500         AT END MOVE "10" TO WS-EMP-FILE-STATUS.
013550     PERFORM AA021-LOAD-ONE-EMPLOYEE THRU AA021-EXIT
013600         UNTIL WS-EMP-FILE-STATUS = "10".
013650 AA020-EXIT.
013700     EXIT.
013750*
013800*ONE TABLE ROW PER MASTER RECORD, TRACKING THE HIGHEST EMP-ID SEEN
013850*IN WS-NEXT-EMP-ID SO A NEWLY-INSERTED EMPLOYEE TAKES THE NEXT
013900*NUMBER UP, SEE BB010 BELOW.
013950*
014000 AA021-LOAD-ONE-EMPLOYEE.
014050     ADD 1 TO WS-EMP-COUNT.
014100     SET WS-EMP-IDX TO WS-EMP-COUNT.
014150     MOVE EF-EMP-ID       TO TBE-EMP-ID (WS-EMP-IDX).
014200     MOVE EF-FULL-NAME    TO TBE-FULL-NAME (WS-EMP-IDX).
014250     MOVE EF-EMP-CODE     TO TBE-EMP-CODE (WS-EMP-IDX).
014300     MOVE EF-ID-NUMBER    TO TBE-ID-NUMBER (WS-EMP-IDX).
014350     MOVE EF-HOURLY-RATE  TO TBE-HOURLY-RATE (WS-EMP-IDX).
014400     MOVE EF-ACTIVE-FLAG  TO TBE-ACTIVE-FLAG (WS-EMP-IDX).
014450     IF TBE-EMP-ID (WS-EMP-IDX) > WS-NEXT-EMP-ID
014500         MOVE TBE-EMP-ID (WS-EMP-IDX) TO WS-NEXT-EMP-ID.
014550     READ EMPLOYEE-FILE
014600         AT END MOVE "10" TO WS-EMP-FILE-STATUS.
014650 AA021-EXIT.
014700     EXIT.
014750*
014800*TABLE-LOADS THE EXISTING TIME-ENTRY MASTER THE SAME WAY - BB020
014850*BELOW APPENDS NEW TIME-ENTRY ROWS FROM THE IMPORT ON TOP OF
014900*WHATEVER WAS ALREADY ON FILE.
014950*
015000 AA025-LOAD-ENTRIES.
015050     READ TIMEENTRY-FILE
015100         AT END MOVE "10" TO WS-ENT-FILE-STATUS.
015150     PERFORM AA026-LOAD-ONE-ENTRY THRU AA026-EXIT
015200         UNTIL WS-ENT-FILE-STATUS = "10".
015250 AA025-EXIT.
015300     EXIT.
015350*
015400*KEEPS THE HIGHEST ENT-ID SEEN IN WS-NEXT-ENT-ID, SAME PURPOSE AS
015450*WS-NEXT-EMP-ID ABOVE BUT FOR TIME-ENTRY ROWS.
015500*
015550 AA026-LOAD-ONE-ENTRY.
015600     IF TI-ENT-ID NOT = ZERO
015650         ADD 1 TO WS-ENT-COUNT
015700         SET WS-ENT-IDX TO WS-ENT-COUNT
015750         MOVE TI-ENT-ID      TO TBT-ENT-ID (WS-ENT-IDX)
015800         MOVE TI-EMP-ID      TO TBT-EMP-ID (WS-ENT-IDX)
015850         MOVE TI-CLOCK-IN    TO TBT-CLOCK-IN (WS-ENT-IDX)
015900         MOVE TI-CLOCK-OUT   TO TBT-CLOCK-OUT (WS-ENT-IDX)
015950         MOVE TI-MANUAL-FLAG TO TBT-MANUAL-FLAG (WS-ENT-IDX)
016000         MOVE TI-IN-DEVICE   TO TBT-IN-DEVICE (WS-ENT-IDX)
016050         MOVE TI-OUT-DEVICE  TO TBT-OUT-DEVICE (WS-ENT-IDX)
016100         IF TBT-ENT-ID (WS-ENT-IDX) > WS-NEXT-ENT-ID
016150             MOVE TBT-ENT-ID (WS-ENT-IDX) TO WS-NEXT-ENT-ID
016200         END-IF
016250     END-IF.
016300     READ TIMEENTRY-FILE
016350         AT END MOVE "10" TO WS-ENT-FILE-STATUS.
016400 AA026-EXIT.
016450     EXIT.
016500*
016550*READS THE WRITE-LOCK FLAG ONLY - THIS PROGRAM HAS NO USE FOR THE
016600*DEVICE-ID DISPLAY SETTING TCACTIVE/TCDAILY CARE ABOUT.
016650*
016700 AA027-LOAD-SETTINGS.
016750     MOVE "N" TO WS-WRITE-LOCK-SW.
016800     READ SETTINGS-FILE
016850         AT END MOVE "10" TO WS-CTL-FILE-STATUS.
016900     IF WS-CTL-FILE-STATUS = "00"
016950         MOVE SF-WRITE-LOCK TO WS-WRITE-LOCK-SW.
017000 AA027-EXIT.
017050     EXIT.
017100*
017150*THE FIRST RECORD OF THE IMPORT FILE IS ALWAYS A HEADER CARRYING
017200*THE REPLACE-EXISTING SWITCH - EVERYTHING AFTER IT IS AN EMPLOYEE
017250*OR TIME-ENTRY DETAIL LINE, SEE AA040 BELOW.
017300*
017350 AA030-READ-HEADER.
017400     READ IMPORT-FILE
017450         AT END MOVE "Y" TO WS-IM-EOF-SW.
017500     IF IM-NOT-AT-EOF
017550         MOVE IM-IMPORT-REC TO TC-IMPORT-RECORD
017600         MOVE HDR-IMP-REPLACE-EXISTING TO WS-REPLACE-SW.
017650 AA030-EXIT.
017700     EXIT.
017750*
017800*A REPLACE-EXISTING IMPORT STARTS BOTH TABLES EMPTY - EVERYTHING
017850*ON FILE BEFORE THIS RUN IS DISCARDED, THE IMPORT BECOMES THE
017900*WHOLE NEW MASTER.
017950*
018000 AA035-CLEAR-MASTERS.
018050     MOVE ZERO TO WS-EMP-COUNT WS-ENT-COUNT WS-NEXT-EMP-ID
018100                  WS-NEXT-ENT-ID.
018150 AA035-EXIT.
018200     EXIT.
018250*
018300*ONE IMPORT RECORD PER CALL, ROUTED BY ITS RECORD-TYPE BYTE TO
018350*BB010 OR BB020 - ANYTHING OTHER THAN "E" OR "T" IS SILENTLY
018400*SKIPPED RATHER THAN REJECTED, THE IMPORT FORMAT HAS NO THIRD
018450*RECORD TYPE DEFINED.
018500 AA040-PROCESS-IMPORT.
018550     READ IMPORT-FILE
018600         AT END MOVE "Y" TO WS-IM-EOF-SW.
018650     IF IM-NOT-AT-EOF
018700         MOVE IM-IMPORT-REC TO TC-IMPORT-RECORD
018750         EVALUATE IMP-REC-TYPE
018800             WHEN "E"
018850                 PERFORM BB010-MERGE-EMPLOYEE THRU BB010-EXIT
018900             WHEN "T"
018950                 PERFORM BB020-APPEND-ENTRY   THRU BB020-EXIT
019000             WHEN OTHER
019050                 CONTINUE
019100         END-EVALUATE
019150     END-IF.
019200 AA040-EXIT.
019250     EXIT.
019300*
019350 BB010-MERGE-EMPLOYEE.
019400     ADD 1 TO WS-IMP-EMP-COUNT.
019450     PERFORM BB011-FIND-BY-CODE THRU BB011-EXIT.
019500     IF MATCHING-EMP-NOT-FOUND AND IMPE-ID-NUMBER NOT = SPACES
019550         PERFORM BB012-FIND-BY-ID-NUMBER THRU BB012-EXIT.
019600*
019650* TC-0010 - NOTHING IS APPLIED TO THE TABLE UNTIL THE INCOMING
019700* LINE PASSES CC010.  A BAD CODE/ID-NUMBER/RATE GETS COUNTED AND
019750* DISPLAYED INSTEAD OF CHANGING A MASTER RECORD IT HAS NO
019800* BUSINESS TOUCHING.
019850*
019900     PERFORM CC010-VALIDATE-EMPLOYEE THRU CC010-EXIT.
019950     IF EMPLOYEE-IS-INVALID
020000         PERFORM BB090-REJECT-EMPLOYEE THRU BB090-EXIT
020050         GO TO BB010-EXIT.
020100     IF MATCHING-EMP-WAS-FOUND
020150         MOVE IMPE-FULL-NAME TO TBE-FULL-NAME (WS-FOUND-EMP-IDX)
020200         MOVE IMPE-HOURLY-RATE
020250             TO TBE-HOURLY-RATE (WS-FOUND-EMP-IDX)
020300         MOVE IMPE-ACTIVE-FLAG
020350             TO TBE-ACTIVE-FLAG (WS-FOUND-EMP-IDX)
020400         IF IMPE-ID-NUMBER NOT = SPACES
020450             MOVE IMPE-ID-NUMBER
020500                 TO TBE-ID-NUMBER (WS-FOUND-EMP-IDX)
020550         END-IF
020600     ELSE
020650         ADD 1 TO WS-NEXT-EMP-ID WS-EMP-COUNT
020700         SET WS-EMP-IDX TO WS-EMP-COUNT
020750         MOVE WS-NEXT-EMP-ID    TO TBE-EMP-ID (WS-EMP-IDX)
020800         MOVE IMPE-FULL-NAME    TO TBE-FULL-NAME (WS-EMP-IDX)
020850         MOVE IMPE-CODE         TO TBE-EMP-CODE (WS-EMP-IDX)
020900         MOVE IMPE-ID-NUMBER    TO TBE-ID-NUMBER (WS-EMP-IDX)
020950         MOVE IMPE-HOURLY-RATE  TO TBE-HOURLY-RATE (WS-EMP-IDX)
021000         MOVE IMPE-ACTIVE-FLAG  TO TBE-ACTIVE-FLAG (WS-EMP-IDX)
021050     END-IF.
021100 BB010-EXIT.
021150     EXIT.
021200*
021250 BB090-REJECT-EMPLOYEE.
021300     ADD 1 TO WS-REJECT-COUNT.
021350     DISPLAY "TCIMPORT EMPLOYEE REJECTED - " WS-REJECT-REASON
021400         " - CODE " IMPE-CODE.
021450 BB090-EXIT.
021500     EXIT.
021550*
021600*LINEAR SEARCH ON EMP-CODE - USED BOTH BY BB010 TO DECIDE
021650*INSERT-VS-UPDATE AND BY BB020 TO RESOLVE A TIME-ENTRY LINE'S
021700*EMP-CODE TO AN EMP-ID.
021750*
021800 BB011-FIND-BY-CODE.
021850     MOVE "N" TO WS-FOUND-EMP-SW.
021900     SET WS-EMP-IDX TO 1.
021950     SEARCH WS-EMP-ENTRY
022000         AT END MOVE "N" TO WS-FOUND-EMP-SW
022050         WHEN TBE-EMP-CODE (WS-EMP-IDX) = IMPE-CODE
022100             MOVE "Y" TO WS-FOUND-EMP-SW
022150             SET WS-FOUND-EMP-IDX TO WS-EMP-IDX
022200     END-SEARCH.
022250 BB011-EXIT.
022300     EXIT.
022350*
022400*SAME LINEAR SEARCH, KEYED ON ID-NUMBER INSTEAD OF CODE - ONLY
022450*CALLED WHEN BB011 CAME UP EMPTY AND THE IMPORT LINE SUPPLIED AN
022500*ID-NUMBER, SEE BB010.
022550*
022600 BB012-FIND-BY-ID-NUMBER.
022650     MOVE "N" TO WS-FOUND-EMP-SW.
022700     SET WS-EMP-IDX TO 1.
022750     SEARCH WS-EMP-ENTRY
022800         AT END MOVE "N" TO WS-FOUND-EMP-SW
022850         WHEN TBE-ID-NUMBER (WS-EMP-IDX) = IMPE-ID-NUMBER
022900             MOVE "Y" TO WS-FOUND-EMP-SW
022950             SET WS-FOUND-EMP-IDX TO WS-EMP-IDX
023000     END-SEARCH.
023050 BB012-EXIT.
023100     EXIT.
023150*
023200*****************************************************************
023250* TC-0010 - EMPLOYEE VALIDATION, PERFORMED FROM BB010 BEFORE ANY
023300* FIELD IS MOVED ONTO THE TABLE.  CC010 SETS WS-VALID-EMP-SW AND
023350* WS-REJECT-REASON; IT DOES NOT TOUCH THE TABLE ITSELF.
023400*****************************************************************
023450*
023500 CC010-VALIDATE-EMPLOYEE.
023550     MOVE "Y" TO WS-VALID-EMP-SW.
023600     MOVE SPACES TO WS-REJECT-REASON.
023650*
023700* ID-NUMBER, WHEN SUPPLIED, MUST BE ALL DIGITS - LEADING ZEROS
023750* ARE SIGNIFICANT AND ARE NOT STRIPPED ANYWHERE IN THIS SUITE.
023800*
023850     IF IMPE-ID-NUMBER NOT = SPACES
023900         IF IMPE-ID-NUMBER NOT NUMERIC
023950             MOVE "N" TO WS-VALID-EMP-SW
024000             MOVE "ID NUMBER NOT ALL DIGITS" TO WS-REJECT-REASON
024050         END-IF
024100     END-IF.
024150*
024200* A TIME CLOCK HAS NO BUSINESS WITH A NEGATIVE PAY RATE.
024250*
024300     IF WS-VALID-EMP-SW = "Y" AND IMPE-HOURLY-RATE < ZERO
024350         MOVE "N" TO WS-VALID-EMP-SW
024400         MOVE "HOURLY RATE NEGATIVE" TO WS-REJECT-REASON
024450     END-IF.
024500*
024550* INSERT PATH - BB011 HAS ALREADY SCANNED THE WHOLE TABLE FOR
024600* THIS CODE AND COMES UP HERE ONLY WHEN IT FOUND NOTHING, SO
024650* CC011 SHOULD NEVER ACTUALLY TRIP.  LEFT IN AS A BELT-AND-
024700* BRACES CHECK - COSTS NOTHING AND CATCHES A STRAY DUPLICATE IF
024750* THE MATCH LOGIC ABOVE IS EVER CHANGED.
024800*
024850     IF EMPLOYEE-IS-VALID AND MATCHING-EMP-NOT-FOUND
024900         PERFORM CC011-SCAN-DUP-CODE THRU CC011-EXIT
024950         IF EMPLOYEE-IS-INVALID
025000             MOVE "EMPLOYEE CODE ALREADY IN USE" TO WS-REJECT-REASON
025050         END-IF
025100     END-IF.
025150*
025200* UPDATE PATH - THE MATCHED EMPLOYEE IS PICKING UP A DIFFERENT
025250* ID-NUMBER THAN THE ONE IT HAD.  REJECT IF SOME OTHER EMPLOYEE
025300* ALREADY OWNS IT - ID-NUMBER MUST STAY UNIQUE ACROSS THE TABLE.
025350*
025400     IF EMPLOYEE-IS-VALID AND MATCHING-EMP-WAS-FOUND
025450             AND IMPE-ID-NUMBER NOT = SPACES
025500             AND IMPE-ID-NUMBER NOT = TBE-ID-NUMBER (WS-FOUND-EMP-IDX)
025550         PERFORM CC012-SCAN-DUP-ID-NUMBER THRU CC012-EXIT
025600         IF EMPLOYEE-IS-INVALID
025650             MOVE "ID NUMBER ALREADY IN USE" TO WS-REJECT-REASON
025700         END-IF
025750     END-IF.
025800 CC010-EXIT.
025850     EXIT.
025900*
025950 CC011-SCAN-DUP-CODE.
026000     SET WS-EMP-IDX TO 1.
026050     SEARCH WS-EMP-ENTRY
026100         AT END CONTINUE
026150         WHEN TBE-EMP-CODE (WS-EMP-IDX) = IMPE-CODE
026200             MOVE "N" TO WS-VALID-EMP-SW
026250     END-SEARCH.
026300 CC011-EXIT.
026350     EXIT.
026400*
026450 CC012-SCAN-DUP-ID-NUMBER.
026500     SET WS-EMP-IDX TO 1.
026550     SEARCH WS-EMP-ENTRY
026600         AT END CONTINUE
026650         WHEN WS-EMP-IDX NOT = WS-FOUND-EMP-IDX
026700                 AND TBE-ID-NUMBER (WS-EMP-IDX) = IMPE-ID-NUMBER
026750             MOVE "N" TO WS-VALID-EMP-SW
026800     END-SEARCH.
026850 CC012-EXIT.
026900     EXIT.
026950*
027000*APPENDS ONE TIME-ENTRY ROW, RESOLVING THE IMPORT LINE'S EMP-CODE
027050*TO AN EMP-ID VIA BB011 - A TIME ENTRY FOR AN EMPLOYEE NOT ON THE
027100*MASTER IS SKIPPED OUTRIGHT, NOT APPENDED ORPHANED.
027150*
027200 BB020-APPEND-ENTRY.
027250     ADD 1 TO WS-IMP-ENT-COUNT.
027300     PERFORM BB011-FIND-BY-CODE THRU BB011-EXIT.
027350     IF MATCHING-EMP-NOT-FOUND
027400         ADD 1 TO WS-SKIPPED-COUNT
027450         GO TO BB020-EXIT.
027500     ADD 1 TO WS-NEXT-ENT-ID WS-ENT-COUNT.
027550     SET WS-ENT-IDX TO WS-ENT-COUNT.
027600     MOVE WS-NEXT-ENT-ID      TO TBT-ENT-ID (WS-ENT-IDX).
027650     MOVE TBE-EMP-ID (WS-FOUND-EMP-IDX)
027700         TO TBT-EMP-ID (WS-ENT-IDX).
027750     MOVE IMPT-CLOCK-IN       TO TBT-CLOCK-IN (WS-ENT-IDX).
027800     MOVE IMPT-CLOCK-OUT      TO TBT-CLOCK-OUT (WS-ENT-IDX).
027850     IF IMPT-MANUAL-FLAG = SPACE
027900         MOVE "N" TO TBT-MANUAL-FLAG (WS-ENT-IDX)
027950     ELSE
028000         MOVE IMPT-MANUAL-FLAG TO TBT-MANUAL-FLAG (WS-ENT-IDX)
028050     END-IF.
028100     MOVE IMPT-IN-DEVICE      TO TBT-IN-DEVICE (WS-ENT-IDX).
028150     MOVE IMPT-OUT-DEVICE     TO TBT-OUT-DEVICE (WS-ENT-IDX).
028200 BB020-EXIT.
028250     EXIT.
028300*
028350*SPILLS THE MERGED EMPLOYEE TABLE BACK TO EMPLOYEE-OUT - THE NEXT
028400*STEP IN THE NIGHTLY STREAM PICKS THIS UP AS ITS OWN EMPLOYEE-FILE
028450*INPUT, SAME HANDOFF CONVENTION AS TC000'S TIMEENTRY-OUT.
028500*
028550 AA060-WRITE-EMPLOYEE-OUT.
028600     OPEN OUTPUT EMPLOYEE-OUT.
028650     PERFORM AA061-WRITE-ONE-EMPLOYEE THRU AA061-EXIT
028700         VARYING WS-EMP-IDX FROM 1 BY 1
028750         UNTIL WS-EMP-IDX > WS-EMP-COUNT.
028800     CLOSE EMPLOYEE-OUT.
028850 AA060-EXIT.
028900     EXIT.
028950*
029000*ONE OUTPUT RECORD PER TABLE ROW, IN TABLE ORDER - NO RE-SORT
029050*BACK TO EMP-ID ORDER IS DONE HERE.
029100*
029150 AA061-WRITE-ONE-EMPLOYEE.
029200     MOVE TBE-EMP-ID (WS-EMP-IDX)      TO EO-EMP-ID.
029250     MOVE TBE-FULL-NAME (WS-EMP-IDX)   TO EO-FULL-NAME.
029300     MOVE TBE-EMP-CODE (WS-EMP-IDX)    TO EO-EMP-CODE.
029350     MOVE TBE-ID-NUMBER (WS-EMP-IDX)   TO EO-ID-NUMBER.
029400     MOVE TBE-HOURLY-RATE (WS-EMP-IDX) TO EO-HOURLY-RATE.
029450     MOVE TBE-ACTIVE-FLAG (WS-EMP-IDX) TO EO-ACTIVE-FLAG.
029500     WRITE EO-EMPLOYEE-REC.
029550 AA061-EXIT.
029600     EXIT.
029650*
029700*SAME TREATMENT FOR THE TIME-ENTRY TABLE - TIMEENTRY-OUT BECOMES
029750*THE NEXT STEP'S TIMEENTRY-FILE INPUT.
029800*
029850 AA065-WRITE-TIMEENTRY-OUT.
029900     OPEN OUTPUT TIMEENTRY-OUT.
029950     PERFORM AA066-WRITE-ONE-ENTRY THRU AA066-EXIT
030000         VARYING WS-ENT-IDX FROM 1 BY 1
030050         UNTIL WS-ENT-IDX > WS-ENT-COUNT.
030100     CLOSE TIMEENTRY-OUT.
030150 AA065-EXIT.
030200     EXIT.
030250*
030300*ONE OUTPUT RECORD PER TABLE ROW, SAME ORDER THE TABLE WAS BUILT.
030350*
030400 AA066-WRITE-ONE-ENTRY.
030450     MOVE TBT-ENT-ID (WS-ENT-IDX)      TO TO-ENT-ID.
030500     MOVE TBT-EMP-ID (WS-ENT-IDX)      TO TO-EMP-ID.
030550     MOVE TBT-CLOCK-IN (WS-ENT-IDX)    TO TO-CLOCK-IN.
030600     MOVE TBT-CLOCK-OUT (WS-ENT-IDX)   TO TO-CLOCK-OUT.
030650     MOVE TBT-MANUAL-FLAG (WS-ENT-IDX) TO TO-MANUAL-FLAG.
030700     MOVE TBT-IN-DEVICE (WS-ENT-IDX)   TO TO-IN-DEVICE.
030750     MOVE TBT-OUT-DEVICE (WS-ENT-IDX)  TO TO-OUT-DEVICE.
030800     WRITE TO-TIME-ENTRY-REC.
030850 AA066-EXIT.
030900     EXIT.
030950*
031000*END-OF-RUN OPERATOR DISPLAY - REJECTED EMPLOYEE LINES AND
031050*SKIPPED TIME-ENTRY LINES ARE BROKEN OUT SEPARATELY SO A BAD
031100*IMPORT FILE DOESN'T READ AS A CLEAN RUN.
031150*
031200 AA070-DISPLAY-COUNTS.
031250     DISPLAY "TCIMPORT EMPLOYEES ON FILE " WS-EMP-COUNT.
031300     DISPLAY "TCIMPORT EMPLOYEES REJECTED " WS-REJECT-COUNT.
031350     DISPLAY "TCIMPORT TIME ENTRIES IN INPUT " WS-IMP-ENT-COUNT.
031400     DISPLAY "TCIMPORT TIME ENTRIES SKIPPED " WS-SKIPPED-COUNT.
031450 AA070-EXIT.
031500     EXIT.
031550*
031600*CLOSES THE FOUR INPUT FILES - THE OUTPUT COPIES WERE ALREADY
031650*CLOSED BY AA060/AA065 ABOVE.
031700*
031750 AA080-CLOSE-TC-FILES.
031800     CLOSE IMPORT-FILE EMPLOYEE-FILE TIMEENTRY-FILE SETTINGS-FILE.
031850 AA080-EXIT.
031900     EXIT.
