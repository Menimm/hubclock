000100*****************************************************************
000150*                                                               *
000200*              HUBCLOCK MANUAL TIME-ENTRY MAINTENANCE            *
000250*         ADD / UPDATE / DELETE AGAINST THE TIME-ENTRY FILE      *
000300*                                                               *
000350*****************************************************************
000400 IDENTIFICATION          DIVISION.
000450*=======================================
000500*
000550 PROGRAM-ID.             TCMAINT.
000600 AUTHOR.                 J TURNBULL.
000650 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           20/11/1984.
000750 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1984-2026 APPLEWOOD COMPUTERS.
000850*
000900* REMARKS.               APPLIES A BATCH OF MANUAL TIME-ENTRY
000950*                        MAINTENANCE REQUESTS (ADD, UPDATE, DELETE)
001000*                        AGAINST THE IN-MEMORY TIME-ENTRY TABLE AND
001050*                        REWRITES TIMEENTRY-OUT.  ALL THREE ACTIONS
001100*                        ARE BLOCKED WHILE WRITE-LOCK = Y.
001150*
001200* CALLED MODULES.        NONE.
001250*
001300*****************************************************************
001350* CHANGE LOG
001400*****************************************************************
001450*DATE     BY  REQ     DESCRIPTION
001500*-------- --- ------- ------------------------------------------
001550*20/11/84 JT  TC-006  ORIGINAL WRITE-UP, ADAPTED FROM THE OLD
001600*                     MAPS01 ENCODER SHELL - SEE REMARKS.
001650*08/05/87 RC  TC-014  UPDATE ACTION ADDED, ORIGINAL RELEASE WAS
001700*                     ADD/DELETE ONLY.
001750*30/01/90 JT  TC-023  REJECT REASON TEXT NOW DISPLAYED PER
001800*                     TRANSACTION, WAS A SINGLE END-OF-RUN COUNT.
001850*11/02/96 RC  TC-044  Y2K REVIEW - CLOCK-IN/OUT COMPARISONS ARE
001900*                     PLAIN TEXT, NO DATE ARITHMETIC, NO CHANGE.
001950*19/01/99 RC  TC-050  Y2K SIGN-OFF.
002000*14/03/18 RC  TC-061  MANUAL-FLAG FORCED TO Y ON BOTH ADD AND
002050*                     UPDATE PER PAYROLL OFFICE AUDIT REQUEST.
002100*08/12/25 JT  TC-0006 REBUILT FROM THE OLD MAPS01 PASS-WORD/NAME
002150*                     ENCODER FOR THE HUBCLOCK SUITE - ENCODER
002200*                     TABLES AND LOGIC REMOVED ENTIRELY, SEE
002250*                     REMARKS ABOVE.
002300*10/06/26 MH          CONDITION-NAMES ADDED ON THE WORKING-STORAGE
002350*                     SWITCHES BELOW, WERE TESTED AS "= Y"/"= N"
002400*                     THROUGHOUT.
002450*
002500 ENVIRONMENT             DIVISION.
002550*=======================================
002600 CONFIGURATION           SECTION.
002650 SOURCE-COMPUTER.        IBM-3090.
002700 OBJECT-COMPUTER.        IBM-3090.
002750 SPECIAL-NAMES.
002800     C01                 IS TOP-OF-FORM
002850     CLASS TC-ALPHA      IS "A" THRU "Z"
002900     UPSI-0 ON STATUS    IS TC-VERBOSE-RUN.
002950*
003000 INPUT-OUTPUT             SECTION.
003050 FILE-CONTROL.
003100     SELECT MAINTTRAN-FILE
003150         ASSIGN TO MAINTTRAN-FILE
003200         ORGANIZATION IS LINE SEQUENTIAL
003250         FILE STATUS IS WS-MT-FILE-STATUS.
003300     SELECT EMPLOYEE-FILE
003350         ASSIGN TO EMPLOYEE-FILE
003400         ORGANIZATION IS LINE SEQUENTIAL
003450         FILE STATUS IS WS-EMP-FILE-STATUS.
003500     SELECT TIMEENTRY-FILE
003550         ASSIGN TO TIMEENTRY-FILE
003600         ORGANIZATION IS LINE SEQUENTIAL
003650         FILE STATUS IS WS-ENT-FILE-STATUS.
003700     SELECT SETTINGS-FILE
003750         ASSIGN TO SETTINGS-FILE
003800         ORGANIZATION IS LINE SEQUENTIAL
003850         FILE STATUS IS WS-CTL-FILE-STATUS.
003900     SELECT TIMEENTRY-OUT
003950         ASSIGN TO TIMEENTRY-OUT
004000         ORGANIZATION IS LINE SEQUENTIAL
004050         FILE STATUS IS WS-OUT-FILE-STATUS.
004100*
004150 DATA                    DIVISION.
004200*=======================================
004250 FILE                    SECTION.
004300*
004350 FD  MAINTTRAN-FILE.
004400 01  MT-MAINT-TRANS-REC.
004450     03  MT-ACTION-CODE          PIC X.
004500*        "A" = ADD  "U" = UPDATE  "D" = DELETE
004550     03  MT-EMP-CODE             PIC X(08).
004600     03  MT-ENT-ID               PIC 9(9).
004650     03  MT-CLOCK-IN             PIC X(19).
004700     03  MT-CLOCK-OUT            PIC X(19).
004750     03  MT-IN-DEVICE            PIC X(16).
004800     03  MT-OUT-DEVICE           PIC X(16).
004850     03  FILLER                  PIC X(04).
004900*
004950 FD  EMPLOYEE-FILE.
005000 01  EF-EMPLOYEE-REC.
005050     03  EF-EMP-ID               PIC 9(9).
005100     03  EF-FULL-NAME            PIC X(40).
005150     03  EF-EMP-CODE             PIC X(08).
005200     03  EF-ID-NUMBER            PIC X(09).
005250     03  EF-HOURLY-RATE          PIC S9(7)V99.
005300     03  EF-ACTIVE-FLAG          PIC X.
005350     03  FILLER                  PIC X(11).
005400*
005450 FD  TIMEENTRY-FILE.
005500 01  TI-TIME-ENTRY-REC.
005550     03  TI-ENT-ID               PIC 9(9).
005600     03  TI-EMP-ID               PIC 9(9).
005650     03  TI-CLOCK-IN             PIC X(19).
005700     03  TI-CLOCK-OUT            PIC X(19).
005750     03  TI-MANUAL-FLAG          PIC X.
005800     03  TI-IN-DEVICE            PIC X(16).
005850     03  TI-OUT-DEVICE           PIC X(16).
005900     03  FILLER                  PIC X(02).
005950*
006000 FD  SETTINGS-FILE.
006050 01  SF-CONTROL-REC.
006100     03  SF-CURRENCY             PIC X(03).
006150     03  SF-SHOW-DEVICE-IDS      PIC X.
006200     03  SF-WRITE-LOCK           PIC X.
006250     03  FILLER                  PIC X(59).
006300*
006350 FD  TIMEENTRY-OUT.
006400 01  TO-TIME-ENTRY-REC.
006450     03  TO-ENT-ID               PIC 9(9).
006500     03  TO-EMP-ID               PIC 9(9).
006550     03  TO-CLOCK-IN             PIC X(19).
006600     03  TO-CLOCK-OUT            PIC X(19).
006650     03  TO-MANUAL-FLAG          PIC X.
006700     03  TO-IN-DEVICE            PIC X(16).
006750     03  TO-OUT-DEVICE           PIC X(16).
006800     03  FILLER                  PIC X(02).
006850*
006900 WORKING-STORAGE         SECTION.
006950*=======================================
007000 77  PROG-NAME               PIC X(16) VALUE "TCMAINT (1.00)".
007050*
007100 01  WS-MT-FILE-STATUS           PIC XX.
007150 01  WS-EMP-FILE-STATUS          PIC XX.
007200 01  WS-ENT-FILE-STATUS          PIC XX.
007250 01  WS-CTL-FILE-STATUS          PIC XX.
007300 01  WS-OUT-FILE-STATUS          PIC XX.
007350*
007400 01  WS-MT-EOF-SW                PIC X         VALUE "N".
007450     88  MT-AT-EOF                    VALUE "Y".
007500     88  MT-NOT-AT-EOF                 VALUE "N".
007550 01  WS-WRITE-LOCK-SW            PIC X         VALUE "N".
007600     88  MT-WRITE-LOCKED               VALUE "Y".
007650     88  MT-WRITE-UNLOCKED             VALUE "N".
007700*
007750 01  WS-EMPLOYEE-TABLE.
007800     03  WS-EMP-ENTRY            OCCURS 500 TIMES
007850                                 INDEXED BY WS-EMP-IDX.
007900         05  TBE-EMP-ID          PIC 9(9)      COMP.
007950         05  TBE-EMP-CODE        PIC X(08).
008000         05  FILLER              PIC X(04).
008050 01  WS-EMP-COUNT                PIC 9(5)      COMP.
008100*
008150 01  WS-ENTRY-TABLE.
008200     03  WS-ENT-ENTRY            OCCURS 3000 TIMES
008250                                 INDEXED BY WS-ENT-IDX.
008300         05  TBT-ENT-ID          PIC 9(9)      COMP.
008350         05  TBT-EMP-ID          PIC 9(9)      COMP.
008400         05  TBT-CLOCK-IN        PIC X(19).
008450         05  TBT-CLOCK-OUT       PIC X(19).
008500         05  TBT-MANUAL-FLAG     PIC X.
008550         05  TBT-IN-DEVICE       PIC X(16).
008600         05  TBT-OUT-DEVICE      PIC X(16).
008650         05  TBT-DELETED-SW      PIC X         VALUE "N".
008700             88  ENTRY-IS-DELETED      VALUE "Y".
008750             88  ENTRY-NOT-DELETED      VALUE "N".
008800         05  FILLER              PIC X(01).
008850 01  WS-ENT-COUNT                PIC 9(5)      COMP.
008900 01  WS-NEXT-ENT-ID              PIC 9(9)      COMP VALUE ZERO.
008950*
009000*WS-ENTRY-TABLE-LINE GIVES A FLAT TEXT VIEW OF ONE ROW FOR THE
009050*VERBOSE-RUN TRACE DISPLAY IN ZZ095 BELOW.
009100*
009150 01  WS-ENT-ROW-TEXT REDEFINES WS-ENT-ENTRY PIC X(3000).
009200*
009250 01  WS-FOUND-EMP-SW             PIC X         VALUE "N".
009300     88  MAINT-EMP-WAS-FOUND           VALUE "Y".
009350     88  MAINT-EMP-NOT-FOUND           VALUE "N".
009400 01  WS-FOUND-EMP-IDX            PIC 9(5)      COMP.
009450 01  WS-FOUND-ENT-SW             PIC X         VALUE "N".
009500     88  MAINT-ENT-WAS-FOUND           VALUE "Y".
009550     88  MAINT-ENT-NOT-FOUND           VALUE "N".
009600 01  WS-FOUND-ENT-IDX            PIC 9(5)      COMP.
009650*
009700 01  WS-MERGED-CLOCK-IN          PIC X(19).
009750 01  WS-MERGED-CLOCK-OUT         PIC X(19).
009800*
009850 01  WS-REJECT-REASON            PIC X(40)     VALUE SPACES.
009900*
009950 01  WS-MAINT-COUNTERS.
010000     03  WS-ADD-COUNT            PIC 9(5)      COMP.
010050     03  WS-UPDATE-COUNT         PIC 9(5)      COMP.
010100     03  WS-DELETE-COUNT         PIC 9(5)      COMP.
010150     03  WS-REJECT-COUNT         PIC 9(5)      COMP.
010200     03  FILLER                  PIC X(02).
010250 01  WS-MAINT-COUNTERS-LINE REDEFINES WS-MAINT-COUNTERS PIC X(22).
010300*
010350 01  WS-TRAN-NUM-FIELDS.
010400     03  WS-TRAN-NUM             PIC 9(5)      COMP.
010450 01  WS-TRAN-NUM-LINE REDEFINES WS-TRAN-NUM-FIELDS PIC X(02).
010500*
010550 77  TC-VERBOSE-RUN              PIC X         VALUE "N".
010600*
010650 PROCEDURE               DIVISION.
010700*=======================================
010750*
010800*LOADS BOTH MASTERS INTO TABLES, THEN APPLIES EACH MAINTENANCE
010850*TRANSACTION AGAINST THE IN-MEMORY ENTRY TABLE - NOTHING IS
010900*REWRITTEN TO DISK UNTIL AA060 BELOW, SO A BAD RUN TOUCHES
010950*TIMEENTRY-OUT ONCE OR NOT AT ALL.
011000 AA000-MAIN-LINE.
011050     PERFORM AA010-OPEN-TC-FILES         THRU AA010-EXIT.
011100     PERFORM AA020-LOAD-EMPLOYEES        THRU AA020-EXIT.
011150     PERFORM AA025-LOAD-ENTRIES          THRU AA025-EXIT.
011200     PERFORM AA027-LOAD-SETTINGS         THRU AA027-EXIT.
011250     PERFORM AA040-PROCESS-TRANSACTIONS  THRU AA040-EXIT
011300         UNTIL MT-AT-EOF.
011350     PERFORM AA060-WRITE-TIMEENTRY-OUT   THRU AA060-EXIT.
011400     PERFORM AA070-DISPLAY-COUNTS        THRU AA070-EXIT.
011450     PERFORM AA080-CLOSE-TC-FILES        THRU AA080-EXIT.
011500     STOP RUN.
011550*
011600*ALL FOUR MASTERS/CONTROL FILES OPEN INPUT - ONLY TIMEENTRY-OUT IS
011650*WRITTEN, SINCE A MAINTENANCE RUN NEVER TOUCHES THE EMPLOYEE FILE.
011700*
011750 AA010-OPEN-TC-FILES.
011800     OPEN INPUT  MAINTTRAN-FILE.
011850     OPEN INPUT  EMPLOYEE-FILE.
011900     OPEN INPUT  TIMEENTRY-FILE.
011950     OPEN INPUT  SETTINGS-FILE.
012000     OPEN OUTPUT TIMEENTRY-OUT.
012050     MOVE ZERO TO WS-EMP-COUNT WS-ENT-COUNT.
012100     MOVE ZERO TO WS-ADD-COUNT WS-UPDATE-COUNT
012150                  WS-DELETE-COUNT WS-REJECT-COUNT.
012200 AA010-EXIT.
012250     EXIT.
012300*
012350*EMPLOYEE-CODE IS THE KEY EVERY MAINTENANCE TRANSACTION CARRIES -
012400*ONLY THE ID AND CODE ARE KEPT IN TABLE FORM, SEE BB010 BELOW.
012450 AA020-LOAD-EMPLOYEES.
012500     READ EMPLOYEE-FILE
012550         AT END MOVE "10" TO WS-EMP-FILE-STATUS.
012600     PERFORM AA021-LOAD-ONE-EMPLOYEE THRU AA021-EXIT
012650         UNTIL WS-EMP-FILE-STATUS = "10".
012700 AA020-EXIT.
012750     EXIT.
012800*
012850*ONE TABLE ROW PER EMPLOYEE RECORD READ, IN FILE ORDER.
012900 AA021-LOAD-ONE-EMPLOYEE.
012950     ADD 1 TO WS-EMP-COUNT.
013000     SET WS-EMP-IDX TO WS-EMP-COUNT.
013050     MOVE EF-EMP-ID   TO TBE-EMP-ID (WS-EMP-IDX).
013100     MOVE EF-EMP-CODE TO TBE-EMP-CODE (WS-EMP-IDX).
013150     READ EMPLOYEE-FILE
013200         AT END MOVE "10" TO WS-EMP-FILE-STATUS.
013250 AA021-EXIT.
013300     EXIT.
013350*
013400*WHOLE TIME-ENTRY MASTER IS LOADED, DELETED OR NOT - CC030 BELOW
013450*MARKS A ROW DELETED IN PLACE RATHER THAN REMOVING IT FROM THE
013500*TABLE, SO SUBSCRIPTS NEVER SHIFT MID-RUN.
013550 AA025-LOAD-ENTRIES.
013600     READ TIMEENTRY-FILE
013650         AT END MOVE "10" TO WS-ENT-FILE-STATUS.
013700     PERFORM AA026-LOAD-ONE-ENTRY THRU AA026-EXIT
013750         UNTIL WS-ENT-FILE-STATUS = "10".
013800 AA025-EXIT.
013850     EXIT.
013900*
013950*ALSO TRACKS THE HIGHEST ENT-ID SEEN SO FAR IN WS-NEXT-ENT-ID -
014000*CC010'S ADD-ENTRY BELOW NEEDS THE NEXT FREE ID, NOT A RE-READ.
014050 AA026-LOAD-ONE-ENTRY.
014100     ADD 1 TO WS-ENT-COUNT.
014150     SET WS-ENT-IDX TO WS-ENT-COUNT.
014200     MOVE TI-ENT-ID      TO TBT-ENT-ID (WS-ENT-IDX).
014250     MOVE TI-EMP-ID      TO TBT-EMP-ID (WS-ENT-IDX).
014300     MOVE TI-CLOCK-IN    TO TBT-CLOCK-IN (WS-ENT-IDX).
014350     MOVE TI-CLOCK-OUT   TO TBT-CLOCK-OUT (WS-ENT-IDX).
014400     MOVE TI-MANUAL-FLAG TO TBT-MANUAL-FLAG (WS-ENT-IDX).
014450     MOVE TI-IN-DEVICE   TO TBT-IN-DEVICE (WS-ENT-IDX).
014500     MOVE TI-OUT-DEVICE  TO TBT-OUT-DEVICE (WS-ENT-IDX).
014550     MOVE "N"            TO TBT-DELETED-SW (WS-ENT-IDX).
014600     IF TBT-ENT-ID (WS-ENT-IDX) > WS-NEXT-ENT-ID
014650         MOVE TBT-ENT-ID (WS-ENT-IDX) TO WS-NEXT-ENT-ID.
014700     READ TIMEENTRY-FILE
014750         AT END MOVE "10" TO WS-ENT-FILE-STATUS.
014800 AA026-EXIT.
014850     EXIT.
014900*
014950*SAME SINGLE-RECORD SETTINGS READ AS TCACTIVE/TCDAILY - MISSING
015000*OR UNREADABLE SETTINGS-FILE LEAVES WRITE-LOCK OFF, NOT ABENDED.
015050 AA027-LOAD-SETTINGS.
015100     MOVE "N" TO WS-WRITE-LOCK-SW.
015150     IF WS-CTL-FILE-STATUS = "00"
015200         READ SETTINGS-FILE
015250             AT END MOVE "10" TO WS-CTL-FILE-STATUS
015300         END-READ
015350         IF WS-CTL-FILE-STATUS = "00"
015400             MOVE SF-WRITE-LOCK TO WS-WRITE-LOCK-SW
015450         END-IF.
015500 AA027-EXIT.
015550     EXIT.
015600*
015650*WRITE-LOCK IS CHECKED AHEAD OF THE ACTION-CODE TEST BELOW - A
015700*LOCKED RUN REJECTS EVERY TRANSACTION THE SAME WAY REGARDLESS OF
015750*WHAT ACTION WAS REQUESTED, SEE TC-061 REMARKS.
015800 AA040-PROCESS-TRANSACTIONS.
015850     READ MAINTTRAN-FILE
015900         AT END MOVE "Y" TO WS-MT-EOF-SW.
015950     IF MT-NOT-AT-EOF
016000         MOVE SPACES TO WS-REJECT-REASON
016050         IF MT-WRITE-LOCKED
016100             MOVE "CHANGES BLOCKED DURING SYNC OR MAINTENANCE"
016150                 TO WS-REJECT-REASON
016200             PERFORM BB090-REJECT-TRANS THRU BB090-EXIT
016250         ELSE
016300             EVALUATE MT-ACTION-CODE
016350                 WHEN "A"
016400                     PERFORM CC010-ADD-ENTRY    THRU CC010-EXIT
016450                 WHEN "U"
016500                     PERFORM CC020-UPDATE-ENTRY THRU CC020-EXIT
016550                 WHEN "D"
016600                     PERFORM CC030-DELETE-ENTRY THRU CC030-EXIT
016650                 WHEN OTHER
016700                     MOVE "UNKNOWN ACTION CODE" TO WS-REJECT-REASON
016750                     PERFORM BB090-REJECT-TRANS THRU BB090-EXIT
016800             END-EVALUATE
016850         END-IF
016900     END-IF.
016950 AA040-EXIT.
017000     EXIT.
017050*
017100*EMPLOYEE TABLE IS LOADED IN EMPLOYEE-FILE ORDER, NOT CODE ORDER,
017150*SO THIS IS A LINEAR SEARCH RATHER THAN A SEARCH ALL - SAME
017200*TRADE-OFF TCIMPORT'S BB011 MAKES, SEE ITS REMARKS.
017250 BB010-FIND-EMPLOYEE-BY-CODE.
017300     MOVE "N" TO WS-FOUND-EMP-SW.
017350     SET WS-EMP-IDX TO 1.
017400     SEARCH WS-EMP-ENTRY
017450         AT END MOVE "N" TO WS-FOUND-EMP-SW
017500         WHEN TBE-EMP-CODE (WS-EMP-IDX) = MT-EMP-CODE
017550             MOVE "Y" TO WS-FOUND-EMP-SW
017600             SET WS-FOUND-EMP-IDX TO WS-EMP-IDX
017650     END-SEARCH.
017700 BB010-EXIT.
017750     EXIT.
017800*
017850*SCANS THE WHOLE TABLE RATHER THAN STOPPING AT THE FIRST ENT-ID
017900*MATCH, SINCE BB021 BELOW ALSO MUST SKIP ANY ROW ALREADY MARKED
017950*DELETED BY AN EARLIER TRANSACTION IN THIS SAME RUN.
018000 BB020-FIND-ENTRY-BY-ID.
018050     MOVE "N" TO WS-FOUND-ENT-SW.
018100     PERFORM BB021-TEST-ONE-ENTRY THRU BB021-EXIT
018150         VARYING WS-ENT-IDX FROM 1 BY 1
018200         UNTIL WS-ENT-IDX > WS-ENT-COUNT.
018250 BB020-EXIT.
018300     EXIT.
018350*
018400*ONE TABLE ROW TEST PER PERFORM - NOT DELETED AND THE ENT-ID
018450*MATCHES, OR THE SCAN MOVES ON TO THE NEXT ROW.
018500 BB021-TEST-ONE-ENTRY.
018550     IF TBT-ENT-ID (WS-ENT-IDX) = MT-ENT-ID
018600             AND ENTRY-NOT-DELETED (WS-ENT-IDX)
018650         MOVE "Y" TO WS-FOUND-ENT-SW
018700         SET WS-FOUND-ENT-IDX TO WS-ENT-IDX.
018750 BB021-EXIT.
018800     EXIT.
018850*
018900*COMMON REJECT DUMP FOR ALL THREE ACTIONS BELOW - SEE TC-023,
018950*EVERY REJECT GETS ITS OWN DISPLAY LINE, NOT JUST AN END-OF-RUN
019000*COUNT.
019050 BB090-REJECT-TRANS.
019100     ADD 1 TO WS-REJECT-COUNT.
019150     DISPLAY "TCMAINT REJECT - " WS-REJECT-REASON.
019200 BB090-EXIT.
019250     EXIT.
019300*
019350*A MANUAL ADD ALWAYS GETS THE NEXT FREE ENT-ID AND IS STAMPED
019400*MANUAL-FLAG = Y PER TC-061 - THE CLOCK-OUT-AFTER-CLOCK-IN CHECK
019450*IS THE SAME RULE TC000 ENFORCES AT THE CLOCK DEVICE.
019500 CC010-ADD-ENTRY.
019550     PERFORM BB010-FIND-EMPLOYEE-BY-CODE THRU BB010-EXIT.
019600     IF MAINT-EMP-NOT-FOUND
019650         MOVE "EMPLOYEE NOT FOUND" TO WS-REJECT-REASON
019700         PERFORM BB090-REJECT-TRANS THRU BB090-EXIT
019750         GO TO CC010-EXIT.
019800     IF MT-CLOCK-OUT NOT > MT-CLOCK-IN
019850         MOVE "CLOCK-OUT NOT AFTER CLOCK-IN" TO WS-REJECT-REASON
019900         PERFORM BB090-REJECT-TRANS THRU BB090-EXIT
019950         GO TO CC010-EXIT.
020000     ADD 1 TO WS-NEXT-ENT-ID WS-ENT-COUNT.
020050     SET WS-ENT-IDX TO WS-ENT-COUNT.
020100     MOVE WS-NEXT-ENT-ID          TO TBT-ENT-ID (WS-ENT-IDX).
020150     MOVE TBE-EMP-ID (WS-FOUND-EMP-IDX) TO TBT-EMP-ID (WS-ENT-IDX).
020200     MOVE MT-CLOCK-IN             TO TBT-CLOCK-IN (WS-ENT-IDX).
020250     MOVE MT-CLOCK-OUT            TO TBT-CLOCK-OUT (WS-ENT-IDX).
020300     MOVE "Y"                     TO TBT-MANUAL-FLAG (WS-ENT-IDX).
020350     MOVE MT-IN-DEVICE            TO TBT-IN-DEVICE (WS-ENT-IDX).
020400     MOVE MT-OUT-DEVICE           TO TBT-OUT-DEVICE (WS-ENT-IDX).
020450     MOVE "N"                     TO TBT-DELETED-SW (WS-ENT-IDX).
020500     ADD 1 TO WS-ADD-COUNT.
020550 CC010-EXIT.
020600     EXIT.
020650*
020700*UPDATE IS A PARTIAL MERGE - A BLANK CLOCK-IN OR CLOCK-OUT ON THE
020750*TRANSACTION LEAVES THE EXISTING VALUE ALONE, SO THE OFFICE CAN
020800*CORRECT JUST ONE SIDE OF A SHIFT WITHOUT RE-KEYING BOTH.
020850 CC020-UPDATE-ENTRY.
020900     PERFORM BB020-FIND-ENTRY-BY-ID THRU BB020-EXIT.
020950     IF MAINT-ENT-NOT-FOUND
021000         MOVE "TIME ENTRY NOT FOUND" TO WS-REJECT-REASON
021050         PERFORM BB090-REJECT-TRANS THRU BB090-EXIT
021100         GO TO CC020-EXIT.
021150     MOVE TBT-CLOCK-IN (WS-FOUND-ENT-IDX)  TO WS-MERGED-CLOCK-IN.
021200     MOVE TBT-CLOCK-OUT (WS-FOUND-ENT-IDX) TO WS-MERGED-CLOCK-OUT.
021250     IF MT-CLOCK-IN NOT = SPACES
021300         MOVE MT-CLOCK-IN TO WS-MERGED-CLOCK-IN.
021350     IF MT-CLOCK-OUT NOT = SPACES
021400         MOVE MT-CLOCK-OUT TO WS-MERGED-CLOCK-OUT.
021450     IF WS-MERGED-CLOCK-OUT NOT > WS-MERGED-CLOCK-IN
021500         MOVE "CLOCK-OUT NOT AFTER CLOCK-IN" TO WS-REJECT-REASON
021550         PERFORM BB090-REJECT-TRANS THRU BB090-EXIT
021600         GO TO CC020-EXIT.
021650     MOVE WS-MERGED-CLOCK-IN  TO TBT-CLOCK-IN (WS-FOUND-ENT-IDX).
021700     MOVE WS-MERGED-CLOCK-OUT TO TBT-CLOCK-OUT (WS-FOUND-ENT-IDX).
021750     MOVE "Y"                 TO TBT-MANUAL-FLAG (WS-FOUND-ENT-IDX).
021800     ADD 1 TO WS-UPDATE-COUNT.
021850 CC020-EXIT.
021900     EXIT.
021950*
022000*A SOFT DELETE ONLY - THE ROW STAYS IN THE TABLE WITH ITS DELETED
022050*SWITCH SET, AND AA061 BELOW SIMPLY DOES NOT WRITE IT BACK OUT.
022100 CC030-DELETE-ENTRY.
022150     PERFORM BB020-FIND-ENTRY-BY-ID THRU BB020-EXIT.
022200     IF MAINT-ENT-NOT-FOUND
022250         MOVE "TIME ENTRY NOT FOUND" TO WS-REJECT-REASON
022300         PERFORM BB090-REJECT-TRANS THRU BB090-EXIT
022350         GO TO CC030-EXIT.
022400     MOVE "Y" TO TBT-DELETED-SW (WS-FOUND-ENT-IDX).
022450     ADD 1 TO WS-DELETE-COUNT.
022500 CC030-EXIT.
022550     EXIT.
022600*
022650*REWRITES THE WHOLE TABLE BACK TO TIMEENTRY-OUT IN TABLE ORDER -
022700*DELETED ROWS ARE SIMPLY SKIPPED BY AA061 BELOW, NOT WRITTEN AND
022750*MARKED.
022800 AA060-WRITE-TIMEENTRY-OUT.
022850     PERFORM AA061-WRITE-ONE-ENTRY THRU AA061-EXIT
022900         VARYING WS-ENT-IDX FROM 1 BY 1
022950         UNTIL WS-ENT-IDX > WS-ENT-COUNT.
023000 AA060-EXIT.
023050     EXIT.
023100*
023150*A DELETED ROW FALLS THROUGH THIS IF WITH NO ELSE, SO IT IS
023200*DROPPED FROM TIMEENTRY-OUT ENTIRELY.
023250 AA061-WRITE-ONE-ENTRY.
023300     IF ENTRY-NOT-DELETED (WS-ENT-IDX)
023350         MOVE TBT-ENT-ID (WS-ENT-IDX)      TO TO-ENT-ID
023400         MOVE TBT-EMP-ID (WS-ENT-IDX)      TO TO-EMP-ID
023450         MOVE TBT-CLOCK-IN (WS-ENT-IDX)    TO TO-CLOCK-IN
023500         MOVE TBT-CLOCK-OUT (WS-ENT-IDX)   TO TO-CLOCK-OUT
023550         MOVE TBT-MANUAL-FLAG (WS-ENT-IDX) TO TO-MANUAL-FLAG
023600         MOVE TBT-IN-DEVICE (WS-ENT-IDX)   TO TO-IN-DEVICE
023650         MOVE TBT-OUT-DEVICE (WS-ENT-IDX)  TO TO-OUT-DEVICE
023700         WRITE TO-TIME-ENTRY-REC.
023750 AA061-EXIT.
023800     EXIT.
023850*
023900*END-OF-RUN OPERATOR DISPLAY - FOUR COUNTERS, ONE PER ACTION, SO
023950*THE OFFICE CAN TELL AT A GLANCE WHETHER A BATCH WENT THROUGH
024000*CLEAN OR PICKED UP REJECTS.
024050 AA070-DISPLAY-COUNTS.
024100     DISPLAY "TCMAINT ADDED    " WS-ADD-COUNT.
024150     DISPLAY "TCMAINT UPDATED  " WS-UPDATE-COUNT.
024200     DISPLAY "TCMAINT DELETED  " WS-DELETE-COUNT.
024250     DISPLAY "TCMAINT REJECTED " WS-REJECT-COUNT.
024300 AA070-EXIT.
024350     EXIT.
024400*
024450*TIMEENTRY-OUT CLOSED HERE IS WHAT THE NEXT STEP IN THE NIGHTLY
024500*STREAM PICKS UP AS ITS OWN TIMEENTRY-FILE INPUT.
024550 AA080-CLOSE-TC-FILES.
024600     CLOSE MAINTTRAN-FILE EMPLOYEE-FILE TIMEENTRY-FILE
024650           SETTINGS-FILE TIMEENTRY-OUT.
024700 AA080-EXIT.
024750     EXIT.
