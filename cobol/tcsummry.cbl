000100*****************************************************************
000150*                                                               *
000200*                HUBCLOCK EMPLOYEE SUMMARY REPORT                *
000250*            HOURS/PAY BY EMPLOYEE OVER A DATE RANGE             *
000300*                                                               *
000350*****************************************************************
000400 IDENTIFICATION          DIVISION.
000450*=======================================
000500*
000550 PROGRAM-ID.             TCSUMMRY.
000600 AUTHOR.                 J TURNBULL.
000650 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           05/11/1984.
000750 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1984-2026 APPLEWOOD COMPUTERS.
000850*
000900* REMARKS.               PRINTS ONE LINE PER EMPLOYEE OF HOURS
000950*                        WORKED AND ESTIMATED PAY FOR A RESOLVED
001000*                        DATE RANGE.  EACH SHIFT IS CLIPPED TO THE
001050*                        RANGE BEFORE ITS SECONDS ARE ADDED IN -
001100*                        SEE BB020 BELOW.  HOURS ARE HALF-UP
001150*                        ROUNDED, NOT FLOORED - COMPARE WITH THE
001200*                        DAILY DETAIL IN TCDAILY WHICH FLOORS.
001250*
001300* CALLED MODULES.        TCDRANGE (DATE RANGE), TCTIME (HH:MM).
001350*
001400*****************************************************************
001450* CHANGE LOG
001500*****************************************************************
001550*DATE     BY  REQ     DESCRIPTION
001600*-------- --- ------- ------------------------------------------
001650*05/11/84 JT  TC-004  ORIGINAL WRITE-UP, WHOLE-FILE REPORT ONLY.
001700*17/07/87 RC  TC-013  CRITERIA CARD ADDED FOR MONTH/RANGE SELECT.
001750*02/02/91 JT  TC-026  SINGLE-EMPLOYEE FILTER ADDED TO CRITERIA CARD.
001800*19/09/95 RC  TC-038  CLIPPED-DURATION LOGIC REWRITTEN, WAS TAKING
001850*                     THE WHOLE SHIFT EVEN WHEN IT RAN OUTSIDE THE
001900*                     RANGE AT EITHER END.
001950*11/02/96 RC  TC-042  Y2K REVIEW - WS-STAMP-BREAKDOWN CARRIES FULL
002000*                     4-DIGIT CCYY THROUGHOUT, NO WINDOWING USED.
002050*14/01/99 RC  TC-048  Y2K SIGN-OFF, DAY-COUNT LOOP RE-PROVED ACROSS
002100*                     31/12/1999 - 01/01/2000.
002150*23/08/06 JT  TC-054  HOURLY-RATE MOVED TO COMP-3, WAS ZONED.
002200*14/03/18 RC  TC-062  PAY NOW ROUNDED OFF THE ROUNDED HOURS FIGURE,
002250*                     NOT OFF THE RAW SECONDS - SEE BB030.
002300*08/12/25 JT  TC-0004 REBUILT FROM THE OLD PYRGSTR CHECK REGISTER
002350*                     FOR THE HUBCLOCK SUITE - REPORT WRITER
002400*                     REPLACED BY PLAIN WRITE, SEE REMARKS ABOVE.
002450*16/01/26 MH  TC-0029 TOTAL-SECONDS WIDENED TO MATCH WSTCSUM, A
002500*                     PART TIME SITE RAN 11 MONTHS UNCLOSED.
002550*10/06/26 MH          CONDITION-NAME ADDED ON WS-LEAP-YEAR-SW, WAS
002600*                     TESTED AS "= Y" BELOW.
002650*
002700 ENVIRONMENT             DIVISION.
002750*=======================================
002800 CONFIGURATION           SECTION.
002850 SOURCE-COMPUTER.        IBM-3090.
002900 OBJECT-COMPUTER.        IBM-3090.
002950 SPECIAL-NAMES.
003000     C01                 IS TOP-OF-FORM
003050     CLASS TC-ALPHA      IS "A" THRU "Z"
003100     UPSI-0 ON STATUS    IS TC-VERBOSE-RUN.
003150*
003200 INPUT-OUTPUT             SECTION.
003250 FILE-CONTROL.
003300     SELECT EMPLOYEE-FILE
003350         ASSIGN TO EMPLOYEE-FILE
003400         ORGANIZATION IS LINE SEQUENTIAL
003450         FILE STATUS IS WS-EMP-FILE-STATUS.
003500     SELECT TIMEENTRY-FILE
003550         ASSIGN TO TIMEENTRY-FILE
003600         ORGANIZATION IS LINE SEQUENTIAL
003650         FILE STATUS IS WS-ENT-FILE-STATUS.
003700     SELECT CRITERIA-FILE
003750         ASSIGN TO TCSUMCRT
003800         ORGANIZATION IS LINE SEQUENTIAL
003850         FILE STATUS IS WS-CRIT-FILE-STATUS.
003900     SELECT SUMMARY-RPT
003950         ASSIGN TO SUMMARY-RPT
004000         ORGANIZATION IS LINE SEQUENTIAL
004050         FILE STATUS IS WS-RPT-FILE-STATUS.
004100*
004150 DATA                    DIVISION.
004200*=======================================
004250 FILE                    SECTION.
004300*
004350 FD  EMPLOYEE-FILE.
004400 01  EF-EMPLOYEE-REC.
004450     03  EF-EMP-ID               PIC 9(9).
004500     03  EF-FULL-NAME            PIC X(40).
004550     03  EF-EMP-CODE             PIC X(08).
004600     03  EF-ID-NUMBER            PIC X(09).
004650     03  EF-HOURLY-RATE          PIC S9(7)V99.
004700     03  EF-ACTIVE-FLAG          PIC X.
004750     03  FILLER                  PIC X(11).
004800*
004850 FD  TIMEENTRY-FILE.
004900 01  TI-TIME-ENTRY-REC.
004950     03  TI-ENT-ID               PIC 9(9).
005000     03  TI-EMP-ID               PIC 9(9).
005050     03  TI-CLOCK-IN             PIC X(19).
005100     03  TI-CLOCK-OUT            PIC X(19).
005150     03  TI-MANUAL-FLAG          PIC X.
005200     03  TI-IN-DEVICE            PIC X(16).
005250     03  TI-OUT-DEVICE           PIC X(16).
005300     03  FILLER                  PIC X(02).
005350*
005400 FD  CRITERIA-FILE.
005450 01  CR-CRITERIA-REC.
005500     03  CR-MONTH                PIC X(07).
005550     03  CR-START-DATE           PIC X(10).
005600     03  CR-END-DATE             PIC X(10).
005650     03  CR-EMP-FILTER           PIC X(08).
005700     03  FILLER                  PIC X(47).
005750*
005800 FD  SUMMARY-RPT.
005850 01  SR-SUMMARY-LINE             PIC X(90).
005900*
005950 WORKING-STORAGE         SECTION.
006000*=======================================
006050 77  PROG-NAME               PIC X(17) VALUE "TCSUMMRY (1.00)".
006100*
006150 01  WS-EMP-FILE-STATUS          PIC XX.
006200 01  WS-ENT-FILE-STATUS          PIC XX.
006250 01  WS-CRIT-FILE-STATUS         PIC XX.
006300 01  WS-RPT-FILE-STATUS          PIC XX.
006350*
006400     COPY "WSTCSUM.COB".
006450*
006500 01  WS-EMPLOYEE-TABLE.
006550     03  WS-EMP-ENTRY            OCCURS 500 TIMES
006600                                 INDEXED BY WS-EMP-IDX.
006650         05  TBE-EMP-ID          PIC 9(9)      COMP.
006700         05  TBE-EMP-CODE        PIC X(08).
006750         05  TBE-ID-NUMBER       PIC X(09).
006800         05  TBE-FULL-NAME       PIC X(40).
006850         05  TBE-HOURLY-RATE     PIC S9(7)V99  COMP-3.
006900         05  TBE-ACTIVE-FLAG     PIC X.
006950         05  FILLER              PIC X(01).
007000 01  WS-EMP-COUNT                PIC 9(5)      COMP.
007050*
007100 01  WS-ENTRY-TABLE.
007150     03  WS-ENT-ENTRY            OCCURS 3000 TIMES
007200                                 INDEXED BY WS-ENT-IDX.
007250         05  TBT-ENT-ID          PIC 9(9)      COMP.
007300         05  TBT-EMP-ID          PIC 9(9)      COMP.
007350         05  TBT-CLOCK-IN        PIC X(19).
007400         05  TBT-CLOCK-OUT       PIC X(19).
007450         05  FILLER              PIC X(04).
007500 01  WS-ENT-COUNT                PIC 9(5)      COMP.
007550*
007600*REDEFINES THE CLOCK-IN STRING FOR THE DAY-COUNT ARITHMETIC IN
007650*ZZ090 BELOW - SAME "PARSE BY REDEFINES" IDIOM AS TC000 AA030.
007700*
007750 01  WS-STAMP-IN                 PIC X(19).
007800 01  WS-STAMP-BREAKDOWN REDEFINES WS-STAMP-IN.
007850     03  WSB-CCYY                PIC 9(4).
007900     03  FILLER                  PIC X.
007950     03  WSB-MM                  PIC 9(2).
008000     03  FILLER                  PIC X.
008050     03  WSB-DD                  PIC 9(2).
008100     03  FILLER                  PIC X.
008150     03  WSB-HH                  PIC 9(2).
008200     03  FILLER                  PIC X.
008250     03  WSB-MI                  PIC 9(2).
008300     03  FILLER                  PIC X.
008350     03  WSB-SS                  PIC 9(2).
008400*
008450 01  WS-MONTH-DAYS-TABLE.
008500     03  WS-MD-ENTRY PIC 9(02)  OCCURS 12 TIMES
008550                     VALUES 31 28 31 30 31 30 31 31 30 31 30 31.
008600     03  FILLER                 PIC X(02).
008650*
008700 01  WS-DAYS-ACCUM               PIC 9(7)      COMP.
008750 01  WS-TOTAL-SECS               PIC S9(11)    COMP.
008800 01  WS-TOTAL-SECS-END           PIC S9(11)    COMP.
008850 01  WS-SHIFT-SECONDS            PIC S9(9)     COMP.
008900 01  WS-YEAR-LOOP                PIC 9(4)      COMP.
008950 01  WS-MONTH-LOOP                PIC 9(2)      COMP.
009000 01  WS-LEAP-TEST-REM             PIC 9(2)      COMP.
009050 01  WS-LEAP-YEAR-SW              PIC X         VALUE "N".
009100     88  IS-LEAP-YEAR                 VALUE "Y".
009150     88  NOT-LEAP-YEAR                VALUE "N".
009200*
009250 01  WS-SUM-SECONDS              PIC 9(9)      COMP.
009300 01  WS-CLIP-START               PIC X(19).
009350 01  WS-CLIP-END                 PIC X(19).
009400 01  WS-RANGE-START-STAMP        PIC X(19).
009450 01  WS-RANGE-END-STAMP          PIC X(19).
009500*
009550 01  WS-EMP-PRINTED-COUNT        PIC 9(5)      COMP.
009600*
009650 01  WS-GRAND-HOURS              PIC S9(5)V99  COMP-3.
009700 01  WS-GRAND-PAY                PIC S9(9)V99  COMP-3.
009750*
009800 01  WS-SWITCHES.
009850     03  WS-CRIT-EOF-SW          PIC X         VALUE "N".
009900     03  WS-FOUND-SW             PIC X         VALUE "N".
009950     03  FILLER                  PIC X(06).
010000*
010050 01  WS-EMP-FILTER-CODE          PIC X(08)     VALUE SPACES.
010100*
010150*CALLING-DATA FOR TCDRANGE, SAME LAYOUT AS ITS OWN LINKAGE SECTION.
010200*
010250 01  TCDR-LINKAGE.
010300     03  TCDR-MONTH              PIC X(07).
010350     03  TCDR-START-IN           PIC X(10).
010400     03  TCDR-END-IN             PIC X(10).
010450     03  TCDR-START-OUT          PIC X(10).
010500     03  TCDR-END-OUT            PIC X(10).
010550     03  TCDR-ERROR-CODE         PIC 99.
010600     03  TCDR-ERROR-MSG          PIC X(40).
010650     03  FILLER                  PIC X(02).
010700*
010750*CALLING-DATA FOR TCTIME, SAME LAYOUT AS ITS OWN LINKAGE SECTION.
010800*
010850 01  TCTM-LINKAGE.
010900     03  TCTM-FUNCTION           PIC X.
010950     03  TCTM-INPUT-MINUTES      PIC 9(07)     COMP.
011000     03  TCTM-INPUT-SECONDS      PIC 9(09)     COMP.
011050     03  TCTM-OUTPUT-HHMM        PIC X(06).
011100     03  FILLER                  PIC X(04).
011150*
011200 01  WS-HEADING-LINE-1.
011250     03  FILLER                  PIC X(30) VALUE SPACES.
011300     03  FILLER                  PIC X(30) VALUE
011350         "HUBCLOCK EMPLOYEE SUMMARY REPORT".
011400     03  FILLER                  PIC X(30) VALUE SPACES.
011450 01  WS-HEADING-LINE-2.
011500     03  FILLER                  PIC X(09) VALUE "ID NUMBER".
011550     03  FILLER                  PIC X(01) VALUE SPACE.
011600     03  FILLER                  PIC X(32) VALUE "EMPLOYEE NAME".
011650     03  FILLER                  PIC X(01) VALUE SPACE.
011700     03  FILLER                  PIC X(06) VALUE "HOURS ".
011750     03  FILLER                  PIC X(01) VALUE SPACE.
011800     03  FILLER                  PIC X(10) VALUE "RATE".
011850     03  FILLER                  PIC X(01) VALUE SPACE.
011900     03  FILLER                  PIC X(10) VALUE "PAY".
011950     03  FILLER                  PIC X(19) VALUE SPACES.
012000*
012050 01  WS-DETAIL-LINE.
012100     03  DL-ID-NUMBER            PIC X(09).
012150     03  FILLER                  PIC X        VALUE SPACE.
012200     03  DL-FULL-NAME            PIC X(32).
012250     03  FILLER                  PIC X        VALUE SPACE.
012300     03  DL-HOURS-HHMM           PIC X(06).
012350     03  FILLER                  PIC X        VALUE SPACE.
012400     03  DL-HOURLY-RATE          PIC ZZ,ZZ9.99.
012450     03  FILLER                  PIC X        VALUE SPACE.
012500     03  DL-TOTAL-PAY            PIC ZZZ,ZZ9.99.
012550     03  FILLER                  PIC X(10)    VALUE SPACES.
012600*
012650 01  WS-TOTAL-LINE.
012700     03  FILLER                  PIC X(09)    VALUE SPACES.
012750     03  FILLER                  PIC X(32)    VALUE "** GRAND TOTAL **".
012800     03  FILLER                  PIC X        VALUE SPACE.
012850     03  TL-HOURS-HHMM           PIC X(06).
012900     03  FILLER                  PIC X(11)    VALUE SPACES.
012950     03  TL-TOTAL-PAY            PIC ZZZ,ZZ9.99.
013000     03  FILLER                  PIC X(10)    VALUE SPACES.
013050*
013100*FLAT-LINE VIEWS OF THE PRINT RECORDS, USED WHEN THE LINE LENGTH
013150*NEEDS CHECKING AGAINST SR-SUMMARY-LINE RATHER THAN FIELD BY FIELD.
013200*
013250 01  WS-DETAIL-LINE-AS-TEXT REDEFINES WS-DETAIL-LINE PIC X(90).
013300 01  WS-TOTAL-LINE-AS-TEXT  REDEFINES WS-TOTAL-LINE  PIC X(90).
013350*
013400 PROCEDURE               DIVISION.
013450*=======================================
013500*
013550*NOTHING PRINTS IF TCDRANGE COMES BACK WITH AN ERROR CODE - AA040
013600*AND AA050 BELOW ONLY RUN ON A CLEAN RANGE, SEE AA035 REMARKS.
013650 AA000-MAIN-LINE.
013700     PERFORM AA010-OPEN-TC-FILES    THRU AA010-EXIT.
013750     PERFORM AA020-LOAD-EMPLOYEES   THRU AA020-EXIT.
013800     PERFORM AA025-LOAD-ENTRIES     THRU AA025-EXIT.
013850     PERFORM AA030-GET-CRITERIA     THRU AA030-EXIT.
013900     PERFORM AA035-RESOLVE-RANGE    THRU AA035-EXIT.
013950     IF TCDR-ERROR-CODE = ZERO
014000         PERFORM AA040-BUILD-STAMPS     THRU AA040-EXIT
014050         PERFORM AA050-PRODUCE-REPORT   THRU AA050-EXIT.
014100     PERFORM AA080-CLOSE-TC-FILES   THRU AA080-EXIT.
014150     STOP RUN.
014200*
014250*CRITERIA-FILE IS OPENED SEPARATELY IN AA030 BELOW, NOT HERE -
014300*ITS ABSENCE IS A NORMAL WHOLE-FILE RUN, NOT A FILE ERROR.
014350 AA010-OPEN-TC-FILES.
014400     OPEN INPUT EMPLOYEE-FILE.
014450     OPEN INPUT TIMEENTRY-FILE.
014500     OPEN OUTPUT SUMMARY-RPT.
014550     MOVE ZERO TO WS-EMP-COUNT WS-ENT-COUNT WS-EMP-PRINTED-COUNT.
014600     MOVE ZERO TO WS-GRAND-HOURS WS-GRAND-PAY.
014650 AA010-EXIT.
014700     EXIT.
014750*
014800*FULL EMPLOYEE ROW IS KEPT THIS TIME, NOT JUST ID/CODE - THE
014850*DETAIL LINE PRINTS NAME AND RATE STRAIGHT FROM THE TABLE.
014900 AA020-LOAD-EMPLOYEES.
014950     MOVE ZERO TO WS-EMP-IDX.
015000     READ EMPLOYEE-FILE
015050         AT END MOVE "10" TO WS-EMP-FILE-STATUS.
015100     PERFORM AA021-LOAD-ONE-EMPLOYEE THRU AA021-EXIT
015150         UNTIL WS-EMP-FILE-STATUS = "10".
015200 AA020-EXIT.
015250     EXIT.
015300*
015350*ONE TABLE ROW PER EMPLOYEE RECORD, IN FILE ORDER.
015400 AA021-LOAD-ONE-EMPLOYEE.
015450     ADD 1 TO WS-EMP-COUNT.
015500     SET WS-EMP-IDX TO WS-EMP-COUNT.
015550     MOVE EF-EMP-ID       TO TBE-EMP-ID (WS-EMP-IDX).
015600     MOVE EF-EMP-CODE     TO TBE-EMP-CODE (WS-EMP-IDX).
015650     MOVE EF-ID-NUMBER    TO TBE-ID-NUMBER (WS-EMP-IDX).
015700     MOVE EF-FULL-NAME    TO TBE-FULL-NAME (WS-EMP-IDX).
015750     MOVE EF-HOURLY-RATE  TO TBE-HOURLY-RATE (WS-EMP-IDX).
015800     MOVE EF-ACTIVE-FLAG  TO TBE-ACTIVE-FLAG (WS-EMP-IDX).
015850     READ EMPLOYEE-FILE
015900         AT END MOVE "10" TO WS-EMP-FILE-STATUS.
015950 AA021-EXIT.
016000     EXIT.
016050*
016100*ONLY THE FOUR FIELDS BB020 NEEDS FOR ACCUMULATION ARE KEPT HERE -
016150*NO DEVICE OR MANUAL-FLAG, THIS REPORT NEVER PRINTS THEM.
016200 AA025-LOAD-ENTRIES.
016250     MOVE ZERO TO WS-ENT-IDX.
016300     READ TIMEENTRY-FILE
016350         AT END MOVE "10" TO WS-ENT-FILE-STATUS.
016400     PERFORM AA026-LOAD-ONE-ENTRY THRU AA026-EXIT
016450         UNTIL WS-ENT-FILE-STATUS = "10".
016500 AA025-EXIT.
016550     EXIT.
016600*
016650*TI-ENT-ID = ZERO IS THE TRAILING-BLANK-LINE GUARD, SAME REASON
016700*TCDAILY'S AA026 CHECKS IT.
016750 AA026-LOAD-ONE-ENTRY.
016800     IF TI-ENT-ID NOT = ZERO
016850         ADD 1 TO WS-ENT-COUNT
016900         SET WS-ENT-IDX TO WS-ENT-COUNT
016950         MOVE TI-ENT-ID     TO TBT-ENT-ID (WS-ENT-IDX)
017000         MOVE TI-EMP-ID     TO TBT-EMP-ID (WS-ENT-IDX)
017050         MOVE TI-CLOCK-IN   TO TBT-CLOCK-IN (WS-ENT-IDX)
017100         MOVE TI-CLOCK-OUT  TO TBT-CLOCK-OUT (WS-ENT-IDX).
017150     READ TIMEENTRY-FILE
017200         AT END MOVE "10" TO WS-ENT-FILE-STATUS.
017250 AA026-EXIT.
017300     EXIT.
017350*
017400*CRITERIA-FILE IS OPTIONAL - A MISSING OR EMPTY CARD LEAVES THE
017450*TCDRANGE LINKAGE FIELDS AT SPACES, WHICH TCDRANGE READS AS A
017500*WHOLE-FILE REQUEST, SEE ITS OWN CC020 DEFAULT-RANGE.
017550 AA030-GET-CRITERIA.
017600     MOVE SPACES TO TCDR-MONTH TCDR-START-IN TCDR-END-IN.
017650     OPEN INPUT CRITERIA-FILE.
017700     IF WS-CRIT-FILE-STATUS = "00"
017750         READ CRITERIA-FILE
017800             AT END MOVE "10" TO WS-CRIT-FILE-STATUS
017850         END-READ
017900         IF WS-CRIT-FILE-STATUS = "00"
017950             MOVE CR-MONTH      TO TCDR-MONTH
018000             MOVE CR-START-DATE TO TCDR-START-IN
018050             MOVE CR-END-DATE   TO TCDR-END-IN
018100             MOVE CR-EMP-FILTER TO WS-EMP-FILTER-CODE
018150         END-IF
018200         CLOSE CRITERIA-FILE.
018250 AA030-EXIT.
018300     EXIT.
018350*
018400*SAME SUBPROGRAM TCDAILY CALLS FOR ITS OWN RANGE RESOLUTION -
018450*TCDR-ERROR-CODE NOT ZERO ON RETURN SKIPS THE REPORT ENTIRELY,
018500*SEE AA000 ABOVE.
018550 AA035-RESOLVE-RANGE.
018600     CALL "TCDRANGE" USING TCDR-LINKAGE.
018650 AA035-EXIT.
018700     EXIT.
018750*
018800*RESOLVED DATES COME BACK AS DATE-ONLY STRINGS - TIME-OF-DAY IS
018850*BOLTED ON HERE SO BB020 CAN COMPARE THEM DIRECTLY AGAINST THE
018900*FULL CLOCK-IN/CLOCK-OUT TIMESTAMPS.
018950 AA040-BUILD-STAMPS.
019000     STRING TCDR-START-OUT DELIMITED BY SIZE
019050            " 00:00:00"   DELIMITED BY SIZE
019100            INTO WS-RANGE-START-STAMP.
019150     STRING TCDR-END-OUT   DELIMITED BY SIZE
019200            " 23:59:59"   DELIMITED BY SIZE
019250            INTO WS-RANGE-END-STAMP.
019300 AA040-EXIT.
019350     EXIT.
019400*
019450*ONE PASS OVER THE EMPLOYEE TABLE, ONE LINE PER EMPLOYEE WITH ANY
019500*QUALIFYING SECONDS - EMPLOYEES WITH NOTHING IN RANGE ARE SIMPLY
019550*NOT PRINTED, SEE BB010 BELOW.
019600 AA050-PRODUCE-REPORT.
019650     MOVE WS-HEADING-LINE-1 TO SR-SUMMARY-LINE.
019700     WRITE SR-SUMMARY-LINE.
019750     MOVE WS-HEADING-LINE-2 TO SR-SUMMARY-LINE.
019800     WRITE SR-SUMMARY-LINE.
019850     PERFORM BB010-SELECT-ENTRIES THRU BB010-EXIT
019900         VARYING WS-EMP-IDX FROM 1 BY 1
019950         UNTIL WS-EMP-IDX > WS-EMP-COUNT.
020000     MOVE SPACES TO SR-SUMMARY-LINE.
020050     WRITE SR-SUMMARY-LINE.
020100     IF WS-EMP-PRINTED-COUNT > ZERO
020150         PERFORM AA055-WRITE-GRAND-TOTAL THRU AA055-EXIT.
020200 AA050-EXIT.
020250     EXIT.
020300*
020350*GRAND-TOTAL HOURS ARE CONVERTED BACK TO SECONDS SOLELY TO REUSE
020400*TCTIME'S HALF-UP HH:MM FORMATTING - SEE TC-062 REMARKS.
020450 AA055-WRITE-GRAND-TOTAL.
020500     COMPUTE WS-SHIFT-SECONDS = WS-GRAND-HOURS * 3600.
020550     MOVE "S"              TO TCTM-FUNCTION.
020600     MOVE WS-SHIFT-SECONDS TO TCTM-INPUT-SECONDS.
020650     CALL "TCTIME" USING TCTM-LINKAGE.
020700     MOVE TCTM-OUTPUT-HHMM TO TL-HOURS-HHMM.
020750     MOVE WS-GRAND-PAY     TO TL-TOTAL-PAY.
020800     MOVE WS-TOTAL-LINE    TO SR-SUMMARY-LINE.
020850     WRITE SR-SUMMARY-LINE.
020900 AA055-EXIT.
020950     EXIT.
021000*
021050*WS-EMP-FILTER-CODE BLANK MEANS EVERY EMPLOYEE QUALIFIES - SET,
021100*IT SKIPS STRAIGHT TO BB010-EXIT FOR ANYONE ELSE.
021150 BB010-SELECT-ENTRIES.
021200     IF WS-EMP-FILTER-CODE NOT = SPACES
021250             AND WS-EMP-FILTER-CODE NOT = TBE-EMP-CODE (WS-EMP-IDX)
021300         GO TO BB010-EXIT.
021350     MOVE ZERO TO WS-SUM-SECONDS.
021400     PERFORM BB020-ACCUMULATE-EMPLOYEE THRU BB020-EXIT
021450         VARYING WS-ENT-IDX FROM 1 BY 1
021500         UNTIL WS-ENT-IDX > WS-ENT-COUNT.
021550     IF WS-SUM-SECONDS > ZERO
021600         PERFORM BB030-WRITE-SUMMARY-LINE THRU BB030-EXIT.
021650 BB010-EXIT.
021700     EXIT.
021750*
021800*CLIPS EACH QUALIFYING SHIFT TO THE RESOLVED RANGE BEFORE TAKING
021850*ITS SECONDS - SEE TC-038, A SHIFT THAT STARTS BEFORE OR ENDS
021900*AFTER THE RANGE ONLY COUNTS THE PORTION INSIDE IT.
021950 BB020-ACCUMULATE-EMPLOYEE.
022000     IF TBT-EMP-ID (WS-ENT-IDX) NOT = TBE-EMP-ID (WS-EMP-IDX)
022050         GO TO BB020-EXIT.
022100     IF TBT-CLOCK-OUT (WS-ENT-IDX) = SPACES
022150         GO TO BB020-EXIT.
022200     IF TBT-CLOCK-IN (WS-ENT-IDX) > WS-RANGE-END-STAMP
022250         GO TO BB020-EXIT.
022300     IF TBT-CLOCK-OUT (WS-ENT-IDX) < WS-RANGE-START-STAMP
022350         GO TO BB020-EXIT.
022400     IF TBT-CLOCK-IN (WS-ENT-IDX) < WS-RANGE-START-STAMP
022450         MOVE WS-RANGE-START-STAMP TO WS-CLIP-START
022500     ELSE
022550         MOVE TBT-CLOCK-IN (WS-ENT-IDX) TO WS-CLIP-START.
022600     IF TBT-CLOCK-OUT (WS-ENT-IDX) > WS-RANGE-END-STAMP
022650         MOVE WS-RANGE-END-STAMP TO WS-CLIP-END
022700     ELSE
022750         MOVE TBT-CLOCK-OUT (WS-ENT-IDX) TO WS-CLIP-END.
022800     MOVE WS-CLIP-END   TO WS-STAMP-IN.
022850     PERFORM ZZ090-STAMP-TO-SECONDS THRU ZZ090-EXIT.
022900     MOVE WS-TOTAL-SECS TO WS-TOTAL-SECS-END.
022950     MOVE WS-CLIP-START TO WS-STAMP-IN.
023000     PERFORM ZZ090-STAMP-TO-SECONDS THRU ZZ090-EXIT.
023050     SUBTRACT WS-TOTAL-SECS FROM WS-TOTAL-SECS-END
023100         GIVING WS-SHIFT-SECONDS.
023150     IF WS-SHIFT-SECONDS > ZERO
023200         ADD WS-SHIFT-SECONDS TO WS-SUM-SECONDS.
023250 BB020-EXIT.
023300     EXIT.
023350*
023400*HOURS ARE ROUNDED HALF-UP HERE, NOT FLOORED AS IN TCDAILY'S
023450*DETAIL LINE - SEE THE REMARKS ABOVE - AND PAY IS COMPUTED OFF
023500*THE ROUNDED HOURS, NOT THE RAW SECONDS, PER TC-062.
023550 BB030-WRITE-SUMMARY-LINE.
023600     ADD 1 TO WS-EMP-PRINTED-COUNT.
023650     MOVE TBE-ID-NUMBER (WS-EMP-IDX) TO DL-ID-NUMBER.
023700     MOVE TBE-FULL-NAME (WS-EMP-IDX) TO DL-FULL-NAME.
023750     MOVE TBE-HOURLY-RATE (WS-EMP-IDX) TO DL-HOURLY-RATE.
023800     MOVE WS-SUM-SECONDS TO SUM-TOTAL-SECONDS.
023850     COMPUTE SUM-TOTAL-HOURS ROUNDED = WS-SUM-SECONDS / 3600.
023900     COMPUTE SUM-TOTAL-PAY ROUNDED =
023950         SUM-TOTAL-HOURS * TBE-HOURLY-RATE (WS-EMP-IDX).
024000     MOVE "S"            TO TCTM-FUNCTION.
024050     MOVE WS-SUM-SECONDS TO TCTM-INPUT-SECONDS.
024100     CALL "TCTIME" USING TCTM-LINKAGE.
024150     MOVE TCTM-OUTPUT-HHMM TO SUM-HOURS-HHMM DL-HOURS-HHMM.
024200     MOVE SUM-TOTAL-PAY TO DL-TOTAL-PAY.
024250     ADD SUM-TOTAL-HOURS TO WS-GRAND-HOURS.
024300     ADD SUM-TOTAL-PAY   TO WS-GRAND-PAY.
024350     MOVE WS-DETAIL-LINE TO SR-SUMMARY-LINE.
024400     WRITE SR-SUMMARY-LINE.
024450 BB030-EXIT.
024500     EXIT.
024550*
024600*SAME EPOCH-DAYS-SINCE-1970 IDIOM AS TC000/TCACTIVE/TCDAILY'S OWN
024650*ZZ090 - KEPT SEPARATE HERE RATHER THAN SHARED BECAUSE THIS SHOP
024700*NEVER LINKS WORKING-STORAGE LOGIC ACROSS PROGRAMS, ONLY CALLS.
024750 ZZ090-STAMP-TO-SECONDS.
024800     MOVE WS-STAMP-IN TO WS-STAMP-BREAKDOWN.
024850     MOVE ZERO TO WS-DAYS-ACCUM.
024900     MOVE 1970 TO WS-YEAR-LOOP.
024950     PERFORM ZZ092-ACCUM-YEAR THRU ZZ092-EXIT
025000         UNTIL WS-YEAR-LOOP >= WSB-CCYY.
025050     MOVE WSB-CCYY TO WS-YEAR-LOOP.
025100     PERFORM ZZ091-TEST-LEAP-YEAR THRU ZZ091-EXIT.
025150     MOVE 1 TO WS-MONTH-LOOP.
025200     PERFORM ZZ093-ACCUM-MONTH THRU ZZ093-EXIT
025250         UNTIL WS-MONTH-LOOP >= WSB-MM.
025300     ADD WSB-DD TO WS-DAYS-ACCUM.
025350     SUBTRACT 1 FROM WS-DAYS-ACCUM.
025400     COMPUTE WS-TOTAL-SECS =
025450         (WS-DAYS-ACCUM * 86400) + (WSB-HH * 3600)
025500             + (WSB-MI * 60) + WSB-SS.
025550 ZZ090-EXIT.
025600     EXIT.
025650*
025700*ONE FULL YEAR OF DAYS PER PERFORM, 1970 THROUGH THE YEAR BEFORE
025750*THE TARGET - 366 ON A LEAP YEAR, 365 OTHERWISE.
025800 ZZ092-ACCUM-YEAR.
025850     PERFORM ZZ091-TEST-LEAP-YEAR THRU ZZ091-EXIT.
025900     IF IS-LEAP-YEAR
025950         ADD 366 TO WS-DAYS-ACCUM
026000     ELSE
026050         ADD 365 TO WS-DAYS-ACCUM.
026100     ADD 1 TO WS-YEAR-LOOP.
026150 ZZ092-EXIT.
026200     EXIT.
026250*
026300*SAME TABLE-DRIVEN MONTH WALK AS TC000/TCACTIVE/TCDAILY - THE
026350*FEBRUARY LEAP-DAY KICKER IS ADDED SEPARATELY FROM THE TABLE.
026400 ZZ093-ACCUM-MONTH.
026450     ADD WS-MD-ENTRY (WS-MONTH-LOOP) TO WS-DAYS-ACCUM.
026500     IF WS-MONTH-LOOP = 2 AND IS-LEAP-YEAR
026550         ADD 1 TO WS-DAYS-ACCUM.
026600     ADD 1 TO WS-MONTH-LOOP.
026650 ZZ093-EXIT.
026700     EXIT.
026750*
026800*STANDARD GREGORIAN RULE - DIVISIBLE BY 4, EXCEPT CENTURY YEARS
026850*UNLESS ALSO DIVISIBLE BY 400.
026900 ZZ091-TEST-LEAP-YEAR.
026950     MOVE "N" TO WS-LEAP-YEAR-SW.
027000     DIVIDE WS-YEAR-LOOP BY 4   GIVING WS-MONTH-LOOP
027050         REMAINDER WS-LEAP-TEST-REM.
027100     IF WS-LEAP-TEST-REM = ZERO
027150         MOVE "Y" TO WS-LEAP-YEAR-SW.
027200     DIVIDE WS-YEAR-LOOP BY 100 GIVING WS-MONTH-LOOP
027250         REMAINDER WS-LEAP-TEST-REM.
027300     IF WS-LEAP-TEST-REM = ZERO
027350         MOVE "N" TO WS-LEAP-YEAR-SW
027400         DIVIDE WS-YEAR-LOOP BY 400 GIVING WS-MONTH-LOOP
027450             REMAINDER WS-LEAP-TEST-REM
027500         IF WS-LEAP-TEST-REM = ZERO
027550             MOVE "Y" TO WS-LEAP-YEAR-SW
027600         END-IF
027650     END-IF.
027700 ZZ091-EXIT.
027750     EXIT.
027800*
027850*NO OUTPUT FILE FEEDS A LATER STEP HERE - SUMMARY-RPT IS THE END
027900*OF THE LINE, PRINTED AND FILED, NOT RE-READ BY ANYTHING DOWNSTREAM.
027950 AA080-CLOSE-TC-FILES.
028000     CLOSE EMPLOYEE-FILE TIMEENTRY-FILE SUMMARY-RPT.
028050 AA080-EXIT.
028100     EXIT.
