000100*****************************************************************
000150*                                                               *
000200*                HUBCLOCK INCREMENTAL DATA-STORE SYNC           *
000250*          COPIES EMPLOYEES, TIME ENTRIES AND SETTINGS          *
000300*              FROM ONE STORE COPY TO ANOTHER                   *
000350*                                                               *
000400*****************************************************************
000450 IDENTIFICATION          DIVISION.
000500*=======================================
000550*
000600 PROGRAM-ID.             TCSYNC.
000650 AUTHOR.                 M HALLORAN.
000700 INSTALLATION.           APPLEWOOD COMPUTERS.
000750 DATE-WRITTEN.           22/11/1985.
000800 DATE-COMPILED.
000850 SECURITY.               COPYRIGHT (C) 1985-2026 APPLEWOOD COMPUTERS.
000900*
000950* REMARKS.               COPIES EVERY EMPLOYEE AND TIME-ENTRY RECORD
001000*                        WHOSE ID EXCEEDS THE TARGET STORE'S CURRENT
001050*                        MAXIMUM, IN ASCENDING ID ORDER, SOURCE TO
001100*                        TARGET, PER TABLE.  THE SETTINGS/CONTROL
001150*                        RECORD IS ALSO COPIED, BUT ONLY THE FIRST
001200*                        TIME - ONCE THE TARGET HAS ONE OF ITS OWN
001250*                        IT IS LEFT ALONE.  WRITE-LOCK IS RAISED
001300*                        FOR THE DURATION OF THE RUN (UNLESS ALREADY
001350*                        SET) AND EITHER RESTORED TO WHAT IT WAS OR
001400*                        RELEASED AFTERWARDS, PER THE CONTROL CARD'S
001450*                        AUTO-UNLOCK FLAG.  THIS IS A BRANCH-SHOP
001500*                        REPLICATION JOB, NOT A BACKUP - NOTHING IS
001550*                        EVER DELETED FROM THE TARGET.
001600*
001650* CALLED MODULES.        NONE.
001700*
001750*****************************************************************
001800* CHANGE LOG
001850*****************************************************************
001900*DATE     BY  REQ     DESCRIPTION
001950*-------- --- ------- ------------------------------------------
002000*22/11/85 MH  TC-011  ORIGINAL WRITE-UP FOR THE BRANCH ROLL-OUT -
002050*                     TWO SHOPS, ONE MASTER STORE, NIGHTLY CATCH-UP.
002100*08/04/88 JT  TC-018  SOURCE = TARGET CHECK ADDED, A MIS-KEYED
002150*                     CONTROL CARD OVERWROTE A SHOP'S OWN STORE.
002200*19/09/91 MH  TC-029  SETTINGS RECORD NOW COPIED ON FIRST SYNC ONLY,
002250*                     WAS OVERWRITING THE TARGET SHOP'S OWN CURRENCY
002300*                     AND DEVICE-ID SETTING EVERY NIGHT.
002350*17/02/96 JT  TC-044  Y2K REVIEW - NO 2-DIGIT YEAR HELD ANYWHERE IN
002400*                     THIS PROGRAM, NOTHING TO CHANGE.
002450*25/01/99 JT  TC-050A Y2K SIGN-OFF.
002500*14/11/07 MH  TC-055  WRITE-LOCK RESTORE RE-READS THE SETTINGS FILE
002550*                     AGAIN AFTER THE COPY PASS, WAS USING A STALE
002600*                     IN-MEMORY COPY IF AN OPERATOR CHANGED IT
002650*                     DURING A LONG SYNC.
002700*11/08/14 JT  TC-063  AUTO-UNLOCK FLAG ADDED TO THE CONTROL CARD,
002750*                     SOME SITES WANT THE LOCK RELEASED NOT RESTORED.
002800*17/02/26 JT  TC-0007 ORIGINAL WRITE-UP FOR THE HUBCLOCK SUITE -
002850*                     SYNC-TARGET SPLIT INTO THREE DD'S, ONE PER
002900*                     REPLICATED RECORD SHAPE.  SEE WSTCENT CHANGE
002950*                     LOG FOR THE SCAN-BASED HIGH-WATER-MARK THIS
003000*                     PROGRAM RELIES ON INSTEAD OF A HEADER RECORD.
003050*10/06/26 MH          CONDITION-NAMES ADDED ON THE WORKING-STORAGE
003100*                     SWITCHES BELOW, WERE TESTED AS "= Y"/"= N"
003150*                     THROUGHOUT.
003200*
003250 ENVIRONMENT             DIVISION.
003300*=======================================
003350 CONFIGURATION           SECTION.
003400 SOURCE-COMPUTER.        IBM-3090.
003450 OBJECT-COMPUTER.        IBM-3090.
003500 SPECIAL-NAMES.
003550     C01                 IS TOP-OF-FORM
003600     CLASS TC-ALPHA      IS "A" THRU "Z"
003650     UPSI-0 ON STATUS    IS TC-VERBOSE-RUN.
003700*
003750 INPUT-OUTPUT             SECTION.
003800 FILE-CONTROL.
003850     SELECT EMPLOYEE-FILE
003900         ASSIGN TO EMPLOYEE-FILE
003950         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-EMP-FILE-STATUS.
004050     SELECT SYNC-TARGET-EMP
004100         ASSIGN TO SYNC-TARGET-EMP
004150         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-TGE-FILE-STATUS.
004250     SELECT TIMEENTRY-FILE
004300         ASSIGN TO TIMEENTRY-FILE
004350         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-ENT-FILE-STATUS.
004450     SELECT SYNC-TARGET-ENT
004500         ASSIGN TO SYNC-TARGET-ENT
004550         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-TGT-FILE-STATUS.
004650     SELECT SETTINGS-FILE
004700         ASSIGN TO SETTINGS-FILE
004750         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-CTL-FILE-STATUS.
004850     SELECT SYNC-TARGET-CTL
004900         ASSIGN TO SYNC-TARGET-CTL
004950         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-TGC-FILE-STATUS.
005050     SELECT SYNCCTL-FILE
005100         ASSIGN TO TCSYNCTL
005150         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-SCC-FILE-STATUS.
005250*
005300 DATA                    DIVISION.
005350*=======================================
005400 FILE                    SECTION.
005450*
005500 FD  EMPLOYEE-FILE.
005550 01  EF-EMPLOYEE-REC.
005600     03  EF-EMP-ID               PIC 9(9).
005650     03  EF-FULL-NAME            PIC X(40).
005700     03  EF-EMP-CODE             PIC X(08).
005750     03  EF-ID-NUMBER            PIC X(09).
005800     03  EF-HOURLY-RATE          PIC S9(7)V99.
005850     03  EF-ACTIVE-FLAG          PIC X.
005900     03  FILLER                  PIC X(11).
005950*
006000 FD  SYNC-TARGET-EMP.
006050 01  TGE-EMPLOYEE-REC.
006100     03  TGE-EMP-ID              PIC 9(9).
006150     03  TGE-FULL-NAME           PIC X(40).
006200     03  TGE-EMP-CODE            PIC X(08).
006250     03  TGE-ID-NUMBER           PIC X(09).
006300     03  TGE-HOURLY-RATE         PIC S9(7)V99.
006350     03  TGE-ACTIVE-FLAG         PIC X.
006400     03  FILLER                  PIC X(11).
006450*
006500 FD  TIMEENTRY-FILE.
006550 01  TI-TIME-ENTRY-REC.
006600     03  TI-ENT-ID               PIC 9(9).
006650     03  TI-EMP-ID               PIC 9(9).
006700     03  TI-CLOCK-IN             PIC X(19).
006750     03  TI-CLOCK-OUT            PIC X(19).
006800     03  TI-MANUAL-FLAG          PIC X.
006850     03  TI-IN-DEVICE            PIC X(16).
006900     03  TI-OUT-DEVICE           PIC X(16).
006950     03  FILLER                  PIC X(02).
007000*
007050 FD  SYNC-TARGET-ENT.
007100 01  TGT-TIME-ENTRY-REC.
007150     03  TGT-ENT-ID              PIC 9(9).
007200     03  TGT-EMP-ID              PIC 9(9).
007250     03  TGT-CLOCK-IN            PIC X(19).
007300     03  TGT-CLOCK-OUT           PIC X(19).
007350     03  TGT-MANUAL-FLAG         PIC X.
007400     03  TGT-IN-DEVICE           PIC X(16).
007450     03  TGT-OUT-DEVICE          PIC X(16).
007500     03  FILLER                  PIC X(02).
007550*
007600 FD  SETTINGS-FILE.
007650 01  SF-CONTROL-REC.
007700     03  SF-CURRENCY             PIC X(03).
007750     03  SF-SHOW-DEVICE-IDS      PIC X.
007800     03  SF-WRITE-LOCK           PIC X.
007850     03  FILLER                  PIC X(59).
007900*
007950 FD  SYNC-TARGET-CTL.
008000 01  TGC-CONTROL-REC.
008050     03  TGC-CURRENCY            PIC X(03).
008100     03  TGC-SHOW-DEVICE-IDS     PIC X.
008150     03  TGC-WRITE-LOCK          PIC X.
008200     03  FILLER                  PIC X(59).
008250*
008300 FD  SYNCCTL-FILE.
008350 01  SC-SYNCCTL-REC.
008400     03  SC-SOURCE-STORE-ID      PIC X(08).
008450     03  SC-TARGET-STORE-ID      PIC X(08).
008500     03  SC-AUTO-UNLOCK          PIC X.
008550* Y = RELEASE WRITE-LOCK AFTERWARDS, N = RESTORE PRIOR STATE
008600     03  FILLER                  PIC X(47).
008650*
008700 WORKING-STORAGE         SECTION.
008750*=======================================
008800 77  PROG-NAME               PIC X(15) VALUE "TCSYNC  (1.00)".
008850*
008900 01  WS-EMP-FILE-STATUS          PIC XX.
008950 01  WS-TGE-FILE-STATUS          PIC XX.
009000 01  WS-ENT-FILE-STATUS          PIC XX.
009050 01  WS-TGT-FILE-STATUS          PIC XX.
009100 01  WS-CTL-FILE-STATUS          PIC XX.
009150 01  WS-TGC-FILE-STATUS          PIC XX.
009200 01  WS-SCC-FILE-STATUS          PIC XX.
009250*
009300 01  WS-SOURCE-STORE-ID          PIC X(08) VALUE SPACES.
009350 01  WS-TARGET-STORE-ID          PIC X(08) VALUE SPACES.
009400 01  WS-AUTO-UNLOCK-SW           PIC X     VALUE "N".
009450     88  SYNC-AUTO-UNLOCKS            VALUE "Y".
009500     88  SYNC-LEAVES-LOCK              VALUE "N".
009550 01  WS-ABORT-SW                 PIC X     VALUE "N".
009600     88  SYNC-RUN-ABORTED              VALUE "Y".
009650     88  SYNC-RUN-NOT-ABORTED          VALUE "N".
009700 01  WS-ABORT-REASON             PIC X(40) VALUE SPACES.
009750*
009800 01  WS-PRIOR-LOCK-SW            PIC X     VALUE "N".
009850     88  TARGET-WAS-LOCKED             VALUE "Y".
009900     88  TARGET-WAS-NOT-LOCKED         VALUE "N".
009950*
010000 01  WS-MAX-ID-BLOCK.
010050     03  WS-MAX-TARGET-EMP-ID    PIC 9(9)  COMP VALUE ZERO.
010100     03  WS-MAX-TARGET-ENT-ID    PIC 9(9)  COMP VALUE ZERO.
010150 01  WS-MAX-ID-LINE REDEFINES WS-MAX-ID-BLOCK PIC X(18).
010200*
010250 01  WS-RUN-COUNTS-BLOCK.
010300     03  WS-EMP-COPIED-COUNT     PIC 9(7)  COMP VALUE ZERO.
010350     03  WS-ENT-COPIED-COUNT     PIC 9(7)  COMP VALUE ZERO.
010400     03  WS-CTL-COPIED-SW        PIC X     VALUE "N".
010450 01  WS-RUN-COUNTS-LINE REDEFINES WS-RUN-COUNTS-BLOCK PIC X(15).
010500*
010550 01  WS-TGE-EXISTED-SW           PIC X     VALUE "N".
010600     88  TARGET-EMP-FILE-EXISTED       VALUE "Y".
010650 01  WS-TGT-EXISTED-SW           PIC X     VALUE "N".
010700     88  TARGET-ENT-FILE-EXISTED       VALUE "Y".
010750*
010800 01  WS-DATE-NUM-FIELDS.
010850     03  WS-ACCEPT-DATE          PIC 9(08).
010900 01  WS-DATE-NUM-PARTS REDEFINES WS-DATE-NUM-FIELDS.
010950     03  WS-AD-CCYY              PIC 9(04).
011000     03  WS-AD-MM                PIC 9(02).
011050     03  WS-AD-DD                PIC 9(02).
011100*
011150 PROCEDURE               DIVISION.
011200*=======================================
011250*
011300*A REJECTED CONTROL CARD SKIPS STRAIGHT TO THE CLOSE STEP - NO
011350*LOCK IS EVER RAISED AND NOTHING IS COPIED, SEE AA030 BELOW.
011400 AA000-MAIN-LINE.
011450     PERFORM AA010-OPEN-TC-FILES     THRU AA010-EXIT.
011500     PERFORM AA020-GET-CONTROL-CARD  THRU AA020-EXIT.
011550     PERFORM AA030-VALIDATE-STORES   THRU AA030-EXIT.
011600     IF SYNC-RUN-ABORTED
011650         DISPLAY "TCSYNC REJECTED - " WS-ABORT-REASON
011700     ELSE
011750         PERFORM AA040-RAISE-WRITE-LOCK   THRU AA040-EXIT
011800         PERFORM BB010-SYNC-EMPLOYEES     THRU BB010-EXIT
011850         PERFORM BB020-SYNC-TIME-ENTRIES  THRU BB020-EXIT
011900         PERFORM BB030-SYNC-CONTROL-REC   THRU BB030-EXIT
011950         PERFORM AA070-RESTORE-WRITE-LOCK THRU AA070-EXIT
012000         PERFORM AA080-DISPLAY-COUNTS     THRU AA080-EXIT
012050     END-IF.
012100     PERFORM AA090-CLOSE-TC-FILES     THRU AA090-EXIT.
012150     STOP RUN.
012200*
012250*NO FILES ARE ACTUALLY OPENED HERE - EACH SYNC STEP OPENS AND
012300*CLOSES ITS OWN PAIR OF FILES, SEE BB010/BB020/BB030 BELOW.
012350 AA010-OPEN-TC-FILES.
012400     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
012450     DISPLAY "TCSYNC RUN DATE " WS-AD-CCYY "-" WS-AD-MM "-" WS-AD-DD.
012500     MOVE ZERO TO WS-EMP-COPIED-COUNT WS-ENT-COPIED-COUNT.
012550     MOVE "N"  TO WS-CTL-COPIED-SW WS-ABORT-SW.
012600 AA010-EXIT.
012650     EXIT.
012700*
012750*SOURCE/TARGET STORE IDS ARE CARRIED ON THE CARD FOR DISPLAY AND
012800*OPERATOR CONFIRMATION ONLY - THE ACTUAL COPY USES WHATEVER
012850*FILES ARE DD'D TO EMPLOYEE-FILE/SYNC-TARGET-EMP, ETC.
012900 AA020-GET-CONTROL-CARD.
012950     MOVE SPACES TO WS-SOURCE-STORE-ID WS-TARGET-STORE-ID.
013000     MOVE "N"    TO WS-AUTO-UNLOCK-SW.
013050     OPEN INPUT SYNCCTL-FILE.
013100     IF WS-SCC-FILE-STATUS = "00"
013150         READ SYNCCTL-FILE
013200             AT END MOVE "10" TO WS-SCC-FILE-STATUS
013250         END-READ
013300         IF WS-SCC-FILE-STATUS = "00"
013350             MOVE SC-SOURCE-STORE-ID TO WS-SOURCE-STORE-ID
013400             MOVE SC-TARGET-STORE-ID TO WS-TARGET-STORE-ID
013450             MOVE SC-AUTO-UNLOCK     TO WS-AUTO-UNLOCK-SW
013500         END-IF
013550         CLOSE SYNCCTL-FILE
013600     END-IF.
013650 AA020-EXIT.
013700     EXIT.
013750*
013800*TWO GUARD RAILS ONLY - BOTH IDS PRESENT, AND NOT THE SAME STORE.
013850*SEE TC-018, A MIS-KEYED CARD ONCE SYNCED A SHOP'S STORE ONTO ITSELF.
013900 AA030-VALIDATE-STORES.
013950     IF WS-SOURCE-STORE-ID = SPACES OR WS-TARGET-STORE-ID = SPACES
014000         MOVE "Y" TO WS-ABORT-SW
014050         MOVE "SOURCE OR TARGET STORE ID MISSING FROM CONTROL CARD"
014100             TO WS-ABORT-REASON
014150         GO TO AA030-EXIT.
014200     IF WS-SOURCE-STORE-ID = WS-TARGET-STORE-ID
014250         MOVE "Y" TO WS-ABORT-SW
014300         MOVE "SOURCE STORE SAME AS TARGET STORE" TO WS-ABORT-REASON.
014350 AA030-EXIT.
014400     EXIT.
014450*
014500*RAISES WRITE-LOCK FOR THE DURATION OF THE SYNC, UNLESS IT WAS
014550*ALREADY SET - IN WHICH CASE IT IS LEFT ALONE AND WS-PRIOR-LOCK-SW
014600*REMEMBERS "Y" SO AA070 DOES NOT RELEASE A LOCK THIS RUN DID NOT
014650*RAISE ITSELF (TC-018/TC-055).
014700*
014750 AA040-RAISE-WRITE-LOCK.
014800     MOVE "N" TO WS-PRIOR-LOCK-SW.
014850     OPEN INPUT SETTINGS-FILE.
014900     IF WS-CTL-FILE-STATUS = "00"
014950         READ SETTINGS-FILE
015000             AT END MOVE "10" TO WS-CTL-FILE-STATUS
015050         END-READ
015100         MOVE SF-WRITE-LOCK TO WS-PRIOR-LOCK-SW
015150         CLOSE SETTINGS-FILE
015200     ELSE
015250         MOVE SPACES TO SF-CONTROL-REC
015300         MOVE "ILS"  TO SF-CURRENCY
015350         MOVE "Y"    TO SF-SHOW-DEVICE-IDS
015400     END-IF.
015450     IF TARGET-WAS-NOT-LOCKED
015500         MOVE "Y" TO SF-WRITE-LOCK
015550         OPEN OUTPUT SETTINGS-FILE
015600         WRITE SF-CONTROL-REC
015650         CLOSE SETTINGS-FILE
015700     END-IF.
015750 AA040-EXIT.
015800     EXIT.
015850*
015900*RESTORES WRITE-LOCK TO WHATEVER IT WAS BEFORE THE SYNC STARTED,
015950*OR RELEASES IT OUTRIGHT WHEN THE CONTROL CARD'S AUTO-UNLOCK FLAG
016000*IS SET (TC-063).  RE-READS THE SETTINGS FILE FIRST RATHER THAN
016050*TRUSTING THE IN-MEMORY COPY FROM AA040, AN OPERATOR MAY HAVE
016100*CHANGED THE CURRENCY OR DEVICE SETTING DURING A LONG RUN (TC-055).
016150*
016200 AA070-RESTORE-WRITE-LOCK.
016250     OPEN INPUT SETTINGS-FILE.
016300     IF WS-CTL-FILE-STATUS = "00"
016350         READ SETTINGS-FILE
016400             AT END MOVE "10" TO WS-CTL-FILE-STATUS
016450         END-READ
016500         CLOSE SETTINGS-FILE
016550     END-IF.
016600     IF SYNC-AUTO-UNLOCKS
016650         MOVE "N" TO SF-WRITE-LOCK
016700     ELSE
016750         MOVE WS-PRIOR-LOCK-SW TO SF-WRITE-LOCK
016800     END-IF.
016850     OPEN OUTPUT SETTINGS-FILE.
016900     WRITE SF-CONTROL-REC.
016950     CLOSE SETTINGS-FILE.
017000 AA070-EXIT.
017050     EXIT.
017100*
017150*END-OF-RUN OPERATOR DISPLAY - ONLY REACHED ON A SUCCESSFUL RUN,
017200*A REJECTED CONTROL CARD DISPLAYS ITS OWN REASON IN AA000 ABOVE.
017250 AA080-DISPLAY-COUNTS.
017300     DISPLAY "TCSYNC SOURCE " WS-SOURCE-STORE-ID
017350         " TARGET " WS-TARGET-STORE-ID.
017400     DISPLAY "TCSYNC EMPLOYEES COPIED " WS-EMP-COPIED-COUNT.
017450     DISPLAY "TCSYNC TIME ENTRIES COPIED " WS-ENT-COPIED-COUNT.
017500     DISPLAY "TCSYNC SETTINGS RECORD COPIED " WS-CTL-COPIED-SW.
017550 AA080-EXIT.
017600     EXIT.
017650*
017700*NOTHING LEFT OPEN AT THIS POINT - EVERY FILE USED BY THIS PROGRAM
017750*IS OPENED AND CLOSED WITHIN ITS OWN STEP, SEE AA010 ABOVE.
017800 AA090-CLOSE-TC-FILES.
017850     CONTINUE.
017900 AA090-EXIT.
017950     EXIT.
018000*
018050*DETERMINES MAX-TARGET-ID BY SCANNING THE TARGET FILE, SAME WAY
018100*TC000/TCIMPORT TRACK THE HIGH-WATER MARK WHILE TABLE-LOADING -
018150*NO SEPARATE HEADER RECORD IS KEPT FOR THIS, SEE WSTCENT CHANGE LOG.
018200*A MISSING TARGET FILE (STATUS 35) MEANS AN EMPTY TARGET, ID ZERO.
018250*
018300 BB010-SYNC-EMPLOYEES.
018350     MOVE ZERO TO WS-MAX-TARGET-EMP-ID.
018400     MOVE "N"  TO WS-TGE-EXISTED-SW.
018450     OPEN INPUT SYNC-TARGET-EMP.
018500     IF WS-TGE-FILE-STATUS = "00"
018550         MOVE "Y" TO WS-TGE-EXISTED-SW
018600         READ SYNC-TARGET-EMP
018650             AT END MOVE "10" TO WS-TGE-FILE-STATUS
018700         END-READ
018750         PERFORM CC010-SCAN-TARGET-EMP THRU CC010-EXIT
018800             UNTIL WS-TGE-FILE-STATUS = "10"
018850         CLOSE SYNC-TARGET-EMP
018900     END-IF.
018950     IF TARGET-EMP-FILE-EXISTED
019000         OPEN EXTEND SYNC-TARGET-EMP
019050     ELSE
019100         OPEN OUTPUT SYNC-TARGET-EMP
019150     END-IF.
019200     OPEN INPUT EMPLOYEE-FILE.
019250     READ EMPLOYEE-FILE
019300         AT END MOVE "10" TO WS-EMP-FILE-STATUS.
019350     PERFORM CC020-COPY-ONE-EMPLOYEE THRU CC020-EXIT
019400         UNTIL WS-EMP-FILE-STATUS = "10".
019450     CLOSE EMPLOYEE-FILE SYNC-TARGET-EMP.
019500 BB010-EXIT.
019550     EXIT.
019600*
019650*ONE TARGET RECORD TESTED PER PERFORM - HIGHEST EMP-ID SEEN SO
019700*FAR WINS, NO SORT ASSUMED ON EITHER SIDE.
019750 CC010-SCAN-TARGET-EMP.
019800     IF TGE-EMP-ID > WS-MAX-TARGET-EMP-ID
019850         MOVE TGE-EMP-ID TO WS-MAX-TARGET-EMP-ID.
019900     READ SYNC-TARGET-EMP
019950         AT END MOVE "10" TO WS-TGE-FILE-STATUS.
020000 CC010-EXIT.
020050     EXIT.
020100*
020150*A SOURCE RECORD IS COPIED ONLY WHEN ITS ID EXCEEDS WHAT CC010
020200*ABOVE ALREADY FOUND ON THE TARGET - THAT IS THE WHOLE OF THE
020250*"INCREMENTAL" IN THIS PROGRAM'S NAME.
020300 CC020-COPY-ONE-EMPLOYEE.
020350     IF EF-EMP-ID > WS-MAX-TARGET-EMP-ID
020400         MOVE EF-EMPLOYEE-REC TO TGE-EMPLOYEE-REC
020450         WRITE TGE-EMPLOYEE-REC
020500         ADD 1 TO WS-EMP-COPIED-COUNT
020550     END-IF.
020600     READ EMPLOYEE-FILE
020650         AT END MOVE "10" TO WS-EMP-FILE-STATUS.
020700 CC020-EXIT.
020750     EXIT.
020800*
020850*SAME SHAPE AS BB010 ABOVE, FOR THE TIME-ENTRY TABLE.  A ZERO
020900*ENT-ID ROW IS SKIPPED ON THE SOURCE SIDE AS A DEFENSIVE HABIT,
020950*SAME AS TCDAILY/TCSUMMRY/TCIMPORT - NO CURRENT HUBCLOCK PROGRAM
021000*ACTUALLY WRITES ONE, BUT NOTHING STOPS A STRAY ONE TURNING UP.
021050*
021100 BB020-SYNC-TIME-ENTRIES.
021150     MOVE ZERO TO WS-MAX-TARGET-ENT-ID.
021200     MOVE "N"  TO WS-TGT-EXISTED-SW.
021250     OPEN INPUT SYNC-TARGET-ENT.
021300     IF WS-TGT-FILE-STATUS = "00"
021350         MOVE "Y" TO WS-TGT-EXISTED-SW
021400         READ SYNC-TARGET-ENT
021450             AT END MOVE "10" TO WS-TGT-FILE-STATUS
021500         END-READ
021550         PERFORM CC030-SCAN-TARGET-ENT THRU CC030-EXIT
021600             UNTIL WS-TGT-FILE-STATUS = "10"
021650         CLOSE SYNC-TARGET-ENT
021700     END-IF.
021750     IF TARGET-ENT-FILE-EXISTED
021800         OPEN EXTEND SYNC-TARGET-ENT
021850     ELSE
021900         OPEN OUTPUT SYNC-TARGET-ENT
021950     END-IF.
022000     OPEN INPUT TIMEENTRY-FILE.
022050     READ TIMEENTRY-FILE
022100         AT END MOVE "10" TO WS-ENT-FILE-STATUS.
022150     PERFORM CC040-COPY-ONE-ENTRY THRU CC040-EXIT
022200         UNTIL WS-ENT-FILE-STATUS = "10".
022250     CLOSE TIMEENTRY-FILE SYNC-TARGET-ENT.
022300 BB020-EXIT.
022350     EXIT.
022400*
022450*MIRROR OF CC010 ABOVE FOR THE TIME-ENTRY TABLE.
022500 CC030-SCAN-TARGET-ENT.
022550     IF TGT-ENT-ID > WS-MAX-TARGET-ENT-ID
022600         MOVE TGT-ENT-ID TO WS-MAX-TARGET-ENT-ID.
022650     READ SYNC-TARGET-ENT
022700         AT END MOVE "10" TO WS-TGT-FILE-STATUS.
022750 CC030-EXIT.
022800     EXIT.
022850*
022900*MIRROR OF CC020 ABOVE - THE ZERO-ID GUARD IS THE SAME DEFENSIVE
022950*HABIT NOTED IN BB020'S REMARKS.
023000 CC040-COPY-ONE-ENTRY.
023050     IF TI-ENT-ID NOT = ZERO AND TI-ENT-ID > WS-MAX-TARGET-ENT-ID
023100         MOVE TI-TIME-ENTRY-REC TO TGT-TIME-ENTRY-REC
023150         WRITE TGT-TIME-ENTRY-REC
023200         ADD 1 TO WS-ENT-COPIED-COUNT
023250     END-IF.
023300     READ TIMEENTRY-FILE
023350         AT END MOVE "10" TO WS-ENT-FILE-STATUS.
023400 CC040-EXIT.
023450     EXIT.
023500*
023550*THE SETTINGS/CONTROL RECORD IS A ONE-OFF COPY, NOT AN INCREMENTAL
023600*ONE - IT IS ONLY EVER COPIED WHEN THE TARGET DOES NOT YET HAVE ITS
023650*OWN, SO A BRANCH SHOP'S OWN CURRENCY/DEVICE-ID SETTING IS NEVER
023700*OVERWRITTEN ONCE IT EXISTS (TC-029).
023750*
023800 BB030-SYNC-CONTROL-REC.
023850     OPEN INPUT SYNC-TARGET-CTL.
023900     IF WS-TGC-FILE-STATUS NOT = "00"
023950         OPEN INPUT SETTINGS-FILE
024000         IF WS-CTL-FILE-STATUS = "00"
024050             READ SETTINGS-FILE
024100                 AT END MOVE "10" TO WS-CTL-FILE-STATUS
024150             END-READ
024200             IF WS-CTL-FILE-STATUS = "00"
024250                 MOVE SF-CONTROL-REC TO TGC-CONTROL-REC
024300                 OPEN OUTPUT SYNC-TARGET-CTL
024350                 WRITE TGC-CONTROL-REC
024400                 CLOSE SYNC-TARGET-CTL
024450                 MOVE "Y" TO WS-CTL-COPIED-SW
024500             END-IF
024550             CLOSE SETTINGS-FILE
024600         END-IF
024650     ELSE
024700         CLOSE SYNC-TARGET-CTL
024750     END-IF.
024800 BB030-EXIT.
024850     EXIT.
