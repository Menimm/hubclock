000100*****************************************************************
000150*                                                               *
000200*              HUBCLOCK TIME FORMATTING ROUTINE                 *
000250*        MINUTES/SECONDS -> HH:MM, HALF-UP OR FLOOR            *
000300*                                                               *
000350*****************************************************************
000400 IDENTIFICATION          DIVISION.
000450*=======================================
000500*
000550 PROGRAM-ID.             TCTIME.
000600 AUTHOR.                 J TURNBULL.
000650 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           01/11/1984.
000750 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 1984-2026 APPLEWOOD COMPUTERS.
000850*
000900* REMARKS.               FORMATS A DURATION AS HHH:MM FOR THE
000950*                        SUMMARY AND DAILY REPORTS.  TWO ENTRIES -
001000*                        ONE FLOORS WHOLE MINUTES (DAILY DETAIL,
001050*                        UNCLIPPED) AND ONE ROUNDS A SECONDS COUNT
001100*                        TO THE NEAREST MINUTE, HALF-UP, CLIPPED TO
001150*                        999 HOURS (SUMMARY REPORT TOTAL).  NO
001200*                        INTRINSIC FUNCTIONS - ALL DONE WITH
001250*                        DIVIDE/REMAINDER AS THE SHOP HAS ALWAYS
001300*                        DONE ITS ARITHMETIC.
001350*
001400* CALLED MODULES.        NONE.
001450*
001500*****************************************************************
001550* CHANGE LOG
001600*****************************************************************
001650*DATE     BY  REQ     DESCRIPTION
001700*-------- --- ------- ------------------------------------------
001750*01/11/84 JT  TC-003  ORIGINAL WRITE-UP, MINUTES ENTRY ONLY.
001800*19/02/87 RC  TC-011  SECONDS ENTRY ADDED FOR THE PAY REGISTER.
001850*03/06/92 JT  TC-029  999-HOUR CLIP ADDED, A YEAR-LONG OPEN
001900*                     ENTRY RAN THE HOURS FIELD OFF THE PRINT LINE.
001950*08/03/96 RC  TC-042  Y2K REVIEW - NO DATE FIELDS HELD HERE, NO
002000*                     CHANGE REQUIRED, NOTED FOR THE AUDIT FILE.
002050*25/07/07 JT  TC-055  HALF-UP ROUNDING CONFIRMED AGAINST THE OLD
002100*                     MOD-11 ROUTINE'S ROUNDING CONVENTION.
002150*08/12/25 JT  TC-0003 REBUILT FROM THE OLD MAPS09 CHECK-DIGIT
002200*                     ROUTINE FOR THE HUBCLOCK SUITE - CHECK-DIGIT
002250*                     LOGIC REMOVED, SEE REMARKS ABOVE.
002300*10/06/26 MH          CONDITION-NAME ADDED ON WS-CLIP-SW, WAS
002350*                     TESTED AS "= Y" BELOW.
002400*
002450 ENVIRONMENT             DIVISION.
002500*=======================================
002550 CONFIGURATION           SECTION.
002600 SOURCE-COMPUTER.        IBM-3090.
002650 OBJECT-COMPUTER.        IBM-3090.
002700 SPECIAL-NAMES.
002750     C01                 IS TOP-OF-FORM
002800     CLASS TC-NUMERIC    IS "0" THRU "9".
002850*
002900 INPUT-OUTPUT             SECTION.
002950*
003000 DATA                    DIVISION.
003050*=======================================
003100 WORKING-STORAGE         SECTION.
003150*=======================================
003200 77  PROG-NAME               PIC X(13) VALUE "TCTIME (1.00)".
003250*
003300 01  WS-WORK-HOURS            PIC 9(07)     COMP.
003350 01  WS-WORK-MINUTES          PIC 9(07)     COMP.
003400 01  WS-WORK-SECONDS          PIC 9(09)     COMP.
003450 01  WS-REM-SECONDS           PIC 9(02)     COMP.
003500*
003550 01  WS-HHMM-FIELDS.
003600     03  WS-HH-OUT               PIC 999.
003650     03  FILLER                  PIC X        VALUE ":".
003700     03  WS-MM-OUT               PIC 99.
003750 01  WS-HHMM-LINE REDEFINES WS-HHMM-FIELDS PIC X(06).
003800 01  WS-HHMM-NUM-PARTS REDEFINES WS-HHMM-FIELDS.
003850     03  WS-HHMM-HH-ALPHA        PIC X(03).
003900     03  FILLER                  PIC X.
003950     03  WS-HHMM-MM-ALPHA        PIC X(02).
004000*
004050 01  WS-CLIP-SW               PIC X         VALUE "N".
004100     88  HOURS-WERE-CLIPPED          VALUE "Y".
004150*
004200 LINKAGE                 SECTION.
004250*=======================================
004300*
004350 01  TCTM-LINKAGE.
004400     03  TCTM-FUNCTION           PIC X.
004450*        "M" = MINUTES-TO-HHMM (FLOOR, UNCLIPPED)
004500*        "S" = SECONDS-TO-HHMM (HALF-UP, CLIPPED AT 999 HOURS)
004550     03  TCTM-INPUT-MINUTES      PIC 9(07)     COMP.
004600     03  TCTM-INPUT-SECONDS      PIC 9(09)     COMP.
004650     03  TCTM-OUTPUT-HHMM        PIC X(06).
004700     03  FILLER                  PIC X(04).
004750 01  TCTM-LINKAGE-LINE REDEFINES TCTM-LINKAGE PIC X(22).
004800*
004850 PROCEDURE              DIVISION USING TCTM-LINKAGE.
004900*=======================================
004950*
005000*ONE CALL, ONE FUNCTION BYTE - TCTM-FUNCTION PICKS WHICH OF THE
005050*TWO CONVERSIONS BELOW RUNS, SEE THE LINKAGE NOTE ABOVE.
005100*
005150 MAIN-LINE.
005200     MOVE SPACES TO TCTM-OUTPUT-HHMM.
005250     MOVE "N"    TO WS-CLIP-SW.
005300     IF TCTM-FUNCTION = "M"
005350         PERFORM DD010-MINUTES-TO-HHMM THRU DD010-EXIT
005400     ELSE
005450         PERFORM DD020-SECONDS-TO-HHMM THRU DD020-EXIT.
005500 MAIN-EXIT.
005550     EXIT PROGRAM.
005600*
005650*FLOOR, NOT ROUND - THE DAILY DETAIL LINE SHOWS WHOLE MINUTES
005700*WORKED ONLY, NO PARTIAL-MINUTE CREDIT. UNCLIPPED, AS A SINGLE
005750*SHIFT NEVER APPROACHES 999 HOURS.
005800 DD010-MINUTES-TO-HHMM.
005850     DIVIDE TCTM-INPUT-MINUTES BY 60
005900         GIVING WS-WORK-HOURS REMAINDER WS-WORK-MINUTES.
005950     PERFORM ZZ080-EDIT-HHMM THRU ZZ080-EXIT.
006000 DD010-EXIT.
006050     EXIT.
006100*
006150*THE SUMMARY REPORT TOTAL IS A PAY FIGURE, SO SECONDS ARE ROUNDED
006200*HALF-UP TO THE NEAREST MINUTE RATHER THAN FLOORED - SEE TC-055 -
006250*AND CLIPPED AT 999 HOURS BY ZZ080 BELOW SO A RUNAWAY OPEN ENTRY
006300*CANNOT OVERRUN THE PRINT LINE.
006350 DD020-SECONDS-TO-HHMM.
006400     DIVIDE TCTM-INPUT-SECONDS BY 60
006450         GIVING WS-WORK-MINUTES REMAINDER WS-REM-SECONDS.
006500     IF WS-REM-SECONDS >= 30
006550         ADD 1 TO WS-WORK-MINUTES.
006600     DIVIDE WS-WORK-MINUTES BY 60
006650         GIVING WS-WORK-HOURS REMAINDER WS-WORK-MINUTES.
006700     MOVE "Y" TO WS-CLIP-SW.
006750     PERFORM ZZ080-EDIT-HHMM THRU ZZ080-EXIT.
006800 DD020-EXIT.
006850     EXIT.
006900*
006950*SHARED BY BOTH ENTRIES ABOVE - EDITS THE HOURS/MINUTES COUNTERS
007000*INTO THE HH:MM PRINT PICTURE AND APPLIES THE 999-HOUR CLIP WHEN
007050*THE CALLER CAME IN VIA DD020 (SEE TC-029).
007100 ZZ080-EDIT-HHMM.
007150     IF HOURS-WERE-CLIPPED AND WS-WORK-HOURS > 999
007200         MOVE 999 TO WS-WORK-HOURS
007250         MOVE 59  TO WS-WORK-MINUTES.
007300     MOVE WS-WORK-HOURS   TO WS-HH-OUT.
007350     MOVE WS-WORK-MINUTES TO WS-MM-OUT.
007400     MOVE WS-HHMM-LINE    TO TCTM-OUTPUT-HHMM.
007450 ZZ080-EXIT.
007500     EXIT.
