000100********************************************
000200*                                         *
000300* RECORD DEFINITION FOR ACTIVE SHIFT       *
000400*       LISTING ROW                        *
000500*    USES ACT-EMP-ID, NOT A KEY FIELD       *
000600********************************************
000700* FILE SIZE 84 BYTES.
000800*
000900*29/10/25 JT  - CREATED, FROM THE OLD ACCOUNTS LAYOUT.
001000*05/11/25 JT  - ACT-ELAPSED-MINUTES FLOORED AT ZERO, NEVER NEG.
001100*12/11/25 MH  - ACT-IN-DEVICE BLANK WHEN SHOW-DEVICE-IDS = N.
001200*
001300 01  TC-ACTIVE-RECORD.
001400     03  ACT-EMP-ID           PIC 9(9)   COMP.
001500     03  ACT-FULL-NAME        PIC X(40).
001600     03  ACT-CLOCK-IN         PIC X(19).
001700* YYYY-MM-DD HH:MM:SS
001800     03  ACT-ELAPSED-MINUTES  PIC 9(7)   COMP.
001900     03  ACT-ELAPSED-HHMM     PIC X(06).
002000     03  ACT-IN-DEVICE        PIC X(16).
002100     03  FILLER               PIC X(02).
002200*
