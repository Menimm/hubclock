000100********************************************
000200*                                         *
000300* RECORD DEFINITION FOR CLOCK TRANSACTION  *
000400*          (POSTING INPUT) FILE           *
000500*    USES CLK-EMP-CODE, NOT A KEY FIELD    *
000600********************************************
000700* FILE SIZE 46 BYTES.
000800*
000900*THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100*29/10/25 JT  - CREATED, FROM OLD CHECK LAYOUT (ONE AMT OCCURS 16
001200*               REPLACED BY EVENT-TYPE AND DEVICE, NOT A REPEAT).
001300*02/02/26 JT  - CLK-EVENT WIDENED, NOW IN/OUT/STATUS NOT 1 CHAR.
001400*
001500 01  TC-CLOCK-TRANS-RECORD.
001600     03  CLK-EMP-CODE      PIC X(08).
001700     03  CLK-EVENT         PIC X(06).
001800* IN, OUT OR STATUS
001900     03  CLK-DEVICE-ID     PIC X(16).
002000     03  CLK-STAMP         PIC X(19).
002100* YYYY-MM-DD HH:MM:SS, MAY BE BLANK TO MEAN "NOW"
002300     03  FILLER            PIC X(08).
002400*
002500 01  TC-CLOCK-HDR-RECORD.
002600     03  CLK-HDR-NO               PIC 9(7).
002700* VALUE ZERO
002800     03  CLK-HDR-RUN-DATE         PIC 9(8)    COMP.
002900* CCYYMMDD
003000     03  CLK-HDR-TRANS-COUNT      BINARY-SHORT UNSIGNED.
003100     03  CLK-HDR-REJECTED-COUNT   BINARY-SHORT UNSIGNED.
003200     03  FILLER                   PIC X(52).
003300*
