000100********************************************
000150*                                         *
000200* RECORD DEFINITION FOR CONTROL FILE       *
000250*    USES RRN = 1 - ONE RECORD ONLY        *
000300*                                         *
000350********************************************
000400*
000450* FILE SIZE 6 BYTES PADDED TO 64 BY FILLER.
000500*
000550*13/10/25 JT  - CREATED, CUT DOWN FROM THE OLD PR1/PR2 PARAM
000600*               BLOCK - BRANDING/CONNECTION FIELDS DROPPED, SEE
000650*               TC-0003, ONLY THE THREE FIELDS BELOW DRIVE BATCH
000700*               BEHAVIOUR.
000750*22/11/25 JT  - TC-CTL-WRITE-LOCK ADDED, RAISED AUTOMATICALLY BY
000800*               TCSYNC FOR THE DURATION OF A SYNC RUN.
000850*30/01/26 MH  - TC-CTL-CURRENCY DEFAULT CHANGED ILS -> ILS (NO
000900*               CHANGE, CLOSED AS DUPLICATE OF TC-0019).
000950*10/06/26 MH  - CONDITION-NAMES ADDED ON THE TWO SWITCHES BELOW,
001000*               PROCEDURE DIVISION WAS TESTING "Y"/"N" DIRECTLY
001050*               EVERYWHERE, SEE TCSYNC/TCMAINT/TCIMPORT.
001100*
001150 01  TC-CONTROL-RECORD.
001200     03  TC-CTL-BLOCK.
001250* SIZE = 5
001300         05  TC-CTL-CURRENCY        PIC X(03).
001350* DEF "ILS"
001400         05  TC-CTL-SHOW-DEVICE-IDS PIC X.
001450* Y OR N
001500             88  CTL-DEVICE-IDS-SHOWN  VALUE "Y".
001550             88  CTL-DEVICE-IDS-HIDDEN VALUE "N".
001600         05  TC-CTL-WRITE-LOCK      PIC X.
001650* Y OR N
001700             88  CTL-WRITE-LOCKED      VALUE "Y".
001750             88  CTL-WRITE-UNLOCKED    VALUE "N".
001800     03  FILLER                     PIC X(59).
001850*
