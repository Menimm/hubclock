000100********************************************
000200*                                         *
000300* RECORD DEFINITION FOR DAILY DETAIL       *
000400*      REPORT ROW (ONE PER SHIFT)          *
000500*    USES DAY-ID-NUMBER, NOT A KEY FIELD   *
000600********************************************
000700* FILE SIZE 106 BYTES.
000800*
000900*THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100*29/10/25 JT  - CREATED, FROM THE OLD PAY-DETAIL LAYOUT.
001200*09/12/25 JT  - DAY-DURATION-MINUTES ADDED, FLOOR NOT ROUND, SEE
001300*               THE BUSINESS RULE NOTE IN TCDAILY BB010.
001400*27/01/26 MH  - DEVICE COLUMNS MAY PRINT BLANK, TC-CTL-SHOW-
001500*               DEVICE-IDS = N OR CALLER EXCLUDED THEM.
001600*
001700 01  TC-DAILY-RECORD.
001800     03  DAY-ID-NUMBER        PIC X(09).
001900     03  DAY-FULL-NAME        PIC X(40).
002000     03  DAY-SHIFT-DATE       PIC X(10).
002100* YYYY-MM-DD
002200     03  DAY-START-TIME       PIC X(05).
002300* HH:MM
002400     03  DAY-END-DATE         PIC X(10).
002500* YYYY-MM-DD
002600     03  DAY-END-TIME         PIC X(05).
002700* HH:MM
002800     03  DAY-DURATION-MINUTES PIC 9(7)      COMP.
002900     03  DAY-DURATION-HHMM    PIC X(06).
003000     03  DAY-HOURLY-RATE      PIC S9(7)V99  COMP-3.
003100     03  DAY-ESTIMATED-PAY    PIC S9(9)V99  COMP-3.
003200     03  DAY-IN-DEVICE        PIC X(16).
003300     03  DAY-OUT-DEVICE       PIC X(16).
003400     03  FILLER               PIC X(03).
003500*
003600*PER-EMPLOYEE SUBTOTAL LINE, ONE WRITTEN AT EACH CONTROL BREAK
003700*IN TCDAILY BB040, AND ONCE MORE (FINAL) FOR THE GRAND TOTAL.
003800*
003900 01  TC-DAILY-SUBTOTAL.
004000     03  SUB-ID-NUMBER         PIC X(09).
004100     03  SUB-FULL-NAME         PIC X(40).
004200     03  SUB-TOTAL-MINUTES     PIC 9(7)      COMP.
004300     03  SUB-TOTAL-HHMM        PIC X(06).
004400     03  SUB-TOTAL-PAY         PIC S9(9)V99  COMP-3.
004500     03  FILLER                PIC X(28).
004600*
