000100********************************************
000150*                                         *
000200* RECORD DEFINITION FOR EMPLOYEE          *
000250*          MASTER FILE                    *
000300*    USES EMP-ID AS KEY                    *
000350********************************************
000400* FILE SIZE 70 BYTES.
000450*
000500*04/12/25 JT  - CREATED, SPLIT OUT OF OLD CLOCK-CARD LAYOUT.
000550*11/12/25 JT  - ADDED EMP-ID-NUMBER, UNIQUE WHEN PRESENT, TC-0012.
000600*19/12/25 MH  - EMP-CODE WIDENED 6 -> 8 PER HELP-DESK REQ TC-0041.
000650*02/01/26 JT  - EMP-HOURLY-RATE MOVED TO COMP-3, WAS DISPLAY.
000700*14/01/26 MH  - EMP-ACTIVE-FLAG DEFAULT NOW N ON CREATE, WAS BLANK.
000750*09/02/26 JT  - FILLER RESIZED AFTER ID-NUMBER CHANGE, NOW 11.
000800*10/06/26 MH  - CONDITION-NAME ADDED ON EMP-ACTIVE-FLAG, WAS
000850*               TESTED AS "= Y"/"= N" IN EVERY PROGRAM THAT
000900*               TOUCHES THIS MASTER.
000950*
001000 01  TC-EMPLOYEE-RECORD.
001050     03  EMP-ID                PIC 9(9)      COMP.
001100     03  EMP-FULL-NAME         PIC X(40).
001150     03  EMP-CODE              PIC X(08).
001200     03  EMP-ID-NUMBER         PIC X(09).
001250* DIGITS ONLY OR SPACES
001300     03  EMP-HOURLY-RATE       PIC S9(7)V99  COMP-3.
001350     03  EMP-ACTIVE-FLAG       PIC X.
001400* Y OR N
001450         88  EMP-IS-ACTIVE         VALUE "Y".
001500         88  EMP-IS-INACTIVE       VALUE "N".
001550     03  FILLER                PIC X(11).
001600*
001650*REDEFINES THE KEY AREA FOR THE TABLE SEARCH USED WHEN THE MASTER
001700*IS TABLE-LOADED FOR A CLOCK-POSTING RUN (SEE TC000 AA020).
001750*
001800 01  TC-EMPLOYEE-KEY-VIEW REDEFINES TC-EMPLOYEE-RECORD.
001850     03  TCK-EMP-ID            PIC 9(9)      COMP.
001900     03  TCK-EMP-FULL-NAME     PIC X(40).
001950     03  TCK-EMP-CODE          PIC X(08).
002000     03  TCK-REST              PIC X(21).
002050*
002100*REDEFINES THE RECORD AS ONE FIXED 70-BYTE LINE FOR THE SEQUENTIAL
002150*FLAT-FILE FORM OF EMPLOYEE-FILE (USED BY EXPORT AND IMPORT-MERGE).
002200*
002250 01  TC-EMPLOYEE-LINE REDEFINES TC-EMPLOYEE-RECORD
002300                             PIC X(70).
002350*
