000100********************************************
000150*                                         *
000200* RECORD DEFINITION FOR TIME ENTRY         *
000250*          (TRANSACTION) FILE              *
000300*    USES ENT-ID AS KEY - ASCENDING ORDER  *
000350********************************************
000400* FILE SIZE 64 BYTES PADDED TO 66 BY FILLER.
000450*
000500*28/10/25 JT  - CREATED, FROM OLD PAY TRANSACTIONS LAYOUT.
000550*05/12/25 JT  - ENT-CLOCK-OUT BLANK = SHIFT STILL OPEN.
000600*18/12/25 MH  - ADDED ENT-MANUAL-FLAG FOR ADMIN-ENTERED SHIFTS.
000650*03/01/26 JT  - DEVICE ID FIELDS ADDED, TC-0027.
000700*21/01/26 MH  - ENT-CLOCK-IN/OUT WIDENED TO 19 (WAS 14), NOW
000750*               CARRIES FULL HH:MM:SS, NOT JUST THE DATE.
000800*10/06/26 MH  - CONDITION-NAMES ADDED ON ENT-CLOCK-OUT AND
000850*               ENT-MANUAL-FLAG, BOTH WERE TESTED AGAINST
000900*               LITERALS THROUGHOUT THE SUITE.
000950*
001000 01  TC-TIME-ENTRY-RECORD.
001050     03  ENT-ID              PIC 9(9)   COMP.
001100     03  ENT-EMP-ID          PIC 9(9)   COMP.
001150     03  ENT-CLOCK-IN        PIC X(19).
001200* YYYY-MM-DD HH:MM:SS
001250     03  ENT-CLOCK-OUT       PIC X(19).
001300* BLANK = SHIFT OPEN
001350         88  ENT-SHIFT-OPEN      VALUE SPACES.
001400     03  ENT-MANUAL-FLAG     PIC X.
001450* Y = ADMIN ENTERED/EDITED
001500         88  ENT-IS-MANUAL       VALUE "Y".
001550         88  ENT-IS-CLOCKED      VALUE "N".
001600     03  ENT-IN-DEVICE       PIC X(16).
001650     03  ENT-OUT-DEVICE      PIC X(16).
001700     03  FILLER              PIC X(02).
001750*
001800*HEADER RECORD SHAPE CARRIED OVER FROM THE OLD TRANSACTIONS FILE -
001850*NONE OF THE HUBCLOCK PROGRAMS WRITE ONE, THE RUNNING HIGH-WATER
001900*MARK IS FOUND BY SCANNING INSTEAD (SEE TC000 AA026, TCSYNC BB020).
001950*
002000 01  TC-TIME-ENTRY-HEADER-RECORD.
002050     03  HDR-ENT-KEY         PIC 9(9)   COMP.
002100* ALWAYS ZERO
002150     03  HDR-ENT-LAST-ID     PIC 9(9)   COMP.
002200     03  HDR-ENT-REC-COUNT   BINARY-LONG UNSIGNED.
002250     03  FILLER              PIC X(06).
002300*
002350*REDEFINES THE DETAIL RECORD AS A SINGLE 66-BYTE FLAT LINE FOR
002400*TIMEENTRY-FILE / TIMEENTRY-OUT SEQUENTIAL PROCESSING.
002450*
002500 01  TC-TIME-ENTRY-LINE REDEFINES TC-TIME-ENTRY-RECORD
002550                             PIC X(66).
002600*
