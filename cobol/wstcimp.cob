000100********************************************
000150*                                         *
000200* RECORD DEFINITION FOR IMPORT/MERGE       *
000250*     (MIXED) INPUT FILE                   *
000300*    IMP-REC-TYPE DETERMINES WHICH VIEW    *
000350********************************************
000400* FILE SIZE 84 BYTES.
000450*
000500*THESE FIELD DEFINITIONS MAY NEED CHANGING
000550*
000600*29/10/25 JT  - CREATED, CUT DOWN FROM THE OLD EMPLOYEE-HISTORY
000650*               QTD/YTD ACCUMULATOR BLOCK, SEE TC-0009 - THIS
000700*               FILE NO LONGER CARRIES TAX HISTORY, JUST THE
000750*               TWO IMPORT SHAPES BELOW.
000800*09/12/25 JT  - IMP-REC-TYPE ADDED, E = EMPLOYEE, T = TIME ENTRY.
000850*17/03/26 MH  - HDR-IMP-REPLACE-EXISTING MOVED INTO THE HEADER
000900*               ONLY, WAS DUPLICATED ON EVERY DETAIL LINE.
000950*02/04/26 JT  - IMPE-HOURLY-RATE CHANGED TO NUMERIC, WAS EDITED
001000*               TEXT AND ONE BYTE SHORT OF THE 84-BYTE RECORD.
001050*19/04/26 MH  - IMPE-HOURLY-RATE SIGNED, WAS UNSIGNED AND DIDN'T
001100*               MATCH WSTCEMP'S OWN S9(7)V99 RATE FIELD.
001150*
001200 01  TC-IMPORT-RECORD.
001250     03  IMP-REC-TYPE             PIC X.
001300* E OR T
001350     03  IMP-BODY                 PIC X(83).
001400*
001450*VIEW USED WHEN IMP-REC-TYPE = "E" - AN INCOMING EMPLOYEE.
001500*
001550 01  TC-IMPORT-EMPLOYEE-VIEW REDEFINES TC-IMPORT-RECORD.
001600     03  IMPE-REC-TYPE            PIC X.
001650     03  IMPE-CODE                PIC X(08).
001700     03  IMPE-FULL-NAME           PIC X(40).
001750     03  IMPE-ID-NUMBER           PIC X(09).
001800     03  IMPE-HOURLY-RATE         PIC S9(7)V99.
001850     03  IMPE-ACTIVE-FLAG         PIC X.
001900     03  FILLER                   PIC X(16).
001950*
002000*VIEW USED WHEN IMP-REC-TYPE = "T" - AN INCOMING TIME ENTRY.
002050*
002100 01  TC-IMPORT-TIME-ENTRY-VIEW REDEFINES TC-IMPORT-RECORD.
002150     03  IMPT-REC-TYPE            PIC X.
002200     03  IMPT-EMP-CODE            PIC X(08).
002250     03  IMPT-CLOCK-IN            PIC X(19).
002300     03  IMPT-CLOCK-OUT           PIC X(19).
002350     03  IMPT-MANUAL-FLAG         PIC X.
002400     03  IMPT-IN-DEVICE           PIC X(16).
002450     03  IMPT-OUT-DEVICE          PIC X(16).
002500     03  FILLER                   PIC X(04).
002550*
002600*  IS THIS HEADER REC NEEDED (REPLACE-EXISTING FLAG) ?
002650*
002700 01  TC-IMPORT-HEADER REDEFINES TC-IMPORT-RECORD.
002750     03  HDR-IMP-KEY              PIC 9.
002800* ALWAYS ZERO ON THE FIRST RECORD OF THE FILE
002850     03  HDR-IMP-REPLACE-EXISTING PIC X.
002900* Y OR N
002950     03  HDR-IMP-EMPLOYEE-COUNT   BINARY-LONG UNSIGNED.
003000     03  HDR-IMP-ENTRY-COUNT      BINARY-LONG UNSIGNED.
003050     03  FILLER                   PIC X(74).
003100*
