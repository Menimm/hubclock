000100********************************************
000200*                                         *
000300* RECORD DEFINITION FOR SUMMARY REPORT     *
000400*             ROW (PER-EMPLOYEE)           *
000500*    CONTROL BREAK KEY = SUM-ID-NUMBER     *
000600********************************************
000700* FILE SIZE APPROX 85 BYTES, PACKED FIELDS VARY.
000800*
000900*30/10/25 JT  - CREATED, CUT RIGHT DOWN FROM THE OLD COMPANY
001000*               HISTORY (QTD/YTD TAX) ACCUMULATOR BLOCK - ONLY
001100*               ONE PERIOD OF HOURS/PAY SURVIVES, SEE TC-0006.
001200*04/12/25 JT  - SUM-HOURS-HHMM ADDED FOR THE PRINTED HH:MM COLUMN.
001300*16/01/26 MH  - SUM-TOTAL-SECONDS WIDENED 9(7) -> 9(9), A PART
001400*               TIME SITE RAN 11 MONTHS UNCLOSED, OVERFLOWED.
001500*
001600 01  TC-SUMMARY-RECORD.
001700     03  SUM-ID-NUMBER           PIC X(09).
001800* BLANK IF NONE
001900     03  SUM-FULL-NAME           PIC X(40).
002000     03  SUM-TOTAL-SECONDS       PIC 9(9)      COMP.
002100     03  SUM-TOTAL-HOURS         PIC S9(5)V99  COMP-3.
002200     03  SUM-HOURLY-RATE         PIC S9(7)V99  COMP-3.
002300     03  SUM-TOTAL-PAY           PIC S9(9)V99  COMP-3.
002400     03  SUM-HOURS-HHMM          PIC X(06).
002500     03  FILLER                  PIC X(05).
002600*
002700*REDEFINES THE KEY AREA FOR THE CONTROL-BREAK TEST IN TCSUMMRY
002800*BB010 - SAME IDEA AS THE OLD COH KEY / APPLY-NO SPLIT.
002900*
003000 01  TC-SUMMARY-KEY-VIEW REDEFINES TC-SUMMARY-RECORD.
003100     03  SUMK-ID-NUMBER          PIC X(09).
003200     03  SUMK-REST               PIC X(85).
003300*
